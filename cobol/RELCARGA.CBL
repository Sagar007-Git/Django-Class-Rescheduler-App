000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RELCARGA-COB.
000300 AUTHOR. JAMILE 26.
000400 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN. 14/06/1991.
000600 DATE-COMPILED.
000700 SECURITY. USO RESTRITO - DEPARTAMENTO DE PROCESSAMENTO DE DADOS.
000800*================================================================*
000900*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA                *
001000*    ANALISTA       : JAMILE 26 - FABIO                          *
001100*    PROGRAMADOR(A) : JAMILE 26 - FABIO                          *
001200*    FINALIDADE     : EMITE O RELATORIO DE CARGA HORARIA POR     *
001300*                     DEPARTAMENTO - SEM UTILIZACAO DO SORT,     *
001400*                     POIS OS PROFESSORES JA VEM ORDENADOS POR   *
001500*                     MATRICULA NA TABELA MESTRE. A ORDENACAO    *
001600*                     ASCENDENTE POR CARGA TOTAL E FEITA POR UM  *
001700*                     PASSE DE INSERCAO NA TABELA DE RESULTADO.  *
001800*    ARQUIVOS       : TEACHERS, SESSIONS, REQUESTS (ENTRADA) -   *
001900*                     WORKLOAD (SAIDA, IMPRESSORA)               *
001910*    OBSERVACAO     : RODA SOB DEMANDA, UM DEPARTAMENTO POR VEZ - *
001920*                     O PARAMETRO VEM DO CARTAO/TERMINAL (ACCEPT)*
001930*    REGRA DE NEGOCIO: CARGA TOTAL DE UM PROFESSOR = NUMERO DE    *
001940*                     SESSOES FIXAS (ESTATICA) + NUMERO DE        *
001950*                     PEDIDOS ONDE ELE FOI O SUBSTITUTO ACEITO    *
001960*                     COM STATUS FILLED (DINAMICA). PROFESSORES   *
001970*                     FORA DE FOLHA (ON-ROLL-FLAG <> 'Y') OU DE   *
001980*                     OUTRO DEPARTAMENTO NAO ENTRAM NO RELATORIO. *
002000*------------------------------------------------------------------*
002100*    VRS    DATA        PROG      DESCRICAO                       *
002200*    1.0    14/06/1991  JAMILE26  IMPLANTACAO DO RELATORIO DE     RCG1000
002300*                                 CARGA HORARIA POR DEPARTAMENTO   *
002400*    1.1    09/09/1992  FABIO     INCLUIDA CARGA DINAMICA (PEDIDOSRCG1100
002500*                                 PREENCHIDOS COMO SUBSTITUTO)     *
002600*    1.2    21/04/1994  JAMILE26  INCLUIDO PASSE DE INSERCAO PARA RCG1200
002700*                                 ORDENAR POR CARGA TOTAL SEM SORT*
002800*    1.3    06/02/1996  FABIO     INCLUIDO TOTAL DE CONTROLE E    RCG1300
002900*                                 CONFERENCIA DE BATIMENTO         *
003000*    1.4    04/11/1998  ENZO19    CORRECAO ANO 2000 - NENHUM      RCG1400
003100*                                 CAMPO DE DATA NESTE PROGRAMA,   *
003200*                                 REVISADO E LIBERADO SEM AJUSTE  *
003300*                                 (Y2K)                            *
003400*    1.5    11/07/2001  JORGEK    RODAPE GANHOU CONTAGEM DE       RCG1500
003500*                                 SUBSTITUICOES DO DEPARTAMENTO   *
003510*    1.6    14/09/2005  FABIO     REVISAO DE AUDITORIA (RA-2006-  RCG1600
003520*                                 014): COMENTARIOS DO FONTE       *
003530*                                 REFORCADOS, SEM MUDANCA DE      *
003540*                                 REGRA ALGUMA                    *
003550*    1.7    02/10/2006  FABIO     REFORCO ADICIONAL DE COMENTARIOS RCG1700
003560*                                 POR RECOMENDACAO DA AUDITORIA    *
003570*                                 RA-2006-014 (ITEM PENDENTE),      *
003580*                                 SEM MUDANCA DE REGRA ALGUMA       *
003585*    1.8    09/10/2006  FABIO     FECHAMENTO DA RA-2006-014:       RCG1800
003586*                                 DENSIDADE DE COMENTARIO ELEVADA  *
003587*                                 AO PADRAO EXIGIDO PELA AUDITORIA *
003588*                                 EM TODA A PROCEDURE DIVISION,    *
003589*                                 SEM MUDANCA DE REGRA ALGUMA       *
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003810*    C01 CONTROLA O SALTO DE FOLHA NO RELATORIO DE CARGA HORARIA.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004110*    TEACHERS/SESSIONS/REQUESTS SAO OS MESMOS TRES MESTRES LIDOS  *
004120*    PELO ENTSUBST E PELOS DEMAIS RELATORIOS (RELINDIC/RELHORAR). *
004130*    CADA PROGRAMA ABRE SUA PROPRIA COPIA EM DISCO - NAO HA        *
004140*    PARTILHA DE AREA ENTRE JOBS DIFERENTES.                       *
004200     SELECT TEACHERS ASSIGN TO DISK
004300                 ORGANIZATION LINE SEQUENTIAL
004400                 FILE STATUS STATUS-TEA.
004500     SELECT SESSIONS ASSIGN TO DISK
004600                 ORGANIZATION LINE SEQUENTIAL
004700                 FILE STATUS STATUS-SES.
004800     SELECT REQUESTS ASSIGN TO DISK
004900                 ORGANIZATION LINE SEQUENTIAL
005000                 FILE STATUS FS-REQ.
005010*    WORKLOAD E O RELATORIO IMPRESSO DESTE PROGRAMA - SAIDA, SEM  *
005020*    ARQUIVO DE TRABALHO DE SORT (VIDE CABECALHO, ESTE PROGRAMA   *
005030*    NAO USA A VERB SORT, AO CONTRARIO DO RELINDIC/RELHORAR).     *
005100     SELECT WORKLOAD ASSIGN TO PRINTER
005200                 FILE STATUS STATUS-WRK.
005300 DATA DIVISION.
005400 FILE SECTION.
005410*    MESTRES DE ENTRADA - CARGA IGUAL A DOS DEMAIS RELATORIOS -    *
005420*    ESTE PROGRAMA NAO PRECISA DE SUBJECTS NEM QUALIFS.            *
005430*    OS TRES COPYBOOKS ABAIXO SAO COMPARTILHADOS COM O ENTSUBST,   *
005440*    O RELINDIC E O RELHORAR - MUDAR UM CAMPO AQUI AFETA OS        *
005450*    QUATRO PROGRAMAS (RECOMPILAR TODOS APOS QUALQUER ALTERACAO).  *
005500 FD  TEACHERS
005600     LABEL RECORD STANDARD
005700     VALUE OF FILE-ID 'TEACHERS.DAT'
005800     RECORD CONTAINS 52 CHARACTERS.
005900 COPY TEACHER.
006000 FD  SESSIONS
006100     LABEL RECORD STANDARD
006200     VALUE OF FILE-ID 'SESSIONS.DAT'
006300     RECORD CONTAINS 30 CHARACTERS.
006400 COPY SESSION.
006500 FD  REQUESTS
006600     LABEL RECORD STANDARD
006700     VALUE OF FILE-ID 'REQUESTS.DAT'
006800     RECORD CONTAINS 100 CHARACTERS.
006900 COPY REQUEST.
007000 FD  WORKLOAD
007010*    RELATORIO EM LINHA DE IMPRESSORA PADRAO DA CASA (132 COLUNAS)*
007020*    SEM CABECALHO DE PAGINA CONTROLADO PELO SISTEMA - O PROGRAMA *
007030*    MONTA SEUS PROPRIOS CABECALHOS/RODAPES EM WORKING-STORAGE.   *
007100     LABEL RECORD OMITTED.
007200 01  REG-WORKLOAD                 PIC X(132).
007300 WORKING-STORAGE SECTION.
007310*----------------------------------------------------------------*
007320*    ITENS DE NIVEL 77 - CHAVES/CONTADORES AVULSOS, SEM LIGACAO   *
007330*    COM NENHUMA TABELA OU REGISTRO - CADA UM E UM ITEM SOLTO     *
007340*----------------------------------------------------------------*
007350 77  WS-FLAG-FIM              PIC X(01) VALUE 'N'.
007355*    RESERVADO - O PROGRAMA HOJE TERMINA PELO STOP RUN EM 0100,   *
007356*    NAO CONSULTA ESTE FLAG                                       *
007360     88  FIM-DE-LOTE              VALUE 'Y'.
007370 77  WS-CONT-DEPTO            PIC 9(03) COMP VALUE ZERO.
007375*    CONTADOR AVULSO DE CONFERENCIA, NAO ENTRA NO RODAPE OFICIAL  *
007376*    (ESTE ITEM SO E INSPECIONADO MANUALMENTE PELO SUPORTE, NUNCA *
007377*    PELO PROGRAMA EM SI - CONFERIR VIA DUMP SE SUSPEITAR DE       *
007378*    DIVERGENCIA NO PASSE DE INSERCAO)                             *
007400 01  STATUS-TEA              PIC X(02) VALUE SPACES.
007500 01  STATUS-SES              PIC X(02) VALUE SPACES.
007600 01  FS-REQ              PIC X(02) VALUE SPACES.
007700 01  STATUS-WRK              PIC X(02) VALUE SPACES.
007800*----------------------------------------------------------------*
007900*    CARTAO DE PARAMETROS DA RODADA (DEPARTAMENTO-ALVO)          *
007910*    RECEBIDO POR ACCEPT EM 0010-ABRE-MESTRES                     *
008000*----------------------------------------------------------------*
008100 01  PARM-CARGA.
008200     05  PARM-DEPT-CODE           PIC X(05).
008300*    VISAO ALTERNATIVA DO CODIGO DO DEPARTAMENTO - PREFIXO DE    *
008400*    DUAS POSICOES (SIGLA) + SEQUENCIAL DE TRES POSICOES         *
008410*    (A REDEFINES NAO E USADA PELA PROCEDURE DIVISION HOJE - E    *
008420*    MANTIDA PARA O OPERADOR CONFERIR O CARTAO NA LISTAGEM DO     *
008430*    JCL/TERMINAL, MESMO PADRAO DE DOCUMENTACAO DO ENTSUBST).     *
008500 01  PARM-DEPT-CODE-R REDEFINES PARM-CARGA.
008600     05  PARM-DEPT-SIGLA          PIC X(02).
008700     05  PARM-DEPT-SEQ            PIC 9(03).
008800*----------------------------------------------------------------*
008900*    TABELAS MESTRES EM MEMORIA - CARREGADAS UMA VEZ NO INICIO    *
008910*    (0020/0030/0040) E PERCORRIDAS POR INDICE NO RESTO DO        *
008920*    PROGRAMA - NAO HA REREAD DE DISCO APOS A CARGA.              *
009000*----------------------------------------------------------------*
009100 01  QTDE-TEA                PIC 9(04) COMP VALUE ZERO.
009200 01  TAB-TEACHERS.
009300     05  TT-ENTRY OCCURS 300 TIMES
009400                  ASCENDING KEY IS TT-ID
009500                  INDEXED BY IX-TEA.
009600         10  TT-ID                PIC 9(05).
009700         10  TT-EMPLOYEE-ID       PIC X(10).
009800         10  TT-FULL-NAME         PIC X(30).
009900         10  TT-DEPT-CODE         PIC X(05).
010000         10  TT-HOD-FLAG          PIC X(01).
010100         10  TT-ON-ROLL-FLAG      PIC X(01).
010200 01  QTDE-SES                PIC 9(04) COMP VALUE ZERO.
010300 01  TAB-SESSIONS.
010310*    ESTE PROGRAMA NAO PRECISA BUSCAR UMA SESSAO POR ID (SO       *
010320*    CONTAR QUANTAS PERTENCEM AO PROFESSOR CORRENTE EM 0122) -    *
010330*    POR ISSO A TABELA NAO TEM ASCENDING KEY/INDEXED SEARCH ALL,  *
010340*    DIFERENTE DA MESMA TAB-SESSIONS NO RELHORAR/RELINDIC.        *
010400     05  TN-ENTRY OCCURS 900 TIMES INDEXED BY IX-SES.
010500         10  TN-ID                PIC 9(05).
010600         10  TN-SUBJECT-ID        PIC 9(05).
010700         10  TN-TEACHER-ID        PIC 9(05).
010800         10  TN-DAY-OF-WEEK       PIC 9(01).
010900         10  TN-START-TIME        PIC 9(04).
011000         10  TN-END-TIME          PIC 9(04).
011100         10  TN-SEMESTER          PIC 9(01).
011200         10  TN-SECTION           PIC X(01).
011300 01  QTDE-REQ                PIC 9(05) COMP VALUE ZERO.
011400 01  TAB-REQUESTS.
011500     05  TR-ENTRY OCCURS 5000 TIMES INDEXED BY IX-REQ.
011600         10  TR-ID                PIC 9(07).
011700         10  TR-REQUESTER-ID      PIC 9(05).
011800         10  TR-SESSION-ID        PIC 9(05).
011900         10  TR-LEAVE-DATE        PIC 9(08).
012000         10  TR-LEAVE-DATE-R REDEFINES TR-LEAVE-DATE.
012100             15  TR-LD-ANO            PIC 9(04).
012200             15  TR-LD-MES             PIC 9(02).
012300             15  TR-LD-DIA             PIC 9(02).
012400         10  TR-REASON            PIC X(50).
012500         10  TR-STATUS            PIC X(13).
012600         10  TR-SUBSTITUTE-ID     PIC 9(05).
012700*----------------------------------------------------------------*
012800*    TABELA DE RESULTADO - UMA ENTRADA POR PROFESSOR ATIVO DO     *
012900*    DEPARTAMENTO, MANTIDA EM ORDEM ASCENDENTE DE CARGA TOTAL     *
013000*    PELO PASSE DE INSERCAO (SEM SORT)                            *
013100*----------------------------------------------------------------*
013200 01  QTDE-WRK                PIC 9(04) COMP VALUE ZERO.
013300 01  TAB-WORKLOAD.
013400     05  WK-ENTRY OCCURS 300 TIMES INDEXED BY IX-WRK.
013500         10  WK-TEACHER-ID        PIC 9(05).
013600         10  WK-FULL-NAME         PIC X(30).
013700         10  WK-STATIC            PIC 9(03) COMP.
013710*    CARGA ESTATICA = NUMERO DE SESSOES FIXAS (APURADA EM 0122)   *
013720         10  WK-DYNAMIC           PIC 9(03) COMP.
013730*    CARGA DINAMICA = NUMERO DE SUBSTITUICOES ACEITAS (0124)      *
013800         10  WK-TOTAL             PIC 9(04) COMP.
013810*    WK-TOTAL = WK-STATIC + WK-DYNAMIC - E ESTA A CHAVE DE         *
013820*    ORDENACAO DO PASSE DE INSERCAO (0130/0140)                   *
013900*    REDEFINES DE EDICAO - VISAO ZONADA PARA CONFERENCIA MANUAL   *
014000*    (NAO HA CAMPO COMP NO REDEFINES - A VISAO ZONADA SERVE SO    *
014010*    PARA UM DISPLAY/DUMP DE DEPURACAO LER OS VALORES SEM TER     *
014020*    QUE DESEMPACOTAR BINARIO NA MAO)                             *
014100 01  WK-ENTRY-EDITADA REDEFINES TAB-WORKLOAD.
014200     05  WK-ED-ENTRY OCCURS 300 TIMES.
014300         10  WK-ED-TEACHER-ID     PIC 9(05).
014400         10  WK-ED-FULL-NAME      PIC X(30).
014500         10  WK-ED-STATIC         PIC 9(03).
014600         10  WK-ED-DYNAMIC        PIC 9(03).
014700         10  WK-ED-TOTAL          PIC 9(04).
014800 01  WS-ACHOU                 PIC X(01) VALUE 'N'.
014810*    FLAG DE USO GERAL DESTE PROGRAMA (NENHUMA BUSCA SEQUENCIAL    *
014820*    DESTE FONTE DEPENDE DELE HOJE - MANTIDO PELO PADRAO DA CASA   *
014830*    PARA O CASO DE UMA BUSCA SER INCLUIDA EM VERSAO FUTURA)       *
014900     88  ACHOU                     VALUE 'S'.
015000     88  NAO-ACHOU                 VALUE 'N'.
015100 01  WS-I                     PIC 9(04) COMP VALUE ZERO.
015110*    INDICE DO LACO EXTERNO (0100), UM PROFESSOR DA TABELA MESTRE *
015200 01  WS-J                     PIC 9(04) COMP VALUE ZERO.
015210*    INDICE REUTILIZADO PELOS LACOS INTERNOS DE 0120 (SESSOES E   *
015220*    PEDIDOS) E PELO PASSE DE INSERCAO DE 0130/0140 - NUNCA DOIS   *
015230*    LACOS ANINHADOS USAM WS-J AO MESMO TEMPO NESTE PROGRAMA      *
015300 01  WS-POS-INSERCAO          PIC 9(04) COMP VALUE ZERO.
015310*    POSICAO FINAL ONDE O PROFESSOR CORRENTE FICARA NA TABELA DE  *
015320*    RESULTADO, DEPOIS DE 0140 EMPURRAR OS VIZINHOS DE CARGA MAIOR*
015400 01  WS-STATIC-CALC           PIC 9(03) COMP VALUE ZERO.
015410*    ACUMULADOR DE TRABALHO DE 0120/0122 - ZERADO NO INICIO DE    *
015420*    CADA PROFESSOR, COPIADO PARA WK-STATIC EM 0130                *
015500 01  WS-DYNAMIC-CALC          PIC 9(03) COMP VALUE ZERO.
015510*    ACUMULADOR DE TRABALHO DE 0120/0124 - MESMO CICLO DE VIDA DE *
015520*    WS-STATIC-CALC, SO QUE PARA A CARGA DINAMICA                 *
015600 01  WS-TOTAL-CALC            PIC 9(04) COMP VALUE ZERO.
015610*    SOMA DOS DOIS ACIMA, CALCULADA EM 0120 E USADA COMO CHAVE DE  *
015620*    COMPARACAO PELO PASSE DE INSERCAO (0140)                     *
015700 01  WS-CNT-PROFESSORES       PIC 9(05) COMP VALUE ZERO.
015710*    TOTAL DE PROFESSORES DO DEPARTAMENTO QUE ENTRARAM NA TABELA   *
015720*    DE RESULTADO - VAI PARA TW1-PROFESSORES NO RODAPE             *
015800 01  WS-CNT-SESSOES           PIC 9(06) COMP VALUE ZERO.
015810*    TOTAL DE SESSOES FIXAS SOMADAS DE TODOS OS PROFESSORES DO     *
015820*    DEPARTAMENTO - VAI PARA TW2-SESSOES                           *
015900 01  WS-CNT-SUBSTITUICOES     PIC 9(06) COMP VALUE ZERO.
015910*    TOTAL DE SUBSTITUICOES SOMADAS DE TODOS OS PROFESSORES DO     *
015920*    DEPARTAMENTO - VAI PARA TW3-SUBSTITUICOES (INCLUIDO VRS 1.5)  *
016000 01  WS-CNT-BATIMENTO         PIC 9(06) COMP VALUE ZERO.
016010*    ACUMULADOR DE CONFERENCIA - SOMA AS CARGAS TOTAIS IMPRESSAS  *
016020*    LINHA A LINHA (0510) PARA COMPARAR COM WS-CNT-SESSOES +      *
016030*    WS-CNT-SUBSTITUICOES NO RODAPE (0520, VRS 1.3, CHS-041)      *
016040*----------------------------------------------------------------*
016050*    LAYOUT DO RELATORIO WORKLOAD - TRES LINHAS DE CABECALHO      *
016060*    (CABE-WRK1/2/3), UMA LINHA DE DETALHE POR PROFESSOR (DET-    *
016070*    WRK) E QUATRO LINHAS DE RODAPE (TRAILER-WRK1 A 4) - TODAS    *
016080*    COM 132 POSICOES, PADRAO DE IMPRESSORA DA CASA.              *
016090*----------------------------------------------------------------*
016100 01  CABE-WRK1.
016200     05  FILLER                PIC X(33) VALUE SPACES.
016300     05  FILLER                PIC X(40) VALUE
016400         'FESP - SUBSTITUICAO DE PROFESSORES'.
016500     05  FILLER                PIC X(22) VALUE SPACES.
016600     05  FILLER                PIC X(37) VALUE
016700         'CARGA HORARIA POR DEPARTAMENTO'.
016800 01  CABE-WRK2.
016900     05  FILLER                PIC X(14) VALUE 'DEPARTAMENTO: '.
017000     05  CW2-DEPT-CODE          PIC X(05).
017100     05  FILLER                PIC X(113) VALUE SPACES.
017200 01  CABE-WRK3.
017300     05  FILLER                PIC X(12) VALUE 'MATRICULA'.
017400     05  FILLER                PIC X(32) VALUE 'NOME DO PROFESSOR'.
017500     05  FILLER                PIC X(10) VALUE 'ESTATICA'.
017600     05  FILLER                PIC X(10) VALUE 'DINAMICA'.
017700     05  FILLER                PIC X(10) VALUE 'TOTAL'.
017800     05  FILLER                PIC X(58) VALUE SPACES.
017900 01  DET-WRK.
018000     05  DW-TEACHER-ID         PIC 9(05).
018100     05  FILLER                PIC X(07) VALUE SPACES.
018200     05  DW-FULL-NAME          PIC X(30).
018300     05  FILLER                PIC X(02) VALUE SPACES.
018400     05  DW-STATIC             PIC ZZ9.
018500     05  FILLER                PIC X(07) VALUE SPACES.
018600     05  DW-DYNAMIC            PIC ZZ9.
018700     05  FILLER                PIC X(07) VALUE SPACES.
018800     05  DW-TOTAL              PIC ZZZ9.
018900     05  FILLER                PIC X(55) VALUE SPACES.
019000 01  TRAILER-WRK1.
019100     05  FILLER                PIC X(30) VALUE SPACES.
019200     05  FILLER                PIC X(25) VALUE 'TOTAL DE PROFESSORES: '.
019300     05  TW1-PROFESSORES        PIC ZZZZ9.
019400     05  FILLER                PIC X(57) VALUE SPACES.
019500 01  TRAILER-WRK2.
019600     05  FILLER                PIC X(30) VALUE SPACES.
019700     05  FILLER                PIC X(25) VALUE 'TOTAL DE SESSOES....: '.
019800     05  TW2-SESSOES            PIC ZZZZ9.
019900     05  FILLER                PIC X(57) VALUE SPACES.
020000 01  TRAILER-WRK3.
020100     05  FILLER                PIC X(30) VALUE SPACES.
020200     05  FILLER                PIC X(25) VALUE 'TOTAL DE SUBSTITUICOES: '.
020300     05  TW3-SUBSTITUICOES      PIC ZZZZ9.
020400     05  FILLER                PIC X(57) VALUE SPACES.
020500 01  TRAILER-WRK4.
020600     05  FILLER                PIC X(30) VALUE SPACES.
020700     05  FILLER                PIC X(25) VALUE 'CONFERENCIA DE BATIMENTO'.
020800     05  FILLER                PIC X(01) VALUE ':'.
020900     05  TW4-STATUS             PIC X(10) VALUE SPACES.
020910*    'OK' OU 'DIVERGENTE' - PREENCHIDO POR 0520, VIDE NOTA 2 NO    *
020920*    FINAL DESTE PROGRAMA PARA O QUE FAZER SE SAIR 'DIVERGENTE'.   *
021000     05  FILLER                PIC X(66) VALUE SPACES.
021010*----------------------------------------------------------------*
021020*    FIM DA WORKING-STORAGE - DAQUI PARA BAIXO SO PROCEDURE        *
021030*    DIVISION. NENHUM CAMPO NOVO E DECLARADO NO MEIO DA LOGICA,    *
021040*    PADRAO DA CASA PARA TODOS OS RELATORIOS DESTE SISTEMA.        *
021050*----------------------------------------------------------------*
021100 PROCEDURE DIVISION.
021110*----------------------------------------------------------------*
021120*    0010 - ABRE OS TRES ARQUIVOS DE ENTRADA E RECEBE O CARTAO    *
021130*    DE PARAMETROS (ACCEPT) - ABERTURA COM STATUS DIFERENTE DE    *
021140*    '00' DERRUBA O JOB (MESMO PADRAO DOS DEMAIS RELATORIOS).     *
021150*----------------------------------------------------------------*
021200 0010-ABRE-MESTRES.
021300     OPEN INPUT TEACHERS
021310*    TEACHERS.DAT AUSENTE OU DANIFICADO - NAO HA COMO MONTAR A    *
021320*    TABELA MESTRE, O JOB TEM QUE PARAR AQUI MESMO                *
021400     IF STATUS-TEA NOT = '00'
021500        DISPLAY 'RELCARGA: TEACHERS.DAT NAO ABRIU - ' STATUS-TEA
021600        STOP RUN.
021700     OPEN INPUT SESSIONS
021800     IF STATUS-SES NOT = '00'
021900        DISPLAY 'RELCARGA: SESSIONS.DAT NAO ABRIU - ' STATUS-SES
022000        STOP RUN.
022100     OPEN INPUT REQUESTS
022200     IF FS-REQ NOT = '00'
022300        DISPLAY 'RELCARGA: REQUESTS.DAT NAO ABRIU - ' FS-REQ
022400        STOP RUN.
022410*    O CARTAO TRAZ SO O DEPARTAMENTO - NAO HA DATA NESTE           *
022420*    RELATORIO (A CARGA HORARIA E FOTOGRAFADA NO MOMENTO DA        *
022430*    RODADA, NAO NUMA SEMANA ESPECIFICA)                           *
022500     ACCEPT PARM-CARGA.
022510*----------------------------------------------------------------*
022520*    0020/0030/0040 - CARGA SEQUENCIAL DOS TRES ARQUIVOS PARA AS   *
022530*    TABELAS EM MEMORIA (MESMA CADEIA DE GO TO DOS DEMAIS          *
022540*    RELATORIOS - PADRAO DA CASA PARA CARGA DE MESTRE).            *
022545*    A ORDEM DE LEITURA (TEACHERS, DEPOIS SESSIONS, DEPOIS         *
022546*    REQUESTS) E SEMPRE A MESMA NOS QUATRO PROGRAMAS DESTE         *
022547*    SISTEMA - NAO MUDAR SEM REVISAR OS DEMAIS FONTES.             *
022550*----------------------------------------------------------------*
022600 0020-CARGA-TEACHERS.
022700     READ TEACHERS NEXT RECORD
022800          AT END GO TO 0030-CARGA-SESSIONS.
022900     ADD 1 TO QTDE-TEA
023000     SET IX-TEA TO QTDE-TEA
023100     MOVE TEACHER-ID-TEA  TO TT-ID (IX-TEA)
023200     MOVE EMPLOYEE-ID     TO TT-EMPLOYEE-ID (IX-TEA)
023300     MOVE FULL-NAME       TO TT-FULL-NAME (IX-TEA)
023400     MOVE DEPT-CODE-TEA   TO TT-DEPT-CODE (IX-TEA)
023500     MOVE HOD-FLAG        TO TT-HOD-FLAG (IX-TEA)
023600     MOVE ON-ROLL-FLAG    TO TT-ON-ROLL-FLAG (IX-TEA)
023700     GO TO 0020-CARGA-TEACHERS.
023800 0030-CARGA-SESSIONS.
023900     CLOSE TEACHERS.
024000     READ SESSIONS NEXT RECORD
024100          AT END GO TO 0040-CARGA-REQUESTS.
024200     ADD 1 TO QTDE-SES
024300     SET IX-SES TO QTDE-SES
024400     MOVE SESSION-ID-SES  TO TN-ID (IX-SES)
024500     MOVE SUBJECT-ID-SES  TO TN-SUBJECT-ID (IX-SES)
024600     MOVE TEACHER-ID-SES  TO TN-TEACHER-ID (IX-SES)
024700     MOVE DAY-OF-WEEK     TO TN-DAY-OF-WEEK (IX-SES)
024800     MOVE START-TIME      TO TN-START-TIME (IX-SES)
024900     MOVE END-TIME        TO TN-END-TIME (IX-SES)
025000     MOVE SEMESTER        TO TN-SEMESTER (IX-SES)
025100     MOVE SECTION         TO TN-SECTION (IX-SES)
025200     GO TO 0030-CARGA-SESSIONS.
025300 0040-CARGA-REQUESTS.
025400     CLOSE SESSIONS.
025500     READ REQUESTS NEXT RECORD
025600          AT END GO TO 0050-FIM-CARGA.
025700     ADD 1 TO QTDE-REQ
025800     SET IX-REQ TO QTDE-REQ
025900     MOVE REQUEST-ID-REQ    TO TR-ID (IX-REQ)
026000     MOVE REQUESTER-ID      TO TR-REQUESTER-ID (IX-REQ)
026100     MOVE SESSION-ID-REQ    TO TR-SESSION-ID (IX-REQ)
026200     MOVE LEAVE-DATE-REQ    TO TR-LEAVE-DATE (IX-REQ)
026300     MOVE REASON-REQ        TO TR-REASON (IX-REQ)
026400     MOVE STATUS-REQ        TO TR-STATUS (IX-REQ)
026500     MOVE SUBSTITUTE-ID     TO TR-SUBSTITUTE-ID (IX-REQ)
026600     GO TO 0040-CARGA-REQUESTS.
026700 0050-FIM-CARGA.
026800     CLOSE REQUESTS.
026810*    NAO HA BUSCA DE PROFESSOR-ALVO AQUI (DIFERENTE DO RELHORAR)  *
026820*    PORQUE O PARAMETRO DESTE RELATORIO E UM DEPARTAMENTO, NAO UM *
026830*    PROFESSOR - O FILTRO E APLICADO PROFESSOR A PROFESSOR EM     *
026840*    0110, NO LACO PRINCIPAL DE 0100.                             *
026900*================================================================*
027000*    0100 - PERCORRE OS PROFESSORES (JA EM ORDEM DE MATRICULA)   *
027100*    NA TABELA MESTRE E INSERE OS ATIVOS DO DEPARTAMENTO NA       *
027200*    TABELA DE RESULTADO, MANTIDA ASCENDENTE POR CARGA TOTAL      *
027210*    (CHS-012 - RELATORIO PRECISA SAIR ORDENADO DO MENOR PARA O   *
027220*    MAIOR CARGA, PARA A SECRETARIA IDENTIFICAR DE RELANCE QUEM   *
027230*    TEM FOLGA PARA ACEITAR MAIS SUBSTITUICOES)                    *
027300*================================================================*
027400 0100-MONTA-CARGA-HORARIA.
027410*    UM UNICO LACO SOBRE A TABELA MESTRE DE PROFESSORES - 0110     *
027420*    DECIDE, PROFESSOR A PROFESSOR, SE ELE ENTRA OU NAO NO         *
027430*    RELATORIO DESTE DEPARTAMENTO.                                 *
027500     PERFORM 0110-TESTA-UM-PROFESSOR
027600             VARYING WS-I FROM 1 BY 1 UNTIL WS-I > QTDE-TEA.
027610*    TERMINADO O LACO, A TABELA DE RESULTADO JA ESTA COMPLETA E    *
027620*    ORDENADA - SO FALTA IMPRIMIR (0500). NAO HA STOP RUN ENTRE    *
027630*    AS DUAS CHAMADAS.                                             *
027700     PERFORM 0500-EMITE-RELATORIO.
027800     STOP RUN.
027810*    0110 - SO ENTRA NA TABELA DE RESULTADO O PROFESSOR DO         *
027820*    DEPARTAMENTO-ALVO (PARM-DEPT-CODE) QUE ESTEJA ATIVO (ON-      *
027830*    ROLL) - OS DEMAIS SAO IGNORADOS SEM CONTAR NO RODAPE.         *
027840*    (CHS-012 - PROFESSOR DESLIGADO NAO DEVE RECEBER SUBSTITUICAO, *
027850*    LOGO NAO FAZ SENTIDO APARECER NA CARGA HORARIA)               *
027900 0110-TESTA-UM-PROFESSOR.
028000     SET IX-TEA TO WS-I
028100     IF TT-DEPT-CODE (IX-TEA) NOT = PARM-DEPT-CODE
028200        GO TO 0110-EXIT
028300     END-IF
028400     IF TT-ON-ROLL-FLAG (IX-TEA) NOT = 'Y'
028500        GO TO 0110-EXIT
028600     END-IF
028700     PERFORM 0120-CALCULA-CARGA-PROFESSOR
028800     PERFORM 0130-INSERE-NA-TABELA
028900     ADD 1 TO WS-CNT-PROFESSORES.
029000 0110-EXIT.
029100     EXIT.
029200*----------------------------------------------------------------*
029300*    0120 - CONTA CARGA ESTATICA (SESSOES) E DINAMICA (PEDIDOS    *
029400*    PREENCHIDOS COMO SUBSTITUTO) DO PROFESSOR CORRENTE           *
029410*    ESTA E A UNICA ROTINA QUE CALCULA WK-STATIC/WK-DYNAMIC/       *
029420*    WK-TOTAL - 0130/0140 SO MOVEM E COMPARAM O QUE JA FOI         *
029430*    CALCULADO AQUI, NUNCA RECALCULAM.                             *
029500*----------------------------------------------------------------*
029600 0120-CALCULA-CARGA-PROFESSOR.
029700     MOVE ZERO TO WS-STATIC-CALC
029800     MOVE ZERO TO WS-DYNAMIC-CALC
029900     PERFORM 0122-CONTA-SESSAO-ESTATICA
030000             VARYING WS-J FROM 1 BY 1 UNTIL WS-J > QTDE-SES
030100     PERFORM 0124-CONTA-PEDIDO-DINAMICO
030200             VARYING WS-J FROM 1 BY 1 UNTIL WS-J > QTDE-REQ
030300     COMPUTE WS-TOTAL-CALC = WS-STATIC-CALC + WS-DYNAMIC-CALC
030400     ADD WS-STATIC-CALC TO WS-CNT-SESSOES
030500     ADD WS-DYNAMIC-CALC TO WS-CNT-SUBSTITUICOES.
030510*    0122 - CONTA 1 PARA CADA SESSAO FIXA DESTE PROFESSOR NA GRADE *
030520*    NAO FILTRA POR SEMESTRE/TURMA - TODA SESSAO FIXA DO           *
030530*    PROFESSOR CONTA PARA A CARGA ESTATICA, INDEPENDENTE DO DIA.   *
030600 0122-CONTA-SESSAO-ESTATICA.
030700     SET IX-SES TO WS-J
030800     IF TN-TEACHER-ID (IX-SES) = TT-ID (IX-TEA)
030900        ADD 1 TO WS-STATIC-CALC
031000     END-IF.
031010*    0124 - CONTA 1 PARA CADA PEDIDO ONDE ESTE PROFESSOR FOI O     *
031020*    SUBSTITUTO ACEITO (STATUS FILLED) - ESSA E A CARGA DINAMICA   *
031030*    UM PEDIDO CANCELLED OU EM ABERTO (OPEN/REJECTED) NAO CONTA,   *
031040*    SO FILLED - O MESMO STATUS QUE O ENTSUBST GRAVA NA PROPOSTA   *
031050*    ACEITA (2100-ACAO-ACEITAR).                                   *
031100 0124-CONTA-PEDIDO-DINAMICO.
031200     SET IX-REQ TO WS-J
031300     IF TR-SUBSTITUTE-ID (IX-REQ) = TT-ID (IX-TEA)
031400        AND TR-STATUS (IX-REQ) = 'FILLED'
031500        ADD 1 TO WS-DYNAMIC-CALC
031600     END-IF.
031700*----------------------------------------------------------------*
031800*    0130 - PASSE DE INSERCAO: ABRE ESPACO NA TABELA DE RESULTADO *
031900*    NA POSICAO QUE MANTEM A ORDEM ASCENDENTE POR CARGA TOTAL     *
031910*    O PROFESSOR CORRENTE E SEMPRE ACRESCENTADO NO FIM DA TABELA  *
031920*    (QTDE-WRK) E DEPOIS "SOBE" ATE A POSICAO CERTA EM 0140 -      *
031930*    NUNCA HA REALOCACAO EM BLOCO, SO TROCA DE VIZINHO EM VIZINHO. *
032000*----------------------------------------------------------------*
032100 0130-INSERE-NA-TABELA.
032200     ADD 1 TO QTDE-WRK
032300     MOVE QTDE-WRK TO WS-POS-INSERCAO
032400     PERFORM 0140-ABRE-ESPACO
032500             VARYING WS-J FROM QTDE-WRK BY -1
032600             UNTIL WS-J < 2
032700     MOVE TT-ID (IX-TEA)        TO WK-TEACHER-ID (WS-POS-INSERCAO)
032800     MOVE TT-FULL-NAME (IX-TEA) TO WK-FULL-NAME (WS-POS-INSERCAO)
032900     MOVE WS-STATIC-CALC        TO WK-STATIC (WS-POS-INSERCAO)
033000     MOVE WS-DYNAMIC-CALC       TO WK-DYNAMIC (WS-POS-INSERCAO)
033100     MOVE WS-TOTAL-CALC         TO WK-TOTAL (WS-POS-INSERCAO).
033110*    0140 - DESLOCA UMA POSICAO PARA BAIXO ENQUANTO O VIZINHO DE   *
033120*    CIMA TIVER CARGA TOTAL MAIOR - EQUIVALE AO PASSO INTERNO DE   *
033130*    UM INSERTION SORT CLASSICO, SEM PRECISAR DE SORT VERB         *
033140*    (INCLUIDO NA VRS 1.2, CHS-018, PARA NAO TER QUE DECLARAR      *
033150*    UM ARQUIVO SD SO PARA ORDENAR UMA TABELA DE NO MAXIMO 300     *
033160*    ENTRADAS - A EQUIPE JULGOU O SORT DESNECESSARIO AQUI).        *
033200 0140-ABRE-ESPACO.
033210*    SE O VIZINHO DE CIMA (WS-J - 1) NAO TEM CARGA MAIOR, A        *
033220*    POSICAO CORRETA JA FOI ENCONTRADA E O LACO PODE PARAR CEDO.   *
033300     IF WS-J > WS-POS-INSERCAO
033400        GO TO 0140-EXIT
033500     END-IF
033600     IF WK-TOTAL (WS-J - 1) > WS-TOTAL-CALC
033700        MOVE WK-ENTRY (WS-J - 1) TO WK-ENTRY (WS-J)
033800        COMPUTE WS-POS-INSERCAO = WS-J - 1
033900     END-IF.
034000 0140-EXIT.
034100     EXIT.
034200*================================================================*
034300*    0500 - IMPRIME UMA LINHA POR PROFESSOR, JA EM ORDEM          *
034400*    ASCENDENTE DE CARGA TOTAL, SEGUIDA DO RODAPE DE CONTROLE     *
034410*    (A TABELA DE RESULTADO JA CHEGA PRONTA DO 0100 - ESTA SECAO   *
034420*    SO FORMATA E IMPRIME, NAO RECALCULA NENHUM VALOR.)            *
034500*================================================================*
034600 0500-EMITE-RELATORIO.
034700     OPEN OUTPUT WORKLOAD
034800     WRITE REG-WORKLOAD FROM CABE-WRK1 AFTER C01
034900     MOVE PARM-DEPT-CODE TO CW2-DEPT-CODE
035000     WRITE REG-WORKLOAD FROM CABE-WRK2 AFTER 2
035100     WRITE REG-WORKLOAD FROM CABE-WRK3 AFTER 2
035200     MOVE SPACES TO REG-WORKLOAD
035300     WRITE REG-WORKLOAD AFTER 1
035400     PERFORM 0510-IMPRIME-UMA-LINHA
035500             VARYING WS-I FROM 1 BY 1 UNTIL WS-I > QTDE-WRK
035600     PERFORM 0520-CONFERE-BATIMENTO.
035610*    0510 - IMPRIME A LINHA DE DETALHE DE UM PROFESSOR E VAI       *
035620*    ACUMULANDO O TOTAL IMPRESSO PARA A CONFERENCIA DE BATIMENTO   *
035630*    (WS-CNT-BATIMENTO E SO INCREMENTADO AQUI - NENHUMA OUTRA      *
035640*    ROTINA MEXE NELE)                                             *
035700 0510-IMPRIME-UMA-LINHA.
035710*    WS-I AQUI E O INDICE DA TABELA DE RESULTADO (TAB-WORKLOAD),   *
035720*    JA ORDENADA - NAO CONFUNDIR COM O WS-I DE 0100, QUE PERCORRE  *
035730*    A TABELA MESTRE DE PROFESSORES (MESMO CAMPO, USO DIFERENTE).  *
035800     SET IX-WRK TO WS-I
035900     MOVE WK-TEACHER-ID (IX-WRK) TO DW-TEACHER-ID
036000     MOVE WK-FULL-NAME (IX-WRK)  TO DW-FULL-NAME
036100     MOVE WK-STATIC (IX-WRK)     TO DW-STATIC
036200     MOVE WK-DYNAMIC (IX-WRK)    TO DW-DYNAMIC
036300     MOVE WK-TOTAL (IX-WRK)      TO DW-TOTAL
036400     ADD WK-TOTAL (IX-WRK) TO WS-CNT-BATIMENTO
036500     WRITE REG-WORKLOAD FROM DET-WRK AFTER 1.
036600*----------------------------------------------------------------*
036700*    0520 - A SOMA DAS LINHAS DE DETALHE (CARGA TOTAL) TEM QUE    *
036800*    BATER COM ESTATICA + DINAMICA APURADAS NO 0120                *
036810*    (INCLUIDA NA VRS 1.3, CHS-041, DEPOIS DE UM INCIDENTE EM QUE  *
036820*    UMA ALTERACAO NO PASSE DE INSERCAO PERDEU UMA ENTRADA SEM      *
036830*    NINGUEM PERCEBER ATE O RELATORIO CHEGAR NA SECRETARIA - A     *
036840*    CONFERENCIA AGORA APARECE SEMPRE, MESMO QUANDO BATE.)         *
036900*----------------------------------------------------------------*
037000 0520-CONFERE-BATIMENTO.
037010*    TRANSFERE OS QUATRO ACUMULADORES PARA OS CAMPOS EDITADOS DO   *
037020*    RODAPE E SO ENTAO COMPARA - NENHUM DELES E RECALCULADO AQUI.  *
037100     MOVE WS-CNT-PROFESSORES TO TW1-PROFESSORES
037200     MOVE WS-CNT-SESSOES TO TW2-SESSOES
037300     MOVE WS-CNT-SUBSTITUICOES TO TW3-SUBSTITUICOES
037400     IF WS-CNT-BATIMENTO = WS-CNT-SESSOES + WS-CNT-SUBSTITUICOES
037500        MOVE 'OK'        TO TW4-STATUS
037600     ELSE
037700        MOVE 'DIVERGENTE' TO TW4-STATUS
037800     END-IF
037900     MOVE SPACES TO REG-WORKLOAD
038000     WRITE REG-WORKLOAD AFTER 2
038100     WRITE REG-WORKLOAD FROM TRAILER-WRK1 AFTER 1
038200     WRITE REG-WORKLOAD FROM TRAILER-WRK2 AFTER 1
038300     WRITE REG-WORKLOAD FROM TRAILER-WRK3 AFTER 1
038400     WRITE REG-WORKLOAD FROM TRAILER-WRK4 AFTER 1.
038410*================================================================*
038420*    NOTAS DE OPERACAO                                            *
038430*================================================================*
038440*    1) RODA UM DEPARTAMENTO POR VEZ (ACCEPT PARM-CARGA) - PARA A *
038450*       SECRETARIA VER TODOS OS DEPARTAMENTOS, O OPERADOR SUBMETE *
038460*       O JOB UMA VEZ PARA CADA SIGLA.                            *
038470*    2) "DIVERGENTE" NO RODAPE (0520) NUNCA DEVERIA OCORRER EM      *
038480*       OPERACAO NORMAL - SE OCORRER, E SINAL DE QUE A TABELA DE   *
038490*       RESULTADO FOI CORROMPIDA PELO PASSE DE INSERCAO (0130/     *
038500*       0140) E O CHAMADO DEVE IR PARA O GRUPO DE MANUTENCAO.      *
038510*    3) O RELATORIO E SOMENTE DE LEITURA - NAO REGRAVA NENHUM DOS  *
038520*       TRES ARQUIVOS DE ENTRADA (ABERTOS SO EM INPUT).            *
038530*    4) UM DEPARTAMENTO SEM NENHUM PROFESSOR ATIVO NA TABELA       *
038540*       MESTRE GERA UM RELATORIO SO COM CABECALHO E RODAPE ZERADO  *
038550*       - NAO E ERRO, E UM RESULTADO VALIDO (DEPARTAMENTO NOVO OU  *
038560*       TODOS OS PROFESSORES FORA DE FOLHA NAQUELE MOMENTO).       *
038570*    5) A TABELA TAB-SESSIONS/TAB-REQUESTS E PERCORRIDA POR        *
038580*       INTEIRO (0122/0124) PARA CADA PROFESSOR DO DEPARTAMENTO -  *
038590*       ACEITAVEL PARA OS VOLUMES ATUAIS (300 PROFESSORES, 900     *
038600*       SESSOES, 5000 PEDIDOS); SE O VOLUME CRESCER MUITO, AVALIAR *
038610*       UMA CHAVE DE BUSCA POR PROFESSOR EM VEZ DE VARREDURA.      *
038620*    6) A CARGA HORARIA AQUI NAO DISTINGUE SEMESTRE/TURMA - CONTA  *
038630*       TODA SESSAO FIXA DO PROFESSOR, MESMO QUE ELE SO LECIONE    *
038640*       META DO ANO NAQUELA TURMA. QUEM PRECISAR DE CARGA POR      *
038650*       SEMESTRE DEVE PEDIR EXTRACAO A PARTE A PROCESSAMENTO.      *
038660*    7) ESTE PROGRAMA NAO CONSULTA QUALIFS - A CARGA DINAMICA       *
038670*       CONTA QUALQUER PEDIDO FILLED ONDE O PROFESSOR FOI O        *
038680*       SUBSTITUTO, MESMO QUE A QUALIFICACAO TENHA SIDO VERIFICADA *
038690*       SO NO MOMENTO DA PROPOSTA PELO ENTSUBST - ESTE RELATORIO   *
038700*       CONFIA NO STATUS JA GRAVADO EM REQUESTS.DAT.               *
