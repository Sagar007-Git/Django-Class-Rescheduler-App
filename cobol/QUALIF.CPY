000100*================================================================*
000200*  FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA                  *
000300*  CRUZAMENTO PROFESSOR X DISCIPLINA QUE ELE PODE LECIONAR       *
000400*  (ARQUIVO QUALIFS) - 20 CARACTERES POR REGISTRO.               *
000500*================================================================*
000600 01  REG-QUALIF.
000700     05  TEACHER-ID-QUA          PIC 9(05).
000800     05  SUBJECT-ID-QUA          PIC 9(05).
000900*    RESERVADO PARA EXPANSAO FUTURA (POR EX.: DATA DE             *
001000*    HABILITACAO DO PROFESSOR NA DISCIPLINA) - ZERADO/BRANCO,     *
001100*    NAO LIDO POR NENHUM PROGRAMA ATUAL                           *
001200     05  FILLER                  PIC X(10).
