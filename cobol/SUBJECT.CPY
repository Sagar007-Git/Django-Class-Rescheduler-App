000100*================================================================*
000200*  FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA                  *
000300*  LAYOUT DO CADASTRO MESTRE DE DISCIPLINAS (ARQUIVO SUBJECTS)   *
000400*  50 CARACTERES POR REGISTRO - SEM FILLER, LAYOUT FECHADO.      *
000500*================================================================*
000600 01  REG-SUBJECT.
000700     05  SUBJECT-ID-SUB          PIC 9(05).
000800     05  SUBJECT-CODE            PIC X(10).
000900     05  SUBJECT-NAME            PIC X(30).
001000     05  DEPT-CODE-SUB           PIC X(05).
