000100*================================================================*
000200*  FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA                  *
000300*  GRADE HORARIA MESTRE (ARQUIVO SESSIONS) - UMA AULA FIXA DA    *
000400*  SEMANA, SEMPRE COM O MESMO PROFESSOR, MESMO DIA E HORARIO.    *
000500*  DAY-OF-WEEK: 0=SEGUNDA ... 6=DOMINGO (CALENDARIO GREGORIANO)  *
000600*  30 CARACTERES POR REGISTRO.                                  *
000700*================================================================*
000800 01  REG-SESSION.
000900     05  SESSION-ID-SES          PIC 9(05).
001000     05  SUBJECT-ID-SES          PIC 9(05).
001100     05  TEACHER-ID-SES          PIC 9(05).
001200     05  DAY-OF-WEEK             PIC 9(01).
001300     05  START-TIME              PIC 9(04).
001400     05  END-TIME                PIC 9(04).
001500     05  SEMESTER                PIC 9(01).
001600     05  SECTION                 PIC X(01).
001700*    RESERVADO PARA EXPANSAO FUTURA (POR EX.: SALA/PREDIO DA      *
001800*    AULA) - ZERADO/BRANCO, NAO LIDO POR NENHUM PROGRAMA ATUAL    *
001900     05  FILLER                  PIC X(04).
