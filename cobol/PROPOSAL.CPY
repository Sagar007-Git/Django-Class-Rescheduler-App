000100*================================================================*
000200*  FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA                  *
000300*  PROPOSTA DE SUBSTITUICAO ENVIADA A UM CANDIDATO (ARQUIVO      *
000400*  PROPOSALS) - UMA LINHA POR CANDIDATO OFERECIDO NO PEDIDO.     *
000500*  STATUS-PRO: QUEUED / SENT / ACCEPTED / REJECTED /             *
000600*              AUTO-CANCELLED                                   *
000700*  80 CARACTERES POR REGISTRO.                                  *
000800*================================================================*
000900 01  REG-PROPOSAL.
001000     05  PROPOSAL-ID             PIC 9(07).
001100     05  REQUEST-ID-PRO          PIC 9(07).
001200     05  CANDIDATE-ID            PIC 9(05).
001300     05  STATUS-PRO              PIC X(14).
001400         88  PRO-NA-FILA             VALUE 'QUEUED'.
001500         88  PRO-ENVIADA              VALUE 'SENT'.
001600         88  PRO-ACEITA               VALUE 'ACCEPTED'.
001700         88  PRO-RECUSADA             VALUE 'REJECTED'.
001800         88  PRO-CANCEL-AUTOMATICO    VALUE 'AUTO-CANCELLED'.
001900     05  MESSAGE                 PIC X(40).
002000*    RESERVADO PARA EXPANSAO FUTURA (POR EX.: DATA/HORA DO       *
002100*    ENVIO DA PROPOSTA AO CANDIDATO) - ZERADO/BRANCO, NAO LIDO   *
002200*    POR NENHUM PROGRAMA ATUAL                                  *
002300     05  FILLER                  PIC X(07).
