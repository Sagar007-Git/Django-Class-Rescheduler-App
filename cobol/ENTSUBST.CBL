000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ENTSUBST-COB.
000300 AUTHOR. V. PEREIRA.
000400 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN. 11/04/1989.
000600 DATE-COMPILED.
000700 SECURITY. USO RESTRITO - DEPARTAMENTO DE PROCESSAMENTO DE DADOS.
000800*================================================================*
000900*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA                *
001000*    ANALISTA       : V. PEREIRA                                 *
001100*    PROGRAMADOR(A) : V. PEREIRA                                 *
001200*    FINALIDADE     : LOTE DE LANCAMENTO DE PEDIDOS DE FALTA E   *
001300*                     SUBSTITUICAO DE PROFESSOR (CRIACAO,        *
001400*                     APROVACAO DA CHEFIA, CANCELAMENTO, ACEITE  *
001500*                     E RECUSA DOS CANDIDATOS). LE O ARQUIVO DE  *
001600*                     TRANSACOES ACTIONS NA ORDEM DE CHEGADA,    *
001700*                     ATUALIZA OS PEDIDOS/PROPOSTAS EM MEMORIA   *
001800*                     E REGRAVA OS ARQUIVOS NO FINAL DO LOTE.    *
001900*    ARQUIVOS       : TEACHERS, SUBJECTS, QUALIFS, SESSIONS      *
002000*                     (ENTRADA) - REQUESTS, PROPOSALS (ENTRADA/  *
002100*                     SAIDA) - ACTIONS (ENTRADA) - REJECTS       *
002200*                     (SAIDA, IMPRESSORA)                        *
002210*    OBSERVACAO     : O LOTE NAO E REENTRANTE - SO PODE RODAR    *
002220*                     UMA VEZ POR DIA DE PROCESSAMENTO. SE CAIR  *
002230*                     NO MEIO, RESTAURAR REQUESTS/PROPOSALS DO   *
002240*                     BACKUP DA NOITE ANTERIOR E RODAR DE NOVO   *
002250*                     (VER SWITCH UPSI-0/SW-REPROCESSA ABAIXO)   *
002260*    NOMENCLATURA   : OS LAYOUTS DE ARQUIVO (COPY) E OS CAMPOS DA  *
002270*                     ACTIONS MANTEM NOME EM INGLES (DO SISTEMA    *
002280*                     DE ORIGEM) - OS COMENTARIOS E NOMES DE       *
002290*                     VARIAVEL/PARAGRAFO SAO EM PORTUGUES, PADRAO  *
002300*------------------------------------------------------------------*
002400*    VRS    DATA        PROG      DESCRICAO                       *
002500*    1.0    11/04/1989  VPEREIRA  IMPLANTACAO DO LOTE ORIGINAL -  ENT1000
002600*                                 SO ACEITAVA CREATE E APROVACAO  *
002700*                                 DA CHEFIA (SEM CONCORRENTES)    *
002800*    1.1    02/09/1989  VPEREIRA  INCLUIDA ACAO DE CANCELAMENTO   ENT1100
002900*    1.2    14/01/1990  N.ALMEIDA INCLUIDA VALIDACAO DE DIA DA    ENT1200
003000*                                 SEMANA X DIA DA SESSAO (CHS-014)*
003100*    1.3    20/06/1990  N.ALMEIDA CORRIGIDA REGRA DE DUPLICIDADE  ENT1300
003200*                                 DE PEDIDO (SOMENTE STATUS ATIVO)*
003300*    1.4    03/03/1991  VPEREIRA  LIMITE DE 5 CANDIDATOS POR      ENT1400
003400*                                 PEDIDO (ANTES ERA ILIMITADO)    *
003500*    1.5    18/11/1991  N.ALMEIDA BLOQUEIO DE CANDIDATO DE OUTRO  ENT1500
003600*                                 DEPARTAMENTO (CHS-031)          *
003700*    1.6    07/05/1992  VPEREIRA  INCLUIDA ACAO DE RECUSA (REJECT)ENT1600
003800*                                 DO CANDIDATO SEM MEXER NO PEDIDO*
003900*    1.7    22/10/1992  VPEREIRA  PRIMEIRO-A-ACEITAR-GANHA: DEMAISENT1700
004000*                                 PROPOSTAS VIRAM AUTO-CANCELLED  *
004100*    1.8    15/02/1993  N.ALMEIDA RELATORIO DE REJEITADOS GANHOU  ENT1800
004200*                                 TOTAIS POR STATUS FINAL         *
004300*    1.9    09/09/1993  VPEREIRA  CORRIGIDO ESTOURO DE TABELA DE  ENT1900
004400*                                 PROPOSTAS (CHS-047)             *
004500*    2.0    30/01/1995  N.ALMEIDA REVISAO GERAL - PADRONIZACAO    ENT2000
004600*                                 DE CODIGOS DE REJEICAO R01-R13  *
004700*    2.1    12/03/1997  ENZO19    AJUSTE NO CALCULO DE DIA DA     ENT2100
004800*                                 SEMANA PARA ANOS BISSEXTOS      *
004900*    2.2    04/11/1998  ENZO19    CORRECAO ANO 2000: CAMPOS DE    ENT2200
005000*                                 DATA JA NASCEM COM 4 DIGITOS,   *
005100*                                 REVISADA ROTINA DE SEMANA (Y2K) *
005200*    2.3    21/01/1999  JAMILE26  TESTE DE VIRADA DE SECULO NA    ENT2300
005300*                                 ROTINA DE DIA DA SEMANA - OK    *
005400*    2.4    17/08/2000  FABIO     HOD-FLAG E ON-ROLL-FLAG PASSAM  ENT2400
005500*                                 A SER VALIDADOS NO CADASTRO DE  *
005600*                                 PROFESSORES (CHS-058)           *
005700*    2.5    30/11/2000  JORGEK    REVISAO DE LAYOUT DO ARQUIVO    ENT2500
005800*                                 ACTIONS - CAMPO AS-OF-DATE      *
005900*    2.6    19/06/2002  JAMILE26  CONTADOR DE LIDAS/ACEITAS/      ENT2600
006000*                                 REJEITADAS NO RODAPE DO REJECTS *
006100*    2.7    05/02/2004  FABIO     CORRIGIDO REJECT DE PROPOSTA    ENT2700
006200*                                 QUE NAO MUDAVA STATUS DO PEDIDO *
006210*    2.8    14/09/2005  FABIO     CHS-071 - CANCEL SO PODE SER    ENT2800
006220*                                 FEITO PELO PROPRIO SOLICITANTE  *
006230*                                 OU PELO CHEFE DE DEPARTAMENTO - *
006240*                                 CODIGO DE REJEICAO R13 NOVO     *
006250*    2.9    03/04/2006  FABIO     REVISADOS COMENTARIOS DO FONTE  ENT2900
006260*                                 A PEDIDO DA AUDITORIA DE SISTE- *
006270*                                 MAS (RECOMENDACAO RA-2006-014)  *
006280*                                 - SEM MUDANCA DE REGRA ALGUMA   *
006281*    2.10   22/09/2006  FABIO     NOVA REVISAO DE COMENTARIOS (RA- ENT2910
006282*                                 2006-014) - COBERTURA MAIOR NAS *
006283*                                 ROTINAS 5XXX E NOS CODIGOS DE    *
006284*                                 REJEICAO - SEM MUDAR REGRA ALGUMA*
006285*================================================================*
006286*    REFERENCIAS CRUZADAS DE REGRA DE NEGOCIO (CHS - CHAMADOS DE  *
006287*    HELP-DESK QUE ORIGINARAM OU ALTERARAM UMA REGRA):            *
006288*    CHS-014 - DIA DA SEMANA DA DATA X DIA DA SESSAO (1000, R04)  *
006289*    CHS-031 - CANDIDATO TEM QUE SER DO MESMO DEPARTAMENTO DO     *
006290*              SOLICITANTE (5410, R06)                           *
006291*    CHS-047 - ESTOURO DE TABELA DE PROPOSTAS, CORRIGIDO NA VRS   *
006292*              1.9 (AUMENTO DO OCCURS DE TAB-PROPOSALS)           *
006293*    CHS-058 - HOD-FLAG/ON-ROLL-FLAG PASSAM A SER EXIGIDOS DO     *
006294*              CADASTRO (1000/2000/2100, R01/R09)                *
006295*    CHS-071 - CANCEL RESTRITO AO SOLICITANTE OU CHEFE (2200,R13)*
006296*================================================================*
006297*    VOLUME DAS TABELAS DE SO-LEITURA (TEACHERS/SUBJECTS/QUALIFS/   *
006298*    SESSIONS) SEM MUDANCA DESDE A VRS 1.0 - VER NOTA DE OPERACAO  *
006299*    4 NO FINAL DO PROGRAMA PARA O VOLUME DE REQUESTS/PROPOSALS    *
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006510*    C01 CONTROLA O SALTO DE FOLHA NO RELATORIO DE REJEITADOS.
006520*    UPSI-0 E O SWITCH LIGADO NA JCL QUANDO O LOTE ESTA SENDO
006530*    REPROCESSADO (VER WS-CNT-REPROC/SW-REPROCESSA MAIS ABAIXO).
006600     C01 IS TOP-OF-FORM
006610*    (CANAL 1 DO FORMULARIO CONTINUO - SALTA PARA O TOPO DA PROXIMA *
006620*    PAGINA; VIDE 0900-FIM-LOTE, UNICO PONTO QUE FAZ WRITE ... AFTER*
006630*    ADVANCING C01 NESTE PROGRAMA)                                  *
006700     UPSI-0 ON STATUS IS SW-REPROCESSA.
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
006910*    OS SETE SELECTS ABAIXO SEGUEM A MESMA ORDEM DE ABERTURA DE    *
006920*    0010-ABRE-MESTRES - MESTRES PRIMEIRO, DEPOIS REQUESTS/        *
006930*    PROPOSALS (ENTRADA/SAIDA), DEPOIS ACTIONS, POR ULTIMO O       *
006940*    RELATORIO DE REJEITADOS NA IMPRESSORA                        *
007000     SELECT TEACHERS ASSIGN TO DISK
007100                 ORGANIZATION LINE SEQUENTIAL
007200                 FILE STATUS STATUS-TEA.
007300     SELECT SUBJECTS ASSIGN TO DISK
007400                 ORGANIZATION LINE SEQUENTIAL
007500                 FILE STATUS STATUS-SUB.
007600     SELECT QUALIFS ASSIGN TO DISK
007700                 ORGANIZATION LINE SEQUENTIAL
007800                 FILE STATUS STATUS-QUA.
007900     SELECT SESSIONS ASSIGN TO DISK
008000                 ORGANIZATION LINE SEQUENTIAL
008100                 FILE STATUS STATUS-SES.
008200     SELECT REQUESTS ASSIGN TO DISK
008300                 ORGANIZATION LINE SEQUENTIAL
008400                 FILE STATUS FS-REQ.
008410*    REQUESTS/PROPOSALS SAO ABERTOS EM INPUT NA CARGA (0060/0070) E *
008420*    REABERTOS EM OUTPUT NO FIM DO LOTE (0900) - O MESMO SELECT     *
008430*    SERVE PARA OS DOIS OPEN, LINE SEQUENTIAL NAO EXIGE I-O DIRETO  *
008500     SELECT PROPOSALS ASSIGN TO DISK
008600                 ORGANIZATION LINE SEQUENTIAL
008700                 FILE STATUS FS-PRO.
008800     SELECT ACTIONS ASSIGN TO DISK
008900                 ORGANIZATION LINE SEQUENTIAL
009000                 FILE STATUS STATUS-ACT.
009100     SELECT REJECTS ASSIGN TO PRINTER
009110*    ASSIGN TO PRINTER E NOME LOGICO, NAO CAMINHO FISICO - O JCL   *
009120*    (OU O SCRIPT DE SUBMISSAO, NO AMBIENTE ATUAL) E QUE DECIDE SE *
009130*    VAI PARA IMPRESSORA DE VERDADE OU PARA SPOOL/ARQUIVO EM DISCO *
009200                 FILE STATUS STATUS-REJ.
009300 DATA DIVISION.
009400 FILE SECTION.
009410*    MESTRES DE ENTRADA - CARREGADOS INTEIROS EM MEMORIA NO      *
009420*    INICIO DO LOTE (0010/0020/.../0080) E NAO REGRAVADOS.       *
009500 FD  TEACHERS
009600     LABEL RECORD STANDARD
009700     VALUE OF FILE-ID 'TEACHERS.DAT'
009800     RECORD CONTAINS 52 CHARACTERS.
009900 COPY TEACHER.
009910*    TEACHER-ID-TEA E A CHAVE DE SEARCH ALL EM TT-ENTRY - USADA    *
009920*    PARA RESOLVER O ATOR DE TODA ACAO E TODO CANDIDATO DA LISTA.  *
010000 FD  SUBJECTS
010100     LABEL RECORD STANDARD
010200     VALUE OF FILE-ID 'SUBJECTS.DAT'
010300     RECORD CONTAINS 50 CHARACTERS.
010400 COPY SUBJECT.
010410*    TAB-SUBJECTS E CARREGADA SO POR SIMETRIA COM O RELINDIC -     *
010420*    NENHUMA ACAO DESTE LOTE CONSULTA DISCIPLINA.                  *
010500 FD  QUALIFS
010600     LABEL RECORD STANDARD
010700     VALUE OF FILE-ID 'QUALIFS.DAT'
010800     RECORD CONTAINS 20 CHARACTERS.
010900 COPY QUALIF.
010910*    IDEM TAB-QUALIFS - CARREGADA MAS NAO CONSULTADA (VIDE NOTA    *
010920*    JUNTO DE TAB-QUALIFS MAIS ABAIXO).                            *
011000 FD  SESSIONS
011100     LABEL RECORD STANDARD
011200     VALUE OF FILE-ID 'SESSIONS.DAT'
011300     RECORD CONTAINS 30 CHARACTERS.
011400 COPY SESSION.
011402*    TN-ID E CHAVE DE SEARCH ALL (5200) - RESOLVE A SESSAO-ALVO DA *
011404*    ACAO CREATE E CONFERE O TITULAR/DIA DA SEMANA/CARGA ESTATICA. *
011410*    REQUESTS E PROPOSALS SAO ENTRADA *E* SAIDA - LIDOS PARA A   *
011420*    TABELA EM MEMORIA NO INICIO, ATUALIZADOS PELAS ACOES, E     *
011430*    REGRAVADOS POR INTEIRO NO 0900-FIM-LOTE (REOPEN EM OUTPUT). *
011500 FD  REQUESTS
011600     LABEL RECORD STANDARD
011700     VALUE OF FILE-ID 'REQUESTS.DAT'
011800     RECORD CONTAINS 100 CHARACTERS.
011900 COPY REQUEST.
011910*    TR-ID E GERADO POR ESTE PROGRAMA (WS-PROX-REQUEST-ID), NUNCA   *
011920*    VEM PRONTO NUM LAYOUT DE ENTRADA - SO EXISTE UM GERADOR, AQUI. *
012000 FD  PROPOSALS
012100     LABEL RECORD STANDARD
012200     VALUE OF FILE-ID 'PROPOSALS.DAT'
012300     RECORD CONTAINS 80 CHARACTERS.
012400 COPY PROPOSAL.
012410*    TP-ID TAMBEM E GERADO AQUI (WS-PROX-PROPOSAL-ID) - UMA LINHA   *
012420*    POR CANDIDATO OFERECIDO, CRIADA EM 1005-CRIA-PROPOSTA-CANDIDATO*
012500 FD  ACTIONS
012600     LABEL RECORD STANDARD
012700     VALUE OF FILE-ID 'ACTIONS.DAT'
012800     RECORD CONTAINS 100 CHARACTERS.
012900 COPY ACTION.
012910*    ACTIONS.DAT E O UNICO ARQUIVO DESTE LOTE QUE NAO VIRA TABELA   *
012920*    EM MEMORIA - E LIDO E PROCESSADO UMA LINHA POR VEZ (0100), NA  *
012930*    ORDEM DE CHEGADA, NUNCA ORDENADO NEM CARREGADO POR INTEIRO.    *
013000 FD  REJECTS
013010*    LABEL RECORD OMITTED PORQUE E IMPRESSORA (SPOOL), NAO DISCO -  *
013020*    MESMO TRATAMENTO DOS RELATORIOS RELCARGA/RELHORAR/RELINDIC.    *
013100     LABEL RECORD OMITTED.
013110*    132 COLUNAS - LARGURA PADRAO DE IMPRESSORA DE LINHA DA CASA.   *
013200 01  REG-REJECTS                 PIC X(132).
013300 WORKING-STORAGE SECTION.
013310*----------------------------------------------------------------*
013320*    ITENS DE NIVEL 77 - CHAVES/CONTADORES AVULSOS, SEM LIGACAO   *
013330*    COM NENHUMA TABELA OU REGISTRO - CADA UM E UM ITEM SOLTO     *
013340*----------------------------------------------------------------*
013350 77  WS-FLAG-FIM              PIC X(01) VALUE 'N'.
013355*    LIGADO QUANDO A LEITURA DE ACTIONS CHEGA NO FIM DE ARQUIVO - *
013356*    HOJE O GO TO 0900-FIM-LOTE JA FAZ ISSO, O FLAG FICA DE       *
013357*    RESERVA PARA QUANDO A LEITURA FOR REESCRITA SEM GO TO        *
013360     88  FIM-DE-LOTE              VALUE 'Y'.
013370 77  WS-ATOR-AUTORIZADO       PIC X(01) VALUE 'N'.
013375*    USADO SO DENTRO DE 2200-ACAO-CANCEL (CHS-071) - GUARDA O     *
013376*    RESULTADO DO TESTE DE AUTORIZACAO SEM DEPENDER DO WS-ACHOU,  *
013377*    QUE E REAPROVEITADO POR TODAS AS ROTINAS DE BUSCA 5XXX        *
013380     88  ATOR-AUTORIZADO          VALUE 'Y'.
013390 77  WS-CONT-REPROC           PIC 9(05) COMP VALUE ZERO.
013395*    CONTADOR DE QUANTAS ACOES FORAM LIDAS COM O SWITCH DE        *
013396*    REPROCESSAMENTO (UPSI-0/SW-REPROCESSA) LIGADO - SO PARA      *
013397*    CONFERENCIA NO LOG DE OPERACAO, NAO ENTRA NO RELATORIO        *
013400*----------------------------------------------------------------*
013500*    STATUS DE ARQUIVO                                            *
013600*----------------------------------------------------------------*
013700 01  STATUS-TEA              PIC X(02) VALUE SPACES.
013800 01  STATUS-SUB              PIC X(02) VALUE SPACES.
013900 01  STATUS-QUA              PIC X(02) VALUE SPACES.
014000 01  STATUS-SES              PIC X(02) VALUE SPACES.
014050*    FS-REQ/FS-PRO FICARAM FORA DO PADRAO STATUS-XXX PORQUE FORAM  *
014060*    ACRESCENTADOS NA VRS 1.1 (ENTRADA/SAIDA), QUANDO JA EXISTIA   *
014070*    OUTRO CAMPO FS-REQ NUM RASCUNHO DESCARTADO - NAO VALE A PENA   *
014080*    RENOMEAR AGORA SO POR ESTETICA                                *
014100 01  FS-REQ              PIC X(02) VALUE SPACES.
014200 01  FS-PRO              PIC X(02) VALUE SPACES.
014300 01  STATUS-ACT              PIC X(02) VALUE SPACES.
014400 01  STATUS-REJ              PIC X(02) VALUE SPACES.
014500 01  SW-REPROCESSA           PIC X(01) VALUE 'N'.
014600*----------------------------------------------------------------*
014700*    TABELA MESTRE DE PROFESSORES (TAB-TEACHERS)                 *
014710*    CARREGADA EM 0020-CARGA-TEACHERS, MANTIDA EM ORDEM DE        *
014720*    TEACHER-ID (ARQUIVO JA VEM ORDENADO) PARA PERMITIR           *
014730*    SEARCH ALL (BUSCA BINARIA) NAS ROTINAS 5100/5400             *
014800*----------------------------------------------------------------*
014900 01  QTDE-TEA                PIC 9(04) COMP VALUE ZERO.
015000 01  TAB-TEACHERS.
015100     05  TT-ENTRY OCCURS 300 TIMES
015200                  ASCENDING KEY IS TT-ID
015300                  INDEXED BY IX-TEA.
015400         10  TT-ID                PIC 9(05).
015410*    TT-ID E O NUMERO INTERNO DO PROFESSOR (CHAVE DE TODAS AS      *
015420*    TABELAS/ARQUIVOS) - TT-EMPLOYEE-ID E A MATRICULA FUNCIONAL,   *
015430*    USADA SO PARA CONFERENCIA VISUAL, NUNCA COMO CHAVE DE BUSCA   *
015500         10  TT-EMPLOYEE-ID       PIC X(10).
015600         10  TT-FULL-NAME         PIC X(30).
015610*    TT-DEPT-CODE E O DEPARTAMENTO DO PROFESSOR - COMPARADO COM O  *
015620*    DEPARTAMENTO DO CANDIDATO EM 5410 (CHS-031), NUNCA GRAVADO    *
015630*    NO PEDIDO NEM NA PROPOSTA                                     *
015700         10  TT-DEPT-CODE         PIC X(05).
015710*    TT-HOD-FLAG = 'Y' SE O PROFESSOR E CHEFE DE DEPARTAMENTO -    *
015720*    CONFERIDO EM 2000/2100 (APPROVE/HODREJ) E NO TESTE DE CANCEL  *
015800         10  TT-HOD-FLAG          PIC X(01).
015810*    TT-ON-ROLL-FLAG = 'Y' SE O PROFESSOR ESTA ATIVO NO QUADRO -   *
015820*    CONFERIDO SO EM 1000-ACAO-CREATE (REGRA 1) - UM PROFESSOR     *
015830*    DESLIGADO PODE CONTINUAR APARECENDO NA TABELA (HISTORICO),    *
015840*    SO NAO PODE ABRIR PEDIDO NOVO                                 *
015900         10  TT-ON-ROLL-FLAG      PIC X(01).
016000         10  TT-STATIC-LOAD       PIC 9(03) COMP.
016010*    TT-STATIC-LOAD E A CARGA HORARIA FIXA (QTDE DE SESSOES       *
016020*    SEMANAIS) DO PROFESSOR - ACUMULADA EM 0082/0084 LOGO APOS A  *
016030*    CARGA DOS MESTRES. HOJE SO FIGURATIVO, RESERVADO PARA UMA    *
016040*    FUTURA REGRA DE LIMITE DE SUBSTITUICOES POR CARGA HORARIA.   *
016100*----------------------------------------------------------------*
016200*    TABELA MESTRE DE DISCIPLINAS (TAB-SUBJECTS)                 *
016300*----------------------------------------------------------------*
016400 01  QTDE-SUB                PIC 9(04) COMP VALUE ZERO.
016500 01  TAB-SUBJECTS.
016600     05  TS-ENTRY OCCURS 300 TIMES
016700                  ASCENDING KEY IS TS-ID
016800                  INDEXED BY IX-SUB.
016900         10  TS-ID                PIC 9(05).
017000         10  TS-CODE              PIC X(10).
017100         10  TS-NAME              PIC X(30).
017200         10  TS-DEPT-CODE         PIC X(05).
017210*    NENHUM DOS QUATRO CAMPOS DE TS-ENTRY E LIDO POR ESTE LOTE -   *
017220*    A TABELA INTEIRA E CARGA MORTA (VER NOTA DE TAB-SUBJECTS)     *
017300*----------------------------------------------------------------*
017400*    TABELA DE QUALIFICACAO PROFESSOR X DISCIPLINA               *
017410*    HOJE NAO E CONSULTADA POR ESTE PROGRAMA (A VALIDACAO DE      *
017420*    QUALIFICACAO DO CANDIDATO FICOU PARA O RELATORIO RELINDIC) - *
017430*    CARREGADA MESMO ASSIM PORQUE O 0040-CARGA-QUALIFS JA EXISTIA *
017440*    DESDE A VERSAO 1.0 E NINGUEM PEDIU PRA TIRAR                 *
017500*----------------------------------------------------------------*
017600 01  QTDE-QUA                PIC 9(05) COMP VALUE ZERO.
017700 01  TAB-QUALIFS.
017800     05  TQ-ENTRY OCCURS 2000 TIMES INDEXED BY IX-QUA.
017900         10  TQ-TEACHER-ID        PIC 9(05).
017910*    CHAVE COMPOSTA (PROFESSOR, DISCIPLINA) - SEM ASCENDING KEY,    *
017920*    NUNCA HOUVE SEARCH NESTA TABELA NESTE PROGRAMA (SO NO RELINDIC)*
018000         10  TQ-SUBJECT-ID        PIC 9(05).
018100*----------------------------------------------------------------*
018200*    TABELA MESTRE DE SESSOES DE AULA (GRADE FIXA SEMANAL)        *
018210*    CADA LINHA E UMA AULA FIXA DA SEMANA - MESMO PROFESSOR,      *
018220*    MESMO DIA/HORARIO TODA SEMANA DO SEMESTRE                    *
018300*----------------------------------------------------------------*
018400 01  QTDE-SES                PIC 9(04) COMP VALUE ZERO.
018500 01  TAB-SESSIONS.
018600     05  TN-ENTRY OCCURS 900 TIMES
018700                  ASCENDING KEY IS TN-ID
018800                  INDEXED BY IX-SES.
018900         10  TN-ID                PIC 9(05).
019000         10  TN-SUBJECT-ID        PIC 9(05).
019010*    TN-SUBJECT-ID NAO E CONFERIDO POR ESTE LOTE (SO O RELINDIC    *
019020*    USA PARA CRUZAR COM A QUALIFICACAO DO CANDIDATO)              *
019100         10  TN-TEACHER-ID        PIC 9(05).
019110*    TN-TEACHER-ID E O TITULAR DA SESSAO - CONFERIDO CONTRA        *
019120*    ACTOR-ID EM 1000-ACAO-CREATE (REGRA 2)                        *
019200         10  TN-DAY-OF-WEEK       PIC 9(01).
019300         10  TN-START-TIME        PIC 9(04).
019400         10  TN-END-TIME          PIC 9(04).
019410*    TN-START-TIME/TN-END-TIME NAO SAO USADOS POR ESTE LOTE (SO O  *
019420*    RELHORAR IMPRIME HORARIO) - CARREGADOS MESMO ASSIM PORQUE A   *
019430*    CARGA DE 0050 MOVE O REGISTRO INTEIRO CAMPO A CAMPO            *
019500         10  TN-SEMESTER          PIC 9(01).
019600         10  TN-SECTION           PIC X(01).
019610*    TN-SEMESTER/TN-SECTION TAMBEM NAO SAO USADOS AQUI - IDEM       *
019620*    TN-SUBJECT-ID/TN-START-TIME/TN-END-TIME, SO BAGAGEM DO LAYOUT  *
019700*----------------------------------------------------------------*
019800*    TABELA DE PEDIDOS DE FALTA EM MEMORIA (TAB-REQUESTS)         *
019810*    ESPELHO EM MEMORIA DO ARQUIVO REQUESTS - CARREGADA NO        *
019820*    INICIO, ATUALIZADA POR TODA ACAO U1/U2, REGRAVADA NO FINAL   *
019900*----------------------------------------------------------------*
020000 01  QTDE-REQ                PIC 9(05) COMP VALUE ZERO.
020100 01  WS-PROX-REQUEST-ID      PIC 9(07) COMP VALUE ZERO.
020200 01  TAB-REQUESTS.
020300     05  TR-ENTRY OCCURS 5000 TIMES INDEXED BY IX-REQ.
020400         10  TR-ID                PIC 9(07).
020500         10  TR-REQUESTER-ID      PIC 9(05).
020600         10  TR-SESSION-ID        PIC 9(05).
020700         10  TR-LEAVE-DATE        PIC 9(08).
020800         10  TR-REASON            PIC X(50).
020810*    TR-REASON E TEXTO LIVRE DIGITADO PELO PROFESSOR NO PEDIDO -   *
020820*    NAO E VALIDADO POR NENHUMA REGRA, SO TRANSCRITO               *
020900         10  TR-STATUS            PIC X(13).
020910*    TR-STATUS ANDA POR PENDING-HOD/APPROVED-OPEN/FILLED/REJECTED/ *
020920*    CANCELLED - CADA ACAO U2 SO ACEITA PARTIR DE UM SUBCONJUNTO   *
020930*    DESSES STATUS (VER R08 EM CADA ROTINA 2XXX)                   *
021000         10  TR-SUBSTITUTE-ID     PIC 9(05).
021010*    TR-SUBSTITUTE-ID SO E PREENCHIDO QUANDO TR-STATUS VIRA        *
021020*    'FILLED' (2300-ACAO-ACCEPT) - ATE LA FICA ZERADO               *
021100*----------------------------------------------------------------*
021200*    TABELA DE PROPOSTAS EM MEMORIA (TAB-PROPOSALS)               *
021210*    UMA ENTRADA POR CANDIDATO OFERECIDO EM CADA PEDIDO - O       *
021220*    PRIMEIRO QUE ACEITAR FECHA O PEDIDO (REGRA U2, VRS 1.7)      *
021300*----------------------------------------------------------------*
021400 01  QTDE-PRO                PIC 9(05) COMP VALUE ZERO.
021500 01  WS-PROX-PROPOSAL-ID     PIC 9(07) COMP VALUE ZERO.
021600 01  TAB-PROPOSALS.
021700     05  TP-ENTRY OCCURS 20000 TIMES INDEXED BY IX-PRO.
021800         10  TP-ID                PIC 9(07).
021900         10  TP-REQUEST-ID        PIC 9(07).
022000         10  TP-CANDIDATE-ID      PIC 9(05).
022100         10  TP-STATUS            PIC X(14).
022110*    TP-STATUS ANDA POR QUEUED/SENT/ACCEPTED/REJECTED/             *
022120*    AUTO-CANCELLED - QUEUED VIRA SENT SO QUANDO O PEDIDO E        *
022130*    APROVADO (2005), AUTO-CANCELLED SO ACONTECE EM 5605 QUANDO    *
022140*    OUTRA PROPOSTA DO MESMO PEDIDO GANHA A CORRIDA                *
022200         10  TP-MESSAGE           PIC X(40).
022210*    TP-MESSAGE VEM ZERADO (SPACES) DE 1005-CRIA-PROPOSTA-         *
022220*    CANDIDATO - NENHUMA ACAO U2 DESTE LOTE O PREENCHE, SO A CARGA *
022230*    (0070) O LE DE VOLTA DE UM LOTE ANTERIOR. RESERVADO PARA UM   *
022240*    RECADO DO CANDIDATO AO ACEITAR/RECUSAR, AINDA NAO ESPECIFICADO*
022300*----------------------------------------------------------------*
022400*    CONTADORES DE CONTROLE DO LOTE                              *
022500*----------------------------------------------------------------*
022600 01  WS-CNT-LIDAS             PIC 9(07) COMP VALUE ZERO.
022700 01  WS-CNT-ACEITAS           PIC 9(07) COMP VALUE ZERO.
022800 01  WS-CNT-REJEITADAS        PIC 9(07) COMP VALUE ZERO.
022810*    WS-CNT-LIDAS/ACEITAS/REJEITADAS SAO ATUALIZADOS EM 0100 A     *
022820*    CADA ACTION LIDA - WS-CNT-LIDAS SOBE SEMPRE, ACEITAS/         *
022830*    REJEITADAS SOBE UM OU OUTRO DEPENDENDO SE A ACAO DEU R0X      *
022840*    (VER EVALUATE PRINCIPAL). ACRESCENTADOS NA VRS 2.6.           *
022900 01  WS-CNT-PEND-HOD          PIC 9(07) COMP VALUE ZERO.
023000 01  WS-CNT-APROV-ABERTO      PIC 9(07) COMP VALUE ZERO.
023100 01  WS-CNT-PREENCHIDO        PIC 9(07) COMP VALUE ZERO.
023200 01  WS-CNT-REJEITADO-PED     PIC 9(07) COMP VALUE ZERO.
023300 01  WS-CNT-CANCELADO         PIC 9(07) COMP VALUE ZERO.
023310*    ESTES CINCO SO SAO SOMADOS NO FINAL (0910), PERCORRENDO A      *
023320*    TAB-REQUESTS INTEIRA JA ATUALIZADA - NAO SAO INCREMENTADOS     *
023330*    ACAO A ACAO COMO WS-CNT-LIDAS/ACEITAS/REJEITADAS              *
023400*----------------------------------------------------------------*
023500*    CAMPOS DE TRABALHO GERAIS                                   *
023600*----------------------------------------------------------------*
023700 01  WS-ACHOU                 PIC X(01) VALUE 'N'.
023710*    FLAG COMPARTILHADO POR TODAS AS ROTINAS 5XXX-BUSCA-* - CADA  *
023720*    UMA O RESETA NO INICIO. NAO CONFIAR NO VALOR DEPOIS DE       *
023730*    CHAMAR UMA SEGUNDA BUSCA (POR ISSO O CANCEL USA SEU PROPRIO  *
023740*    FLAG WS-ATOR-AUTORIZADO EM VEZ DE DEPENDER DESTE AQUI)       *
023800     88  ACHOU                     VALUE 'S'.
023900     88  NAO-ACHOU                 VALUE 'N'.
024000 01  WS-COD-REJEICAO          PIC X(03) VALUE SPACES.
024100 01  WS-COD-REJEICAO-R REDEFINES WS-COD-REJEICAO.
024110*    PERMITE LER O NUMERO DO CODIGO (01-13) SEM O 'R' NA FRENTE -   *
024120*    HOJE SO EXISTE PARA FACILITAR UMA EVENTUAL EXTRACAO ESTATISTICA*
024130*    POR FAIXA DE CODIGO, NENHUMA ROTINA DESTE LOTE LE ESTE CAMPO    *
024200     05  FILLER                PIC X(01).
024300     05  WS-COD-REJEICAO-NUM  PIC 9(02).
024400 01  WS-TXT-REJEICAO          PIC X(45) VALUE SPACES.
024500 01  WS-IND-ATOR              PIC 9(04) COMP VALUE ZERO.
024510*    OS QUATRO WS-IND-* GUARDAM O INDICE ACHADO PELA ULTIMA BUSCA  *
024520*    BEM-SUCEDIDA (5100/5200/5500/5700 RESPECTIVAMENTE) - IGUAL AO *
024530*    WS-ACHOU, SO VALEM ATE A PROXIMA CHAMADA DA MESMA ROTINA      *
024600 01  WS-IND-SESSAO            PIC 9(04) COMP VALUE ZERO.
024700 01  WS-IND-PEDIDO            PIC 9(04) COMP VALUE ZERO.
024800 01  WS-IND-PROPOSTA          PIC 9(04) COMP VALUE ZERO.
024900 01  WS-I                     PIC 9(04) COMP VALUE ZERO.
024910*    WS-I/WS-J SAO OS INDICES DE USO GERAL DE TODOS OS PERFORM     *
024920*    VARYING DESTE PROGRAMA (CARGA, VARREDURA DE TABELA, REGRAVA)  *
024930*    - NUNCA GUARDAM VALOR ENTRE UM PERFORM E O PROXIMO            *
025000 01  WS-J                     PIC 9(04) COMP VALUE ZERO.
025100 01  WS-CAND-OK               PIC X(01) VALUE 'S'.
025150*----------------------------------------------------------------*
025160*    REFERENCIA DOS CODIGOS DE REJEICAO (WS-COD-REJEICAO) USADOS  *
025170*    PELAS ROTINAS 1000/2000/2100/2200/2300/2400 - MANTER ESTA    *
025180*    LISTA ATUALIZADA A CADA CODIGO NOVO (ULTIMO: R13, VRS 2.8)   *
025190*                                                                  *
025191*    R01 - ATOR INEXISTENTE OU PROFESSOR INATIVO (U1)              *
025192*    R02 - SESSAO INEXISTENTE OU ATOR NAO E TITULAR (U1)           *
025193*    R03 - DATA DE FALTA ANTERIOR A DATA BASE (U1)                 *
025194*    R04 - DIA DA SEMANA DA DATA NAO CONFERE COM A SESSAO (U1)     *
025195*    R05 - PEDIDO ATIVO DUPLICADO PARA PROF/SESSAO/DATA (U1)       *
025196*    R06 - LISTA DE CANDIDATOS INVALIDA/REPETIDA/PROPRIA (U1)      *
025197*    R07 - PEDIDO (REQUEST-ID) NAO ENCONTRADO (U2, TODAS AS ACOES) *
025198*    R08 - ACAO NAO PERMITIDA PARA O STATUS ATUAL DO PEDIDO (U2)   *
025199*    R09 - ATOR SEM PERFIL DE CHEFE DE DEPARTAMENTO (U2 APPROVE/   *
025200*          HODREJ)                                                *
025201*    R10 - PEDIDO JA FOI PREENCHIDO POR OUTRO CANDIDATO (U2 ACCEPT)*
025202*    R11 - ATOR NAO POSSUI PROPOSTA VALIDA NESTE PEDIDO (U2 ACCEPT/*
025203*          REJECT)                                                *
025204*    R12 - CODIGO DE ACAO DESCONHECIDO NO ARQUIVO ACTIONS          *
025205*    R13 - ATOR NAO AUTORIZADO A CANCELAR O PEDIDO (U2 CANCEL,     *
025206*          INCLUIDO NA VRS 2.8, CHAMADO CHS-071)                   *
025207*----------------------------------------------------------------*
025300*    QUEBRA DA DATA DE FALTA PARA CALCULO DO DIA DA SEMANA        *
025400*    (REDEFINES - PADRAO DA CASA DE ABRIR A DATA EM AAAA/MM/DD)   *
025500*----------------------------------------------------------------*
025600 01  WS-LEAVE-DATE-N          PIC 9(08) VALUE ZERO.
025700 01  WS-LEAVE-DATE-R REDEFINES WS-LEAVE-DATE-N.
025800     05  WS-LV-ANO             PIC 9(04).
025900     05  WS-LV-MES             PIC 9(02).
026000     05  WS-LV-DIA             PIC 9(02).
026010*    SO A WS-LV-ANO/MES/DIA SAO USADAS (POR 5900, VIA WS-ZW-ANO/     *
026020*    MES/Q) - NUNCA SE LE WS-LEAVE-DATE-N JA CONVERTIDO DE VOLTA     *
026100 01  WS-AS-OF-DATE-N          PIC 9(08) VALUE ZERO.
026200 01  WS-AS-OF-DATE-R REDEFINES WS-AS-OF-DATE-N.
026300     05  WS-AO-ANO             PIC 9(04).
026400     05  WS-AO-MES             PIC 9(02).
026500     05  WS-AO-DIA             PIC 9(02).
026510*    WS-AS-OF-DATE-N/WS-AS-OF-DATE-R NAO SAO USADOS POR NENHUMA       *
026520*    ROTINA - A REGRA 3 COMPARA LEAVE-DATE-ACT < AS-OF-DATE DIRETO    *
026530*    NO CAMPO DA ACTIONS, COMO NUMERO INTEIRO AAAAMMDD. SOBROU DA     *
026540*    EPOCA EM QUE SE PENSOU EM VALIDAR MES/DIA SEPARADAMENTE E        *
026550*    NUNCA FOI IMPLEMENTADO - CARGA MORTA                            *
026600*----------------------------------------------------------------*
026700*    CAMPOS DA FORMULA DE ZELLER (DIA DA SEMANA, SEGUNDA=0)       *
026710*    USADOS SO DENTRO DE 5900-CALC-DIA-SEMANA - NOMES CURTOS DE    *
026720*    PROPOSITO, SEGUEM A NOTACAO DA FORMULA NOS LIVROS DE CALEN-   *
026730*    DARIO (Q=DIA, M=MES AJUSTADO, J=SECULO, K=ANO NO SECULO)      *
026800*----------------------------------------------------------------*
026900 01  WS-ZW-ANO                PIC 9(04) COMP.
026910*    ANO (JA AJUSTADO -1 SE MES < MARCO, VER 5900)                  *
027000 01  WS-ZW-MES                PIC 9(02) COMP.
027010*    MES ORIGINAL DA DATA (1-12), NAO AJUSTADO                      *
027100 01  WS-ZW-Q                  PIC 9(02) COMP.
027110*    DIA DO MES (1-31), "Q" NA NOTACAO CLASSICA DA FORMULA          *
027200 01  WS-ZW-M                  PIC 9(02) COMP.
027210*    MES AJUSTADO (MARCO=3 ... DEZEMBRO=12, JAN/FEV VIRAM 13/14)     *
027300 01  WS-ZW-J                  PIC 9(02) COMP.
027310*    SECULO (ANO AJUSTADO / 100)                                    *
027400 01  WS-ZW-K                  PIC 9(02) COMP.
027410*    ANO DENTRO DO SECULO (ANO AJUSTADO - SECULO*100)                *
027500 01  WS-ZW-TERM1              PIC 9(05) COMP.
027510*    SOMATORIO INTERMEDIARIO ANTES DO MODULO 7                      *
027600 01  WS-ZW-H                  PIC 9(02) COMP.
027610*    RESULTADO CRU DA FORMULA (0=SABADO NA CONVENCAO DE ZELLER)      *
027700 01  WS-ZW-DIASEM             PIC 9(01) COMP.
027705*    RESULTADO FINAL JA CONVERTIDO PARA 0=SEGUNDA (CONVENCAO FESP)   *
027710*----------------------------------------------------------------*
027720*    LAYOUTS DE IMPRESSAO DO RELATORIO DE REJEITADOS             *
027730*    (REG-REJECTS, 132 COLUNAS) - CABE-REJ1/2 SAO IMPRESSOS UMA   *
027740*    SO VEZ NA ABERTURA (0010), DET-REJ E MOVIDO E ESCRITO A      *
027750*    CADA TRANSACAO REJEITADA (9000-IMPRIME-REJEITO), TRAILER-    *
027760*    REJ1-5 SO NO FINAL DO LOTE (0910-IMPRIME-TOTAIS)             *
027770*----------------------------------------------------------------*
027800 01  CABE-REJ1.
027810*    33+40+22+37 = 132, O TITULO INTEIRO CENTRALIZADO A MAO (SEM     *
027820*    CALCULO, SO OS FILLERS DE ESPACO AJUSTADOS NA DIGITACAO) -      *
027830*    MESMO PADRAO DE CENTRALIZACAO USADO NOS CABECALHOS DO RELCARGA  *
027900     05  FILLER                PIC X(33) VALUE SPACES.
028000     05  FILLER                PIC X(40) VALUE
028100         'FESP - SUBSTITUICAO DE PROFESSORES'.
028200     05  FILLER                PIC X(22) VALUE SPACES.
028300     05  FILLER                PIC X(37) VALUE
028400         'RELATORIO DE TRANSACOES REJEITADAS'.
028500 01  CABE-REJ2.
028510*    CABECALHOS DE COLUNA - AS LARGURAS BATEM COLUNA A COLUNA COM   *
028520*    DET-REJ ABAIXO (08+02, 05+04, 07+02, 05+04, 03+02, 45+36)      *
028600     05  FILLER                PIC X(06) VALUE 'ACAO'.
028700     05  FILLER                PIC X(06) VALUE 'ATOR'.
028800     05  FILLER                PIC X(09) VALUE 'PEDIDO'.
028900     05  FILLER                PIC X(09) VALUE 'SESSAO'.
029000     05  FILLER                PIC X(03) VALUE 'COD'.
029100     05  FILLER                PIC X(99) VALUE 'MOTIVO DA REJEICAO'.
029110*    DR-ACAO/DR-ATOR/DR-PEDIDO/DR-SESSAO SAO COPIADOS DA ACTIONS *
029120*    QUE GEROU A REJEICAO, NAO DO PEDIDO/SESSAO REAIS QUANDO A   *
029130*    REJEICAO ACONTECEU ANTES DE ACHAR O PEDIDO/SESSAO (EX: R07) *
029140*    - NESSE CASO SAIEM ZERADOS MESMO, NAO E BUG                 *
029200 01  DET-REJ.
029300     05  DR-ACAO               PIC X(08).
029400     05  FILLER                PIC X(02) VALUE SPACES.
029500     05  DR-ATOR               PIC 9(05).
029600     05  FILLER                PIC X(04) VALUE SPACES.
029700     05  DR-PEDIDO             PIC 9(07).
029800     05  FILLER                PIC X(02) VALUE SPACES.
029900     05  DR-SESSAO             PIC 9(05).
030000     05  FILLER                PIC X(04) VALUE SPACES.
030100     05  DR-COD                PIC X(03).
030200     05  FILLER                PIC X(02) VALUE SPACES.
030300     05  DR-MOTIVO             PIC X(45).
030310*    O LITERAL DA REGRA 4 ('DIA DA SEMANA DA DATA NAO CONFERE COM   *
030320*    A SESSAO') TEM 46 CARACTERES, UM A MAIS QUE WS-TXT-REJEICAO    *
030330*    (PIC X(45)) - O 'O' FINAL DE 'SESSAO' JA SE PERDE NO MOVE,     *
030340*    ANTES MESMO DE CHEGAR EM DR-MOTIVO. FALHA CONHECIDA, NUNCA     *
030350*    CORRIGIDA PORQUE NINGUEM RECLAMOU (TEXTO AINDA FICA LEGIVEL)   *
030400     05  FILLER                PIC X(36) VALUE SPACES.
030410*----------------------------------------------------------------*
030420*    OS CINCO STATUS FINAIS DE TR5-* SOMAM SEMPRE WS-CNT-ACEITAS -*
030430*    UM PEDIDO ACEITO TERMINA EM EXATAMENTE UM DESTES CINCO       *
030440*    STATUS, NUNCA EM MAIS DE UM, NUNCA EM NENHUM (VER 0910)      *
030450*----------------------------------------------------------------*
030500 01  TRAILER-REJ1.
030510*    TR1/TR2/TR3 SAO TRES LINHAS SEPARADAS (NAO UM GRUPO SO) PARA   *
030520*    PODER WRITE UMA DE CADA VEZ COM AFTER 1 ENTRE ELAS (VER 0900)  *
030600     05  FILLER                PIC X(30) VALUE SPACES.
030700     05  FILLER                PIC X(20) VALUE 'LIDAS..........: '.
030800     05  TR1-LIDAS             PIC ZZZ.ZZ9.
030900     05  FILLER                PIC X(62) VALUE SPACES.
031000 01  TRAILER-REJ2.
031100     05  FILLER                PIC X(30) VALUE SPACES.
031200     05  FILLER                PIC X(20) VALUE 'ACEITAS........: '.
031300     05  TR2-ACEITAS           PIC ZZZ.ZZ9.
031400     05  FILLER                PIC X(62) VALUE SPACES.
031500 01  TRAILER-REJ3.
031600     05  FILLER                PIC X(30) VALUE SPACES.
031700     05  FILLER                PIC X(20) VALUE 'REJEITADAS.....: '.
031800     05  TR3-REJEITADAS        PIC ZZZ.ZZ9.
031900     05  FILLER                PIC X(62) VALUE SPACES.
031910*    LIDAS = ACEITAS + REJEITADAS SEMPRE (CADA ACTION LIDA OU GERA   *
031920*    REJEICAO OU NAO - NAO HA TERCEIRO RESULTADO POSSIVEL EM 0100)   *
032000 01  TRAILER-REJ4.
032010*    TRAILER-REJ4 E SO O ROTULO (TEXTO FIXO) - OS VALORES VEM NA    *
032020*    LINHA SEGUINTE, TRAILER-REJ5, NA MESMA ORDEM DAS ABREVIACOES   *
032030*    AQUI (PEND-HOD / APROV-ABERTO / PREENCH / REJ / CANC)          *
032100     05  FILLER                PIC X(30) VALUE SPACES.
032200     05  FILLER                PIC X(82) VALUE
032300         'PEDIDOS POR STATUS FINAL: PEND-HOD / APROV-ABERTO / '.
032400     05  FILLER                PIC X(20) VALUE
032500         'PREENCH / REJ / CANC'.
032600 01  TRAILER-REJ5.
032700     05  FILLER                PIC X(30) VALUE SPACES.
032710*    TR5-PEND-HOD  = WS-CNT-PEND-HOD  (ACTIONS NAO CASADAS COM      *
032720*    NENHUM REQUESTS NA REGRA 2, FICAM PENDENTES DE APROVACAO)      *
032800     05  TR5-PEND-HOD          PIC ZZ9.
032900     05  FILLER                PIC X(03) VALUE ' / '.
032910*    TR5-APROV-ABERTO = REQUESTS APROVADOS MAS AINDA SEM ACTION DE  *
032920*    PREENCHIMENTO/REJEICAO/CANCELAMENTO LANCADA NESTE LOTE         *
033000     05  TR5-APROV-ABERTO      PIC ZZ9.
033100     05  FILLER                PIC X(03) VALUE ' / '.
033110*    TR5-PREENCHIDO = WS-CNT-PREENCHIDO, CONTADOR QUE SO A REGRA 5  *
033120*    (ACAO ACCEPT) INCREMENTA - VIDE 4000-ACAO-ACCEPT               *
033200     05  TR5-PREENCHIDO        PIC ZZ9.
033300     05  FILLER                PIC X(03) VALUE ' / '.
033310*    TR5-REJEITADO = WS-CNT-REJEITADO-PED, SO PEDIDOS REJEITADOS    *
033320*    (REGRA 6/ACAO REJECT) - NAO CONFUNDIR COM WS-CNT-REJEITADAS,   *
033330*    QUE CONTA TRANSACOES REJEITADAS (R01-R13), UNIVERSO DIFERENTE  *
033400     05  TR5-REJEITADO         PIC ZZ9.
033500     05  FILLER                PIC X(03) VALUE ' / '.
033510*    TR5-CANCELADO = WS-CNT-CANCELADO (ACAO CANCEL, REGRA 7) - NAO  *
033520*    SOMA A NENHUM TOTAL DE TRAILER-REJ1/REJ2/REJ3, SO AO REJ5      *
033600     05  TR5-CANCELADO         PIC ZZ9.
033700     05  FILLER                PIC X(84) VALUE SPACES.
033800 PROCEDURE DIVISION.
033801*----------------------------------------------------------------*
033802*    ROTEIRO GERAL DO PROGRAMA (ORDEM DE EXECUCAO)                *
033803*                                                                  *
033804*    0010 - ABRE OS SETE ARQUIVOS, IMPRIME O CABECALHO DO REJEITOS *
033805*    0020/30/40/50/60/70 - CARGA DOS SEIS MESTRES/TABELAS (CADEIA) *
033806*    0080/82/84 - FECHA CARGAS, ACUMULA CARGA HORARIA POR PROFESSOR*
033807*    0100 - LACO PRINCIPAL, LE ACTIONS, EVALUATE PARA 1000/2000/   *
033808*           2100/2200/2300/2400 CONFORME O CODIGO DE ACAO          *
033809*    1000/1005 - CREATE (REGRA U1) + GERACAO DAS PROPOSTAS         *
033810*    2000/2005 - APPROVE (REGRA U2) + ENFILEIRAMENTO DAS PROPOSTAS *
033811*    2100 - HODREJ (REGRA U2, REJEICAO PELO CHEFE DE DEPARTAMENTO) *
033812*    2200 - CANCEL (REGRA U2, RESTRITO A ATOR/CHEFE - CHS-071)     *
033813*    2300 - ACCEPT (REGRA U2, FECHA O PEDIDO E AS PROPOSTAS RIVAIS)*
033814*    2400 - REJECT (REGRA U2, CANDIDATO RECUSA A PROPOSTA)         *
033815*    5100/5200/5300/5400/5500/5600/5700/5900 - ROTINAS DE BUSCA E  *
033816*           VALIDACAO COMPARTILHADAS ENTRE AS ACOES ACIMA          *
033817*    9000 - IMPRIME UMA LINHA NO RELATORIO DE REJEITADOS           *
033818*    0900/0910/0920 - FIM DO LOTE, REGRAVA REQUESTS E PROPOSALS,   *
033819*           IMPRIME OS TOTAIS, STOP RUN                            *
033820*----------------------------------------------------------------*
033821*----------------------------------------------------------------*
033822*    0010 - ABRE OS SETE ARQUIVOS DO LOTE E IMPRIME O CABECALHO   *
033830*    DO RELATORIO DE REJEITADOS. QUALQUER STATUS DE ABERTURA      *
033840*    DIFERENTE DE '00' DERRUBA O JOB (NAO HA COMO CONTINUAR SEM   *
033850*    OS MESTRES EM MEMORIA).                                      *
033860*----------------------------------------------------------------*
033900 0010-ABRE-MESTRES.
034000     OPEN INPUT TEACHERS
034100     IF STATUS-TEA NOT = '00'
034200        DISPLAY 'ENTSUBST: TEACHERS.DAT NAO ABRIU - ' STATUS-TEA
034300        STOP RUN.
034400     OPEN INPUT SUBJECTS
034500     IF STATUS-SUB NOT = '00'
034600        DISPLAY 'ENTSUBST: SUBJECTS.DAT NAO ABRIU - ' STATUS-SUB
034700        STOP RUN.
034800     OPEN INPUT QUALIFS
034900     IF STATUS-QUA NOT = '00'
035000        DISPLAY 'ENTSUBST: QUALIFS.DAT NAO ABRIU - ' STATUS-QUA
035100        STOP RUN.
035200     OPEN INPUT SESSIONS
035300     IF STATUS-SES NOT = '00'
035400        DISPLAY 'ENTSUBST: SESSIONS.DAT NAO ABRIU - ' STATUS-SES
035500        STOP RUN.
035600     OPEN INPUT REQUESTS
035700     IF FS-REQ NOT = '00'
035800        DISPLAY 'ENTSUBST: REQUESTS.DAT NAO ABRIU - ' FS-REQ
035900        STOP RUN.
036000     OPEN INPUT PROPOSALS
036100     IF FS-PRO NOT = '00'
036200        DISPLAY 'ENTSUBST: PROPOSALS.DAT NAO ABRIU - ' FS-PRO
036300        STOP RUN.
036400     OPEN INPUT ACTIONS
036500     IF STATUS-ACT NOT = '00'
036600        DISPLAY 'ENTSUBST: ACTIONS.DAT NAO ABRIU - ' STATUS-ACT
036700        STOP RUN.
036800     OPEN OUTPUT REJECTS
036810*    CONVENCAO DE ESPACAMENTO DA CASA: AFTER C01 SALTA PARA O      *
036820*    TOPO DE UMA FOLHA NOVA, AFTER 2 DEIXA UMA LINHA EM BRANCO     *
036830*    ENTRE OS DOIS CABECALHOS, AFTER 1 E O ESPACAMENTO SIMPLES     *
036840*    NORMAL USADO ENTRE O SEGUNDO CABECALHO E O CORPO DO RELATORIO *
036900     WRITE REG-REJECTS FROM CABE-REJ1 AFTER C01.
037000     WRITE REG-REJECTS FROM CABE-REJ2 AFTER 2.
037100     MOVE SPACES TO REG-REJECTS
037200     WRITE REG-REJECTS AFTER 1.
037210*----------------------------------------------------------------*
037220*    0020/0030/0040/0050/0060/0070 - CARGA SEQUENCIAL DOS SETE    *
037230*    ARQUIVOS PARA AS TABELAS EM MEMORIA (TAB-TEACHERS, TAB-      *
037240*    SUBJECTS, TAB-QUALIFS, TAB-SESSIONS, TAB-REQUESTS, TAB-      *
037250*    PROPOSALS). CADA ROTINA FECHA O PROPRIO ARQUIVO AO TERMINAR  *
037260*    E CAI NA CARGA SEGUINTE (GO TO EM CADEIA, PADRAO DA CASA).   *
037270*----------------------------------------------------------------*
037300 0020-CARGA-TEACHERS.
037400     READ TEACHERS NEXT RECORD
037500          AT END GO TO 0030-CARGA-SUBJECTS.
037600     ADD 1 TO QTDE-TEA
037700     SET IX-TEA TO QTDE-TEA
037800     MOVE TEACHER-ID-TEA  TO TT-ID (IX-TEA)
037900     MOVE EMPLOYEE-ID     TO TT-EMPLOYEE-ID (IX-TEA)
038000     MOVE FULL-NAME       TO TT-FULL-NAME (IX-TEA)
038100     MOVE DEPT-CODE-TEA   TO TT-DEPT-CODE (IX-TEA)
038200     MOVE HOD-FLAG        TO TT-HOD-FLAG (IX-TEA)
038300     MOVE ON-ROLL-FLAG    TO TT-ON-ROLL-FLAG (IX-TEA)
038310*    TT-STATIC-LOAD NAO VEM DO ARQUIVO TEACHERS.DAT (QUE NAO TEM    *
038320*    ESSE CAMPO) - ZERADO AQUI E ACUMULADO DEPOIS EM 0082/0084,     *
038330*    UMA VEZ PARA CADA SESSAO FIXA ENCONTRADA                       *
038400     MOVE ZERO            TO TT-STATIC-LOAD (IX-TEA)
038500     GO TO 0020-CARGA-TEACHERS.
038600 0030-CARGA-SUBJECTS.
038700     CLOSE TEACHERS.
038800     READ SUBJECTS NEXT RECORD
038900          AT END GO TO 0040-CARGA-QUALIFS.
039000     ADD 1 TO QTDE-SUB
039100     SET IX-SUB TO QTDE-SUB
039200     MOVE SUBJECT-ID-SUB  TO TS-ID (IX-SUB)
039300     MOVE SUBJECT-CODE    TO TS-CODE (IX-SUB)
039400     MOVE SUBJECT-NAME    TO TS-NAME (IX-SUB)
039500     MOVE DEPT-CODE-SUB   TO TS-DEPT-CODE (IX-SUB)
039600     GO TO 0030-CARGA-SUBJECTS.
039700 0040-CARGA-QUALIFS.
039800     CLOSE SUBJECTS.
039900     READ QUALIFS NEXT RECORD
040000          AT END GO TO 0050-CARGA-SESSIONS.
040100     ADD 1 TO QTDE-QUA
040200     SET IX-QUA TO QTDE-QUA
040300     MOVE TEACHER-ID-QUA  TO TQ-TEACHER-ID (IX-QUA)
040400     MOVE SUBJECT-ID-QUA  TO TQ-SUBJECT-ID (IX-QUA)
040500     GO TO 0040-CARGA-QUALIFS.
040600 0050-CARGA-SESSIONS.
040700     CLOSE QUALIFS.
040800     READ SESSIONS NEXT RECORD
040900          AT END GO TO 0060-CARGA-REQUESTS.
041000     ADD 1 TO QTDE-SES
041100     SET IX-SES TO QTDE-SES
041200     MOVE SESSION-ID-SES  TO TN-ID (IX-SES)
041300     MOVE SUBJECT-ID-SES  TO TN-SUBJECT-ID (IX-SES)
041400     MOVE TEACHER-ID-SES  TO TN-TEACHER-ID (IX-SES)
041500     MOVE DAY-OF-WEEK     TO TN-DAY-OF-WEEK (IX-SES)
041600     MOVE START-TIME      TO TN-START-TIME (IX-SES)
041700     MOVE END-TIME        TO TN-END-TIME (IX-SES)
041800     MOVE SEMESTER        TO TN-SEMESTER (IX-SES)
041900     MOVE SECTION         TO TN-SECTION (IX-SES)
042000     GO TO 0050-CARGA-SESSIONS.
042100 0060-CARGA-REQUESTS.
042200     CLOSE SESSIONS.
042300     READ REQUESTS NEXT RECORD
042400          AT END GO TO 0070-CARGA-PROPOSALS.
042500     ADD 1 TO QTDE-REQ
042600     SET IX-REQ TO QTDE-REQ
042700     MOVE REQUEST-ID-REQ    TO TR-ID (IX-REQ)
042800     MOVE REQUESTER-ID      TO TR-REQUESTER-ID (IX-REQ)
042900     MOVE SESSION-ID-REQ    TO TR-SESSION-ID (IX-REQ)
043000     MOVE LEAVE-DATE-REQ    TO TR-LEAVE-DATE (IX-REQ)
043100     MOVE REASON-REQ        TO TR-REASON (IX-REQ)
043200     MOVE STATUS-REQ        TO TR-STATUS (IX-REQ)
043300     MOVE SUBSTITUTE-ID     TO TR-SUBSTITUTE-ID (IX-REQ)
043310*    MANTEM O MAIOR REQUEST-ID-REQ JA VISTO PARA GERAR O PROXIMO  *
043320*    NUMERO DE PEDIDO NO 1000-ACAO-CREATE (VER 0080-FIM-CARGA)    *
043400     IF REQUEST-ID-REQ > WS-PROX-REQUEST-ID
043500        MOVE REQUEST-ID-REQ TO WS-PROX-REQUEST-ID
043600     END-IF
043700     GO TO 0060-CARGA-REQUESTS.
043800 0070-CARGA-PROPOSALS.
043900     CLOSE REQUESTS.
044000     READ PROPOSALS NEXT RECORD
044100          AT END GO TO 0080-FIM-CARGA.
044200     ADD 1 TO QTDE-PRO
044300     SET IX-PRO TO QTDE-PRO
044400     MOVE PROPOSAL-ID       TO TP-ID (IX-PRO)
044500     MOVE REQUEST-ID-PRO    TO TP-REQUEST-ID (IX-PRO)
044600     MOVE CANDIDATE-ID      TO TP-CANDIDATE-ID (IX-PRO)
044700     MOVE STATUS-PRO        TO TP-STATUS (IX-PRO)
044800     MOVE MESSAGE           TO TP-MESSAGE (IX-PRO)
044900     IF PROPOSAL-ID > WS-PROX-PROPOSAL-ID
045000        MOVE PROPOSAL-ID TO WS-PROX-PROPOSAL-ID
045010*    MESMA LOGICA DE WS-PROX-REQUEST-ID EM 0060 - GUARDA O MAIOR    *
045020*    PROPOSAL-ID JA VISTO PARA NUMERAR AS PROXIMAS PROPOSTAS        *
045100     END-IF
045200     GO TO 0070-CARGA-PROPOSALS.
045300*----------------------------------------------------------------*
045310*    0080 - FIM DA CARGA. ACERTA OS PROXIMOS NUMEROS DE PEDIDO E  *
045320*    DE PROPOSTA (+1 SOBRE O MAIOR VISTO) E DISPARA O CALCULO DA  *
045330*    CARGA HORARIA ESTATICA DE CADA PROFESSOR (0082/0084).        *
045340*----------------------------------------------------------------*
045400 0080-FIM-CARGA.
045500     CLOSE PROPOSALS.
045600     ADD 1 TO WS-PROX-REQUEST-ID.
045700     ADD 1 TO WS-PROX-PROPOSAL-ID.
045800*    CARGA DA CARGA HORARIA ESTATICA (TT-STATIC-LOAD, HOJE SO      *
045810*    FIGURATIVA - VER NOTA JUNTO DO CAMPO EM TAB-TEACHERS)          *
045900     PERFORM 0082-ACUMULA-CARGA-SESSAO
046000             VARYING WS-I FROM 1 BY 1 UNTIL WS-I > QTDE-SES.
046100 0082-ACUMULA-CARGA-SESSAO.
046110*    PARA CADA SESSAO DA GRADE, VARRE TODOS OS PROFESSORES E
046120*    SOMA 1 NA CARGA DO TITULAR - O(SESSOES X PROFESSORES), MAS
046130*    RODA UMA SO VEZ POR LOTE E AS TABELAS SAO PEQUENAS (900X300)
046200     SET IX-SES TO WS-I
046300     PERFORM 0084-ACUMULA-CARGA-PROFESSOR
046400             VARYING WS-J FROM 1 BY 1 UNTIL WS-J > QTDE-TEA.
046500 0084-ACUMULA-CARGA-PROFESSOR.
046600     SET IX-TEA TO WS-J
046700     IF TN-TEACHER-ID (IX-SES) = TT-ID (IX-TEA)
046800        ADD 1 TO TT-STATIC-LOAD (IX-TEA)
046900     END-IF.
047000*================================================================*
047100*    LACO PRINCIPAL - LE O ARQUIVO ACTIONS NA ORDEM DE CHEGADA    *
047200*================================================================*
047300 0100-LE-ACTIONS.
047400     READ ACTIONS NEXT RECORD
047500          AT END GO TO 0900-FIM-LOTE.
047600     ADD 1 TO WS-CNT-LIDAS
047700     MOVE SPACES TO WS-COD-REJEICAO
047800     MOVE SPACES TO WS-TXT-REJEICAO
047810*    SE WS-COD-REJEICAO CONTINUAR EM SPACES DEPOIS DO EVALUATE,
047820*    A ACAO FOI ACEITA - CADA ROTINA DE ACAO SO PREENCHE O CODIGO
047830*    QUANDO REJEITA (GO TO NNNN-EXIT LOGO EM SEGUIDA)
047900     EVALUATE TRUE
048000        WHEN ACT-E-CREATE
048100           PERFORM 1000-ACAO-CREATE
048200        WHEN ACT-E-APPROVE
048300           PERFORM 2000-ACAO-APPROVE
048400        WHEN ACT-E-HODREJ
048500           PERFORM 2100-ACAO-HODREJ
048600        WHEN ACT-E-CANCEL
048700           PERFORM 2200-ACAO-CANCEL
048800        WHEN ACT-E-ACCEPT
048900           PERFORM 2300-ACAO-ACCEPT
049000        WHEN ACT-E-REJECT
049100           PERFORM 2400-ACAO-REJECT
049200        WHEN OTHER
049300           MOVE 'R12' TO WS-COD-REJEICAO
049400           MOVE 'CODIGO DE ACAO DESCONHECIDO' TO WS-TXT-REJEICAO
049500     END-EVALUATE
049600     IF WS-COD-REJEICAO NOT = SPACES
049700        ADD 1 TO WS-CNT-REJEITADAS
049800        PERFORM 9000-IMPRIME-REJEITO
049900     ELSE
050000        ADD 1 TO WS-CNT-ACEITAS
050100     END-IF
050200     GO TO 0100-LE-ACTIONS.
050300*----------------------------------------------------------------*
050400*    U1 - CRIACAO DE PEDIDO DE FALTA (ACTION-CODE = CREATE)       *
050500*    REGRAS VALIDADAS NESTA ORDEM - REJEITA NA PRIMEIRA QUE FALHAR*
050510*    (ORDEM ESCOLHIDA PARA GASTAR O MINIMO DE ACESSO A TABELA -   *
050520*    AS REGRAS MAIS BARATAS DE TESTAR VEM PRIMEIRO) - A ORDEM     *
050530*    NUNCA MUDA O CODIGO DE REJEICAO, SO QUAL DELAS E REPORTADA   *
050540*    QUANDO MAIS DE UMA FALHARIA AO MESMO TEMPO                   *
050600*----------------------------------------------------------------*
050700 1000-ACAO-CREATE.
050800*    REGRA 1 - ATOR DEVE EXISTIR E SER PROFESSOR ATIVO
050810*    "ATIVO" AQUI E SO TT-ON-ROLL-FLAG = 'Y' - NAO IMPORTA SE O      *
050820*    PROFESSOR E CHEFE (TT-HOD-FLAG) OU NAO, ISSO SO CONTA NAS       *
050830*    REGRAS DE APPROVE/HODREJ (2000/2100)                           *
050900     PERFORM 5100-BUSCA-TEACHER
051000     IF NAO-ACHOU OR TT-ON-ROLL-FLAG (WS-IND-ATOR) NOT = 'Y'
051100        MOVE 'R01' TO WS-COD-REJEICAO
051200        MOVE 'ATOR INEXISTENTE OU PROFESSOR INATIVO'
051300             TO WS-TXT-REJEICAO
051400        GO TO 1000-EXIT
051500     END-IF.
051600*    REGRA 2 - SESSAO DEVE EXISTIR E O ATOR SER O TITULAR
051610*    SO O PROFESSOR TITULAR DA SESSAO (TN-TEACHER-ID) PODE PEDIR     *
051620*    SUBSTITUICAO NELA - UM CANDIDATO DE OUTRA AULA NAO PODE ABRIR   *
051630*    PEDIDO PARA UMA SESSAO QUE NAO E SUA                            *
051700     PERFORM 5200-BUSCA-SESSION
051800     IF NAO-ACHOU OR
051900        TN-TEACHER-ID (WS-IND-SESSAO) NOT = ACTOR-ID
052000        MOVE 'R02' TO WS-COD-REJEICAO
052100        MOVE 'SESSAO INEXISTENTE OU PROFESSOR NAO E TITULAR'
052200             TO WS-TXT-REJEICAO
052300        GO TO 1000-EXIT
052400     END-IF.
052500*    REGRA 3 - DATA DE FALTA NAO PODE SER ANTERIOR A AS-OF-DATE
052510*    AS-OF-DATE VEM NO PROPRIO REGISTRO DA ACTIONS (INCLUIDO NA   *
052520*    VRS 2.5), NAO E A DATA DO RELOGIO DO SISTEMA - PERMITE QUE O  *
052530*    GERADOR DO LOTE (SISTEMA DE ORIGEM) DITE QUAL E A DATA BASE,  *
052540*    UTIL PARA REPROCESSAMENTO DE LOTES ATRASADOS                  *
052600     IF LEAVE-DATE-ACT < AS-OF-DATE
052700        MOVE 'R03' TO WS-COD-REJEICAO
052800        MOVE 'DATA DE FALTA ANTERIOR A DATA BASE'
052900             TO WS-TXT-REJEICAO
053000        GO TO 1000-EXIT
053100     END-IF.
053200*    REGRA 4 - DIA DA SEMANA DA DATA DEVE CONFERIR COM A SESSAO
053210*    TN-DAY-OF-WEEK E FIXO NO CADASTRO DA SESSAO (0=SEGUNDA) - O     *
053220*    CALCULO DO DIA REAL DA DATA INFORMADA E FEITO AQUI MESMO VIA    *
053230*    5900 (ZELLER), NAO VEM PRONTO DA ACTIONS                        *
053300     MOVE LEAVE-DATE-ACT TO WS-LEAVE-DATE-N
053400     PERFORM 5900-CALC-DIA-SEMANA
053500     IF WS-ZW-DIASEM NOT = TN-DAY-OF-WEEK (WS-IND-SESSAO)
053600        MOVE 'R04' TO WS-COD-REJEICAO
053700        MOVE 'DIA DA SEMANA DA DATA NAO CONFERE COM A SESSAO'
053800             TO WS-TXT-REJEICAO
053900        GO TO 1000-EXIT
054000     END-IF.
054100*    REGRA 5 - SEM PEDIDO ATIVO DUPLICADO (MESMO ATOR/SESSAO/DATA)
054110*    "ATIVO" SIGNIFICA PENDING-HOD, APPROVED-OPEN OU FILLED - UM    *
054120*    PEDIDO JA REJECTED/CANCELLED NAO CONTA COMO DUPLICATA, O       *
054130*    PROFESSOR PODE PEDIR FALTA DE NOVO PARA A MESMA DATA/SESSAO    *
054140*    (VER 5305-TESTA-PEDIDO-DUPLICADO)                              *
054200     PERFORM 5300-VERIFICA-DUPLICIDADE
054300     IF ACHOU
054400        MOVE 'R05' TO WS-COD-REJEICAO
054500        MOVE 'JA EXISTE PEDIDO ATIVO P/ PROF/SESSAO/DATA'
054600             TO WS-TXT-REJEICAO
054700        GO TO 1000-EXIT
054800     END-IF.
054900*    REGRA 6 - LISTA DE CANDIDATOS VALIDA
054910*    DELEGA PARA 5400, QUE POR SUA VEZ CHAMA 5410 (UM CANDIDATO)    *
054920*    E 5420 (CANDIDATO REPETIDO NA LISTA) - A REGRA DE MESMO        *
054930*    DEPARTAMENTO (CHS-031) E TESTADA DENTRO DE 5410, NAO AQUI      *
055000     PERFORM 5400-VERIFICA-CANDIDATOS
055100     IF WS-CAND-OK NOT = 'S'
055200        MOVE 'R06' TO WS-COD-REJEICAO
055300        MOVE 'QTDE/CANDIDATO INVALIDO, REPETIDO OU PROPRIO'
055400             TO WS-TXT-REJEICAO
055500        GO TO 1000-EXIT
055600     END-IF.
055700*    TUDO OK - CRIA O PEDIDO E UMA PROPOSTA POR CANDIDATO
055800     ADD 1 TO QTDE-REQ
055900     SET IX-REQ TO QTDE-REQ
056000     MOVE WS-PROX-REQUEST-ID    TO TR-ID (IX-REQ)
056100     MOVE ACTOR-ID              TO TR-REQUESTER-ID (IX-REQ)
056200     MOVE SESSION-ID-ACT        TO TR-SESSION-ID (IX-REQ)
056300     MOVE LEAVE-DATE-ACT        TO TR-LEAVE-DATE (IX-REQ)
056400     MOVE REASON-ACT            TO TR-REASON (IX-REQ)
056500     MOVE 'PENDING-HOD'         TO TR-STATUS (IX-REQ)
056600     MOVE ZERO                  TO TR-SUBSTITUTE-ID (IX-REQ)
056700     PERFORM 1005-CRIA-PROPOSTA-CANDIDATO
056800             VARYING WS-I FROM 1 BY 1 UNTIL WS-I > CAND-COUNT
056900     ADD 1 TO WS-PROX-REQUEST-ID.
057000 1000-EXIT.
057010*    PARAGRAFO-FANTASMA - SO EXISTE COMO PONTO DE CHEGADA DO       *
057020*    PERFORM 1000-ACAO-CREATE THRU 1000-EXIT EM 0100. NUNCA E      *
057030*    ALCANCADO POR GO TO, SO POR QUEDA NATURAL DO FLUXO            *
057100     EXIT.
057200*    1005 - CRIA UMA LINHA EM TAB-PROPOSALS PARA O CANDIDATO      *
057210*    WS-I, TODAS COM STATUS INICIAL QUEUED (SO VIRAM SENT QUANDO  *
057220*    A CHEFIA APROVAR O PEDIDO - VER 2005-ENVIA-PROPOSTA-NA-FILA) *
057300 1005-CRIA-PROPOSTA-CANDIDATO.
057400     ADD 1 TO QTDE-PRO
057500     SET IX-PRO TO QTDE-PRO
057600     MOVE WS-PROX-PROPOSAL-ID TO TP-ID (IX-PRO)
057700     MOVE WS-PROX-REQUEST-ID  TO TP-REQUEST-ID (IX-PRO)
057800     MOVE CAND-IDS (WS-I)     TO TP-CANDIDATE-ID (IX-PRO)
057900     MOVE 'QUEUED'            TO TP-STATUS (IX-PRO)
058000     MOVE SPACES              TO TP-MESSAGE (IX-PRO)
058100     ADD 1 TO WS-PROX-PROPOSAL-ID.
058200*----------------------------------------------------------------*
058300*    U2 - APROVACAO DA CHEFIA (ACTION-CODE = APPROVE)             *
058310*    TRANSICAO: PENDING-HOD -> APPROVED-OPEN. SO O CHEFE DO        *
058320*    PROPRIO DEPARTAMENTO DO PEDIDO (TT-HOD-FLAG = 'Y') PODE        *
058330*    APROVAR - A ROTINA NAO CONFERE SE O CHEFE E DO MESMO           *
058340*    DEPARTAMENTO DO TITULAR, SO QUE TEM O PERFIL DE CHEFE EM       *
058350*    ALGUM DEPARTAMENTO (FALHA CONHECIDA, NUNCA CORRIGIDA)          *
058400*----------------------------------------------------------------*
058500 2000-ACAO-APPROVE.
058510*    R09 - PERFIL DE CHEFE (TT-HOD-FLAG), IGUAL NO 2100-ACAO-HODREJ  *
058600     PERFORM 5100-BUSCA-TEACHER
058700     IF NAO-ACHOU OR TT-HOD-FLAG (WS-IND-ATOR) NOT = 'Y'
058800        MOVE 'R09' TO WS-COD-REJEICAO
058900        MOVE 'ATOR SEM PERFIL DE CHEFE DE DEPARTAMENTO'
059000             TO WS-TXT-REJEICAO
059100        GO TO 2000-EXIT
059200     END-IF.
059300     PERFORM 5500-BUSCA-REQUEST
059400     IF NAO-ACHOU
059500        MOVE 'R07' TO WS-COD-REJEICAO
059600        MOVE 'PEDIDO NAO ENCONTRADO' TO WS-TXT-REJEICAO
059700        GO TO 2000-EXIT
059800     END-IF.
059900     IF TR-STATUS (WS-IND-PEDIDO) NOT = 'PENDING-HOD'
060000        MOVE 'R08' TO WS-COD-REJEICAO
060100        MOVE 'ACAO NAO PERMITIDA PARA O STATUS ATUAL'
060200             TO WS-TXT-REJEICAO
060300        GO TO 2000-EXIT
060400     END-IF.
060410*    R08 E GENERICO - O MESMO CODIGO E TEXTO SAO USADOS EM           *
060420*    2100/2000/2300 SEMPRE QUE O STATUS ATUAL DO PEDIDO NAO BATE     *
060430*    COM O QUE A ACAO ESPERA, NAO HA UM CODIGO POR ACAO              *
060500     MOVE 'APPROVED-OPEN' TO TR-STATUS (WS-IND-PEDIDO)
060600     PERFORM 2005-ENVIA-PROPOSTA-NA-FILA
060700             VARYING WS-I FROM 1 BY 1 UNTIL WS-I > QTDE-PRO.
060800 2000-EXIT.
060810*    PARAGRAFO-FANTASMA - CHEGADA DO PERFORM 2000-ACAO-APPROVE     *
060820*    THRU 2000-EXIT EM 0100, NUNCA ALVO DE GO TO                   *
060900     EXIT.
061000*    2005 - VARRE TODAS AS PROPOSTAS E MANDA PRA FILA (SENT) AS   *
061010*    QUE PERTENCEM AO PEDIDO RECEM-APROVADO E AINDA ESTAO QUEUED  *
061020*    "ENVIA PRA FILA" AQUI E SO A MUDANCA DE STATUS - ESTE LOTE   *
061030*    NAO AVISA O CANDIDATO POR NENHUM MEIO (CORREIO, AVISO NO     *
061040*    TERMINAL, ETC.) - QUEM CONSULTA O PROPRIO STATUS PRECISA IR  *
061050*    AO SISTEMA DE CONSULTA, QUE NAO FAZ PARTE DESTE LOTE         *
061100 2005-ENVIA-PROPOSTA-NA-FILA.
061200     SET IX-PRO TO WS-I
061300     IF TP-REQUEST-ID (IX-PRO) = REQUEST-ID-ACT
061400        AND TP-STATUS (IX-PRO) = 'QUEUED'
061500        MOVE 'SENT' TO TP-STATUS (IX-PRO)
061600     END-IF.
061700*----------------------------------------------------------------*
061800*    U2 - REJEICAO DA CHEFIA (ACTION-CODE = HODREJ)               *
061810*    TRANSICAO: PENDING-HOD -> REJECTED. AS MESMAS REGRAS DE        *
061820*    PERFIL DE 2000-ACAO-APPROVE (MESMO GAP DE DEPARTAMENTO) -      *
061830*    NA PRATICA AS PROPOSTAS AINDA ESTAO TODAS QUEUED NESTE PONTO   *
061840*    (SO VIRAM SENT QUANDO O PEDIDO E APROVADO), MAS 5600/5605      *
061850*    CANCELAM QUEUED E SENT DO MESMO JEITO, POR SEGURANCA           *
061900*----------------------------------------------------------------*
062000 2100-ACAO-HODREJ.
062100     PERFORM 5100-BUSCA-TEACHER
062200     IF NAO-ACHOU OR TT-HOD-FLAG (WS-IND-ATOR) NOT = 'Y'
062300        MOVE 'R09' TO WS-COD-REJEICAO
062400        MOVE 'ATOR SEM PERFIL DE CHEFE DE DEPARTAMENTO'
062500             TO WS-TXT-REJEICAO
062600        GO TO 2100-EXIT
062700     END-IF.
062800     PERFORM 5500-BUSCA-REQUEST
062900     IF NAO-ACHOU
063000        MOVE 'R07' TO WS-COD-REJEICAO
063100        MOVE 'PEDIDO NAO ENCONTRADO' TO WS-TXT-REJEICAO
063200        GO TO 2100-EXIT
063300     END-IF.
063400     IF TR-STATUS (WS-IND-PEDIDO) NOT = 'PENDING-HOD'
063500        MOVE 'R08' TO WS-COD-REJEICAO
063600        MOVE 'ACAO NAO PERMITIDA PARA O STATUS ATUAL'
063700             TO WS-TXT-REJEICAO
063800        GO TO 2100-EXIT
063900     END-IF.
064000     MOVE 'REJECTED' TO TR-STATUS (WS-IND-PEDIDO)
064100     PERFORM 5600-CANCELA-PROPOSTAS-RIVAIS.
064200 2100-EXIT.
064210*    PARAGRAFO-FANTASMA - CHEGADA DO PERFORM 2100-ACAO-HODREJ      *
064220*    THRU 2100-EXIT EM 0100, NUNCA ALVO DE GO TO                   *
064300     EXIT.
064400*----------------------------------------------------------------*
064500*    U2 - CANCELAMENTO (ACTION-CODE = CANCEL)                     *
064510*    2.8  14/09/2005  FABIO  SO PODE CANCELAR O PROPRIO SOLICI-    ENT2800
064520*                     TANTE DO PEDIDO OU O CHEFE DO DEPARTAMENTO - *
064530*                     ANTES QUALQUER PROFESSOR CANCELAVA PEDIDO    *
064540*                     ALHEIO (CHAMADO CHS-071)                     *
064600*----------------------------------------------------------------*
064700 2200-ACAO-CANCEL.
064800     PERFORM 5500-BUSCA-REQUEST
064900     IF NAO-ACHOU
065000        MOVE 'R07' TO WS-COD-REJEICAO
065100        MOVE 'PEDIDO NAO ENCONTRADO' TO WS-TXT-REJEICAO
065200        GO TO 2200-EXIT
065300     END-IF.
065400     IF TR-STATUS (WS-IND-PEDIDO) = 'FILLED'
065500        MOVE 'R08' TO WS-COD-REJEICAO
065600        MOVE 'NAO E POSSIVEL CANCELAR PEDIDO PREENCHIDO'
065700             TO WS-TXT-REJEICAO
065800        GO TO 2200-EXIT
065900     END-IF.
066000*    CHS-071 - SO O PROPRIO SOLICITANTE OU O CHEFE DE DEPARTAMENTO *
066010*    PODE CANCELAR - TESTA PRIMEIRO O MAIS BARATO (COMPARA O ID    *
066020*    DO ATOR COM O REQUESTER-ID JA GRAVADO NO PEDIDO) E SO VAI NO  *
066030*    CADASTRO DE PROFESSORES PROCURAR O HOD-FLAG SE PRECISAR       *
066100     MOVE 'N' TO WS-ATOR-AUTORIZADO
066200     IF ACTOR-ID = TR-REQUESTER-ID (WS-IND-PEDIDO)
066300        MOVE 'Y' TO WS-ATOR-AUTORIZADO
066400     ELSE
066500        PERFORM 5100-BUSCA-TEACHER
066600        IF ACHOU AND TT-HOD-FLAG (WS-IND-ATOR) = 'Y'
066700           MOVE 'Y' TO WS-ATOR-AUTORIZADO
066800        END-IF
066900     END-IF.
067000     IF WS-ATOR-AUTORIZADO NOT = 'Y'
067100        MOVE 'R13' TO WS-COD-REJEICAO
067200        MOVE 'ATOR NAO AUTORIZADO A CANCELAR O PEDIDO'
067300             TO WS-TXT-REJEICAO
067400        GO TO 2200-EXIT
067500     END-IF.
067600     MOVE 'CANCELLED' TO TR-STATUS (WS-IND-PEDIDO)
067700     PERFORM 5600-CANCELA-PROPOSTAS-RIVAIS.
067800 2200-EXIT.
067810*    PARAGRAFO-FANTASMA - CHEGADA DO PERFORM 2200-ACAO-CANCEL      *
067820*    THRU 2200-EXIT EM 0100, NUNCA ALVO DE GO TO                   *
067900     EXIT.
068000*----------------------------------------------------------------*
068100*    U2 - ACEITE DO CANDIDATO (ACTION-CODE = ACCEPT)              *
068200*    PRIMEIRO-A-ACEITAR-GANHA                                     *
068210*    TRANSICAO DA PROPOSTA: QUEUED/SENT -> ACCEPTED. TRANSICAO DO  *
068220*    PEDIDO: APPROVED-OPEN -> FILLED. QUALQUER OUTRA PROPOSTA DO   *
068230*    MESMO PEDIDO (AINDA EM ABERTO) VIRA AUTO-CANCELLED EM 5600     *
068300*----------------------------------------------------------------*
068400 2300-ACAO-ACCEPT.
068500     PERFORM 5500-BUSCA-REQUEST
068600     IF NAO-ACHOU
068700        MOVE 'R07' TO WS-COD-REJEICAO
068800        MOVE 'PEDIDO NAO ENCONTRADO' TO WS-TXT-REJEICAO
068900        GO TO 2300-EXIT
069000     END-IF.
069100     PERFORM 5700-BUSCA-PROPOSTA-DO-ATOR
069200     IF NAO-ACHOU
069300        MOVE 'R11' TO WS-COD-REJEICAO
069400        MOVE 'ATOR NAO POSSUI PROPOSTA ENVIADA NESTE PEDIDO'
069500             TO WS-TXT-REJEICAO
069600        GO TO 2300-EXIT
069700     END-IF.
069800*    SE JA FOI PREENCHIDO POR OUTRO CANDIDATO ENQUANTO ESTE ATOR   *
069810*    DEMORAVA A DECIDIR, O PRIMEIRO A ACEITAR GANHOU (VRS 1.7) -   *
069820*    ESTE AQUI CHEGA TARDE E LEVA R10, NAO R08                     *
069900     IF TR-STATUS (WS-IND-PEDIDO) = 'FILLED'
070000        MOVE 'R10' TO WS-COD-REJEICAO
070100        MOVE 'TARDE DEMAIS - PEDIDO JA FOI PREENCHIDO'
070200             TO WS-TXT-REJEICAO
070300        GO TO 2300-EXIT
070400     END-IF.
070500     IF TR-STATUS (WS-IND-PEDIDO) NOT = 'APPROVED-OPEN'
070600        MOVE 'R08' TO WS-COD-REJEICAO
070700        MOVE 'ACAO NAO PERMITIDA PARA O STATUS ATUAL'
070800             TO WS-TXT-REJEICAO
070900        GO TO 2300-EXIT
071000     END-IF.
071100     MOVE 'ACCEPTED'    TO TP-STATUS (WS-IND-PROPOSTA)
071200     MOVE 'FILLED'      TO TR-STATUS (WS-IND-PEDIDO)
071300     MOVE ACTOR-ID      TO TR-SUBSTITUTE-ID (WS-IND-PEDIDO)
071400     PERFORM 5600-CANCELA-PROPOSTAS-RIVAIS.
071500 2300-EXIT.
071510*    PARAGRAFO-FANTASMA - CHEGADA DO PERFORM 2300-ACAO-ACCEPT      *
071520*    THRU 2300-EXIT EM 0100, NUNCA ALVO DE GO TO                   *
071600     EXIT.
071700*----------------------------------------------------------------*
071800*    U2 - RECUSA DO CANDIDATO (ACTION-CODE = REJECT)              *
071900*    SO MEXE NA PROPOSTA - O PEDIDO FICA COMO ESTAVA              *
071910*    TRANSICAO DA PROPOSTA: QUEUED/SENT -> REJECTED. O PEDIDO      *
071920*    CONTINUA APPROVED-OPEN, AGUARDANDO OUTRO CANDIDATO ACEITAR -  *
071930*    NAO HA REGRA DE "TODOS RECUSARAM" NESTE LOTE (FICA PENDENTE   *
071940*    INDEFINIDAMENTE SE TODOS OS CANDIDATOS RECUSAREM)             *
072000*----------------------------------------------------------------*
072100 2400-ACAO-REJECT.
072200     PERFORM 5500-BUSCA-REQUEST
072300     IF NAO-ACHOU
072400        MOVE 'R07' TO WS-COD-REJEICAO
072500        MOVE 'PEDIDO NAO ENCONTRADO' TO WS-TXT-REJEICAO
072600        GO TO 2400-EXIT
072700     END-IF.
072800     PERFORM 5700-BUSCA-PROPOSTA-DO-ATOR
072900     IF NAO-ACHOU
073000        MOVE 'R11' TO WS-COD-REJEICAO
073100        MOVE 'ATOR NAO POSSUI PROPOSTA VALIDA NESTE PEDIDO'
073200             TO WS-TXT-REJEICAO
073300        GO TO 2400-EXIT
073400     END-IF.
073500     MOVE 'REJECTED' TO TP-STATUS (WS-IND-PROPOSTA).
073600 2400-EXIT.
073610*    PARAGRAFO-FANTASMA - CHEGADA DO PERFORM 2400-ACAO-REJECT      *
073620*    THRU 2400-EXIT EM 0100, NUNCA ALVO DE GO TO                   *
073700     EXIT.
073800*----------------------------------------------------------------*
073900*    5100 - BUSCA O ATOR NA TABELA DE PROFESSORES (BINARIA)       *
073910*    CHAMADA POR TODAS AS ACOES QUE PRECISAM RESOLVER ACTOR-ID -   *
073920*    CREATE (O PROPRIO PROFESSOR), APPROVE/HODREJ (O CHEFE) E O    *
073930*    TESTE DE CANCEL (CHS-071) - DEIXA O RESULTADO EM WS-ACHOU E   *
073940*    WS-IND-ATOR PARA O CHAMADOR LER NA VOLTA                      *
074000*----------------------------------------------------------------*
074100 5100-BUSCA-TEACHER.
074200     MOVE 'N' TO WS-ACHOU
074300     SET IX-TEA TO 1
074400     SEARCH ALL TT-ENTRY
074500         AT END MOVE 'N' TO WS-ACHOU
074600         WHEN TT-ID (IX-TEA) = ACTOR-ID
074700              MOVE 'S' TO WS-ACHOU
074800              SET WS-IND-ATOR TO IX-TEA
074900     END-SEARCH.
075000*----------------------------------------------------------------*
075100*    5200 - BUSCA A SESSAO NA TABELA DE SESSOES (BINARIA)         *
075110*    SO CHAMADA POR 1000-ACAO-CREATE (REGRA 2) - AS DEMAIS ACOES   *
075120*    NAO PRECISAM DA SESSAO, SO DO PEDIDO (VIA 5500)               *
075200*----------------------------------------------------------------*
075300 5200-BUSCA-SESSION.
075400     MOVE 'N' TO WS-ACHOU
075500     SET IX-SES TO 1
075600     SEARCH ALL TN-ENTRY
075700         AT END MOVE 'N' TO WS-ACHOU
075800         WHEN TN-ID (IX-SES) = SESSION-ID-ACT
075900              MOVE 'S' TO WS-ACHOU
076000              SET WS-IND-SESSAO TO IX-SES
076100     END-SEARCH.
076200*----------------------------------------------------------------*
076300*    5300 - PROCURA PEDIDO DUPLICADO (MESMO ATOR/SESSAO/DATA)     *
076400*    EM STATUS PENDING-HOD, APPROVED-OPEN OU FILLED               *
076500*----------------------------------------------------------------*
076600 5300-VERIFICA-DUPLICIDADE.
076700     MOVE 'N' TO WS-ACHOU
076800     PERFORM 5305-TESTA-PEDIDO-DUPLICADO
076900             VARYING WS-I FROM 1 BY 1
077000             UNTIL WS-I > QTDE-REQ OR ACHOU.
077100*    5305 - TESTA UM PEDIDO DA TABELA (VARREDURA SEQUENCIAL -     *
077110*    TAB-REQUESTS NAO TEM CHAVE ASCENDENTE, NAO DA PRA SEARCH ALL)*
077200 5305-TESTA-PEDIDO-DUPLICADO.
077300     SET IX-REQ TO WS-I
077400     IF TR-REQUESTER-ID (IX-REQ) = ACTOR-ID
077500        AND TR-SESSION-ID (IX-REQ) = SESSION-ID-ACT
077600        AND TR-LEAVE-DATE (IX-REQ) = LEAVE-DATE-ACT
077700        AND (TR-STATUS (IX-REQ) = 'PENDING-HOD' OR
077800             TR-STATUS (IX-REQ) = 'APPROVED-OPEN' OR
077900             TR-STATUS (IX-REQ) = 'FILLED')
078000        MOVE 'S' TO WS-ACHOU
078100     END-IF.
078200*----------------------------------------------------------------*
078300*    5400 - VALIDA QTDE DE CANDIDATOS E CADA CANDIDATO DA LISTA   *
078400*----------------------------------------------------------------*
078500 5400-VERIFICA-CANDIDATOS.
078600     MOVE 'S' TO WS-CAND-OK
078700     IF CAND-COUNT < 1 OR CAND-COUNT > 5
078800        MOVE 'N' TO WS-CAND-OK
078900        GO TO 5400-EXIT
079000     END-IF.
079100     PERFORM 5410-TESTA-UM-CANDIDATO
079200             VARYING WS-I FROM 1 BY 1 UNTIL WS-I > CAND-COUNT.
079300 5400-EXIT.
079310*    PARAGRAFO-FANTASMA - CHEGADA DO PERFORM 5400-VERIFICA-        *
079320*    CANDIDATOS THRU 5400-EXIT EM 1000, NUNCA ALVO DE GO TO        *
079400     EXIT.
079500*    5410 - VALIDA UM CANDIDATO DA LISTA: NAO PODE SER O PROPRIO  *
079510*    ATOR, NAO PODE SE REPETIR NA LISTA (5420), TEM QUE EXISTIR   *
079520*    NO CADASTRO DE PROFESSORES E SER DO MESMO DEPARTAMENTO (CHS- *
079530*    031) DO SOLICITANTE                                          *
079600 5410-TESTA-UM-CANDIDATO.
079700     IF CAND-IDS (WS-I) = ACTOR-ID
079800        MOVE 'N' TO WS-CAND-OK
079900     END-IF
080000     PERFORM 5420-TESTA-CANDIDATO-REPETIDO
080100             VARYING WS-J FROM 1 BY 1 UNTIL WS-J > CAND-COUNT
080200     MOVE 'N' TO WS-ACHOU
080300     SET IX-TEA TO 1
080400     SEARCH ALL TT-ENTRY
080500         AT END CONTINUE
080600         WHEN TT-ID (IX-TEA) = CAND-IDS (WS-I)
080700              MOVE 'S' TO WS-ACHOU
080800     END-SEARCH
080900     IF NAO-ACHOU
081000        MOVE 'N' TO WS-CAND-OK
081100     ELSE
081200        IF TT-DEPT-CODE (IX-TEA) NOT = TT-DEPT-CODE (WS-IND-ATOR)
081300           MOVE 'N' TO WS-CAND-OK
081400        END-IF
081500     END-IF.
081600*    5420 - COMPARA O CANDIDATO WS-I COM O CANDIDATO WS-J DA      *
081610*    MESMA LISTA - SE FOREM POSICOES DIFERENTES COM O MESMO ID,   *
081620*    A LISTA TEM REPETICAO E O PEDIDO INTEIRO CAI (REGRA 6)       *
081700 5420-TESTA-CANDIDATO-REPETIDO.
081800     IF WS-J NOT = WS-I AND
081900        CAND-IDS (WS-J) = CAND-IDS (WS-I)
082000        MOVE 'N' TO WS-CAND-OK
082100     END-IF.
082200*----------------------------------------------------------------*
082300*    5500 - BUSCA O PEDIDO PELO REQUEST-ID-ACT (SEQUENCIAL)       *
082310*    CHAMADA POR APPROVE, HODREJ, CANCEL, ACCEPT E REJECT - TODA   *
082320*    ACAO QUE NAO SEJA A CREATE PARTE DE UM REQUEST-ID JA EXISTENTE*
082400*----------------------------------------------------------------*
082500 5500-BUSCA-REQUEST.
082600     MOVE 'N' TO WS-ACHOU
082700     PERFORM 5505-TESTA-REQUEST-ID
082800             VARYING WS-I FROM 1 BY 1
082900             UNTIL WS-I > QTDE-REQ OR ACHOU.
083000*    5505 - TESTA UM PEDIDO DA TABELA PELO REQUEST-ID             *
083100 5505-TESTA-REQUEST-ID.
083200     SET IX-REQ TO WS-I
083300     IF TR-ID (IX-REQ) = REQUEST-ID-ACT
083400        MOVE 'S' TO WS-ACHOU
083500        SET WS-IND-PEDIDO TO IX-REQ
083600     END-IF.
083700*----------------------------------------------------------------*
083800*    5600 - CANCELA TODAS AS PROPOSTAS QUEUED/SENT DO PEDIDO      *
083900*    (EXCETO A QUE ACABOU DE SER ACEITA, SE FOR O CASO)           *
083910*    CHAMADA POR HODREJ, CANCEL E ACCEPT - NOS TRES CASOS O        *
083920*    PEDIDO SAI DO JOGO E AS PROPOSTAS PENDENTES FICAM ORFAS       *
084000*----------------------------------------------------------------*
084100 5600-CANCELA-PROPOSTAS-RIVAIS.
084200     PERFORM 5605-CANCELA-UMA-PROPOSTA
084300             VARYING WS-I FROM 1 BY 1 UNTIL WS-I > QTDE-PRO.
084400*    5605 - SE A PROPOSTA WS-I FOR DO MESMO PEDIDO E AINDA        *
084410*    ESTIVER EM ABERTO (QUEUED/SENT), VIRA AUTO-CANCELLED - UMA   *
084420*    PROPOSTA JA ACCEPTED/REJECTED NAO E MEXIDA                   *
084500 5605-CANCELA-UMA-PROPOSTA.
084600     SET IX-PRO TO WS-I
084700     IF TP-REQUEST-ID (IX-PRO) = TR-ID (WS-IND-PEDIDO)
084800        AND (TP-STATUS (IX-PRO) = 'QUEUED' OR
084900             TP-STATUS (IX-PRO) = 'SENT')
085000        MOVE 'AUTO-CANCELLED' TO TP-STATUS (IX-PRO)
085100     END-IF.
085200*----------------------------------------------------------------*
085300*    5700 - BUSCA A PROPOSTA DO ATOR NO PEDIDO CORRENTE            *
085400*    (STATUS QUEUED OU SENT)                                      *
085410*    CHAMADA SO POR ACCEPT E REJECT - E O CANDIDATO RESPONDENDO    *
085420*    A SUA PROPRIA PROPOSTA, NUNCA OUTRO ATOR                      *
085500*----------------------------------------------------------------*
085600 5700-BUSCA-PROPOSTA-DO-ATOR.
085700     MOVE 'N' TO WS-ACHOU
085800     PERFORM 5705-TESTA-PROPOSTA-DO-ATOR
085900             VARYING WS-I FROM 1 BY 1
086000             UNTIL WS-I > QTDE-PRO OR ACHOU.
086100*    5705 - TESTA UMA PROPOSTA: TEM QUE SER DO MESMO PEDIDO, DO    *
086110*    MESMO CANDIDATO (O ATOR DA ACAO) E AINDA ESTAR EM ABERTO      *
086200 5705-TESTA-PROPOSTA-DO-ATOR.
086300     SET IX-PRO TO WS-I
086400     IF TP-REQUEST-ID (IX-PRO) = REQUEST-ID-ACT
086500        AND TP-CANDIDATE-ID (IX-PRO) = ACTOR-ID
086600        AND (TP-STATUS (IX-PRO) = 'QUEUED' OR
086700             TP-STATUS (IX-PRO) = 'SENT')
086800        MOVE 'S' TO WS-ACHOU
086900        SET WS-IND-PROPOSTA TO IX-PRO
087000     END-IF.
087100*----------------------------------------------------------------*
087200*    5900 - DIA DA SEMANA DE WS-LEAVE-DATE-N PELA FORMULA DE      *
087300*    ZELLER (CALENDARIO GREGORIANO PROLEPTICO, SEGUNDA=0)         *
087310*    CHAMADA SO POR 1000-ACAO-CREATE (REGRA 4, FIM DE SEMANA) -    *
087320*    AS DEMAIS ACOES NAO CRIAM DATA NOVA, SO HERDAM A DO PEDIDO    *
087400*----------------------------------------------------------------*
087500 5900-CALC-DIA-SEMANA.
087600     MOVE WS-LV-ANO TO WS-ZW-ANO
087700     MOVE WS-LV-MES TO WS-ZW-MES
087800     MOVE WS-LV-DIA TO WS-ZW-Q
087900*    JANEIRO E FEVEREIRO CONTAM COMO MES 13/14 DO ANO ANTERIOR     *
088000*    NA FORMULA DE ZELLER - POR ISSO O DESCONTO DE 1 NO ANO        *
088100     IF WS-ZW-MES < 3
088200        COMPUTE WS-ZW-M = WS-ZW-MES + 12
088300        COMPUTE WS-ZW-ANO = WS-ZW-ANO - 1
088400     ELSE
088500        MOVE WS-ZW-MES TO WS-ZW-M
088600     END-IF
088700     COMPUTE WS-ZW-J = WS-ZW-ANO / 100
088800     COMPUTE WS-ZW-K = WS-ZW-ANO - (WS-ZW-J * 100)
088900*    TERMO CENTRAL DA FORMULA (VER ENT2100/ENT2200 NO CHANGE-LOG   *
089000*    PARA O HISTORICO DE AJUSTES DE BISSEXTO E Y2K)                *
089100     COMPUTE WS-ZW-TERM1 =
089200         WS-ZW-Q
089300         + ((13 * (WS-ZW-M + 1)) / 5)
089400         + WS-ZW-K
089500         + (WS-ZW-K / 4)
089600         + (WS-ZW-J / 4)
089700         + (5 * WS-ZW-J)
089800     COMPUTE WS-ZW-H = WS-ZW-TERM1 - ((WS-ZW-TERM1 / 7) * 7)
089900*    CONVERTE O RESULTADO DA FORMULA (0=SABADO) PARA A CONVENCAO   *
090000*    DA CASA (0=SEGUNDA) SOMANDO 5 E TIRANDO O MODULO 7 DE NOVO    *
090100     COMPUTE WS-ZW-DIASEM = (WS-ZW-H + 5) - (((WS-ZW-H + 5) / 7) * 7).
090200*----------------------------------------------------------------*
090300*    9000 - IMPRIME UMA LINHA DO RELATORIO DE REJEITADOS          *
090400*----------------------------------------------------------------*
090500 9000-IMPRIME-REJEITO.
090600     MOVE ACTION-CODE   TO DR-ACAO
090700     MOVE ACTOR-ID      TO DR-ATOR
090800     MOVE REQUEST-ID-ACT TO DR-PEDIDO
090900     MOVE SESSION-ID-ACT TO DR-SESSAO
091000     MOVE WS-COD-REJEICAO TO DR-COD
091100     MOVE WS-TXT-REJEICAO TO DR-MOTIVO
091200     WRITE REG-REJECTS FROM DET-REJ AFTER 1.
091300*================================================================*
091400*    FIM DO LOTE - REGRAVA REQUESTS/PROPOSALS E FECHA O RELATORIO *
091410*    QUATRO PASSOS: (1) REABRE REQUESTS EM OUTPUT E REGRAVA A      *
091420*    TABELA INTEIRA VIA 0910, (2) IDEM PARA PROPOSALS VIA 0920,    *
091430*    (3) MOVE OS CONTADORES ACUMULADOS PARA OS CAMPOS TR1/TR2/TR3/ *
091440*    TR5 DO RODAPE, (4) ESCREVE O RODAPE E FECHA O REJECTS         *
091500*================================================================*
091600 0900-FIM-LOTE.
091700     CLOSE ACTIONS.
091800     OPEN OUTPUT REQUESTS
091900     PERFORM 0910-REGRAVA-UM-REQUEST
092000             VARYING WS-I FROM 1 BY 1 UNTIL WS-I > QTDE-REQ
092100     CLOSE REQUESTS.
092200     OPEN OUTPUT PROPOSALS
092300     PERFORM 0920-REGRAVA-UMA-PROPOSAL
092400             VARYING WS-I FROM 1 BY 1 UNTIL WS-I > QTDE-PRO
092500     CLOSE PROPOSALS.
092600     MOVE WS-CNT-LIDAS      TO TR1-LIDAS
092700     MOVE WS-CNT-ACEITAS    TO TR2-ACEITAS
092800     MOVE WS-CNT-REJEITADAS TO TR3-REJEITADAS
092900     MOVE WS-CNT-PEND-HOD      TO TR5-PEND-HOD
093000     MOVE WS-CNT-APROV-ABERTO  TO TR5-APROV-ABERTO
093100     MOVE WS-CNT-PREENCHIDO    TO TR5-PREENCHIDO
093200     MOVE WS-CNT-REJEITADO-PED TO TR5-REJEITADO
093300     MOVE WS-CNT-CANCELADO     TO TR5-CANCELADO
093400     MOVE SPACES TO REG-REJECTS
093500     WRITE REG-REJECTS AFTER 2
093600     WRITE REG-REJECTS FROM TRAILER-REJ1 AFTER 1
093700     WRITE REG-REJECTS FROM TRAILER-REJ2 AFTER 1
093800     WRITE REG-REJECTS FROM TRAILER-REJ3 AFTER 1
093900     MOVE SPACES TO REG-REJECTS
094000     WRITE REG-REJECTS AFTER 1
094100     WRITE REG-REJECTS FROM TRAILER-REJ4 AFTER 1
094200     WRITE REG-REJECTS FROM TRAILER-REJ5 AFTER 1
094300     CLOSE REJECTS
094400     STOP RUN.
094500*    0910 - REGRAVA UM PEDIDO DA TABELA NO ARQUIVO E ACUMULA O     *
094510*    CONTADOR DE STATUS FINAL CORRESPONDENTE (RODAPE DO REJECTS)   *
094600 0910-REGRAVA-UM-REQUEST.
094700     SET IX-REQ TO WS-I
094800     MOVE TR-ID (IX-REQ)           TO REQUEST-ID-REQ
094900     MOVE TR-REQUESTER-ID (IX-REQ) TO REQUESTER-ID
095000     MOVE TR-SESSION-ID (IX-REQ)   TO SESSION-ID-REQ
095100     MOVE TR-LEAVE-DATE (IX-REQ)   TO LEAVE-DATE-REQ
095200     MOVE TR-REASON (IX-REQ)       TO REASON-REQ
095300     MOVE TR-STATUS (IX-REQ)       TO STATUS-REQ
095400     MOVE TR-SUBSTITUTE-ID (IX-REQ) TO SUBSTITUTE-ID
095500     WRITE REG-REQUEST
095600     EVALUATE TR-STATUS (IX-REQ)
095700        WHEN 'PENDING-HOD'
095800           ADD 1 TO WS-CNT-PEND-HOD
095900        WHEN 'APPROVED-OPEN'
096000           ADD 1 TO WS-CNT-APROV-ABERTO
096100        WHEN 'FILLED'
096200           ADD 1 TO WS-CNT-PREENCHIDO
096300        WHEN 'REJECTED'
096400           ADD 1 TO WS-CNT-REJEITADO-PED
096500        WHEN 'CANCELLED'
096600           ADD 1 TO WS-CNT-CANCELADO
096700     END-EVALUATE.
096800*    0920 - REGRAVA UMA PROPOSTA DA TABELA NO ARQUIVO SEM          *
096810*    NENHUMA TOTALIZACAO (NAO ENTRA NO RODAPE DO REJECTS)          *
096900 0920-REGRAVA-UMA-PROPOSAL.
097000     SET IX-PRO TO WS-I
097100     MOVE TP-ID (IX-PRO)           TO PROPOSAL-ID
097200     MOVE TP-REQUEST-ID (IX-PRO)   TO REQUEST-ID-PRO
097300     MOVE TP-CANDIDATE-ID (IX-PRO) TO CANDIDATE-ID
097400     MOVE TP-STATUS (IX-PRO)       TO STATUS-PRO
097500     MOVE TP-MESSAGE (IX-PRO)      TO MESSAGE.
097510*================================================================*
097520*    NOTAS DE OPERACAO (LIDAS PELO OPERADOR ANTES DE RODAR O LOTE)*
097530*================================================================*
097540*    1) O LOTE LE ACTIONS DO COMECO AO FIM - NAO HA REINICIO NO    *
097550*       MEIO. SE O JOB CAIR DEPOIS DE ABRIR REQUESTS/PROPOSALS EM *
097560*       OUTPUT (0900-FIM-LOTE), OS DOIS ARQUIVOS FICAM TRUNCADOS  *
097570*       E PRECISAM SER RESTAURADOS DO BACKUP DA NOITE ANTERIOR.   *
097580*    2) A ORDEM DAS ACOES DENTRO DE ACTIONS IMPORTA - UM APPROVE   *
097590*       SO FUNCIONA SE O CREATE DO MESMO PEDIDO JA FOI PROCESSADO *
097591*       NESTE OU EM LOTE ANTERIOR (O PEDIDO JA TEM QUE EXISTIR EM  *
097592*       TAB-REQUESTS). A ORDEM DE CHEGADA NO ARQUIVO E A ORDEM DE  *
097593*       DIGITACAO NO TERMINAL, NAO HA REORDENACAO AQUI.            *
097594*    3) O SWITCH UPSI-0 (REPROCESSAMENTO) HOJE SO E LIDO PARA O    *
097595*       CONTADOR WS-CNT-REPROC - NAO MUDA NENHUMA REGRA DE NEGOCIO*
097596*       DESTE PROGRAMA. FICA AQUI PARA UMA FUTURA ROTINA DE        *
097597*       REPROCESSAMENTO PARCIAL QUE AINDA NAO FOI ESPECIFICADA.    *
097598*    4) LIMITES DE TABELA (TAB-TEACHERS 300, TAB-SUBJECTS 300,     *
097599*       TAB-QUALIFS 2000, TAB-SESSIONS 900, TAB-REQUESTS 5000,     *
097600*       TAB-PROPOSALS 20000) FORAM DIMENSIONADOS PARA O TAMANHO    *
097601*       ATUAL DA FESP COM FOLGA DE CRESCIMENTO DE UNS 10 ANOS -    *
097602*       REVER SE A FUNDACAO ABRIR NOVOS CAMPUS (VER CHS-047 NO     *
097603*       CHANGE-LOG, JA ESTOUROU UMA VEZ EM 1993).                  *
097604*    5) ESTE PROGRAMA E O UNICO DOS TRES (JUNTO COM RELINDIC E      *
097605*       RELHORAR) QUE GRAVA - OS OUTROS DOIS SO LEEM E IMPRIMEM.    *
097606*       POR ISSO SO ELE PRECISA DE BACKUP DE REQUESTS/PROPOSALS     *
097607*       ANTES DE RODAR.                                            *
097608*    6) TAB-SUBJECTS E TAB-QUALIFS SAO CARREGADAS POR SIMETRIA COM  *
097609*       RELINDIC/RELHORAR MAS NAO SAO CONSULTADAS POR NENHUMA       *
097610*       REGRA DESTE PROGRAMA HOJE - NAO TIRAR A CARGA SEM CONFIRMAR *
097611*       QUE NENHUMA REGRA FUTURA VAI PRECISAR DELAS.                *
097612*    7) O RELATORIO DE REJEITADOS SO TEM UMA PAGINA LOGICA (SEM     *
097613*       QUEBRA DE PAGINA) - NOS LOTES ATUAIS O VOLUME DE REJEICOES  *
097614*       NUNCA PASSOU DE UMA PAGINA DE IMPRESSORA.                   *
097615*    8) OS CODIGOS DE REJEICAO (R01-R13) SAO POSICIONAIS - NAO      *
097616*       REAPROVEITAR UM CODIGO JA USADO PARA UM MOTIVO DIFERENTE,   *
097617*       MESMO QUE O MOTIVO ANTIGO TENHA SIDO RETIRADO DO SISTEMA.   *
097618*    9) O TESTE DE AUTORIZACAO DE 2200-ACAO-CANCEL (CHS-071) NAO    *
097619*       CONSULTA TAB-QUALIFS NEM TAB-SUBJECTS, SO TAB-TEACHERS -    *
097620*       CHEFIA E ATRIBUTO DO PROFESSOR, NAO DA DISCIPLINA.          *
097621*   10) O REPROCESSAMENTO (UPSI-0) NAO IMPEDE QUE A MESMA ACTION    *
097622*       SEJA LIDA DUAS VEZES EM LOTES DIFERENTES - A PROTECAO       *
097623*       CONTRA REGRAVA CONTINUA SENDO A REGRA 5 (PEDIDO DUPLICADO)  *
097624*       DE 1000-ACAO-CREATE, QUE SO VALE PARA CREATE, NAO PARA AS   *
097625*       DEMAIS ACOES.                                               *
097626*   11) GLOSSARIO DOS CODIGOS DE REJEICAO (WS-COD-REJEICAO) - TODOS *
097627*       SAO GERADOS SO DENTRO DAS ROTINAS 1000/2000/2100/2200/2300/ *
097628*       2400/0100, NUNCA FORA DELAS:                                *
097629*       R01 ATOR INEXISTENTE/INATIVO (1000, REGRA 1)                *
097630*       R02 SESSAO INEXISTENTE/ATOR NAO E TITULAR (1000, REGRA 2)   *
097631*       R03 DATA DE FALTA ANTERIOR A AS-OF-DATE (1000, REGRA 3)     *
097632*       R04 DIA DA SEMANA NAO CONFERE COM A SESSAO (1000, REGRA 4)  *
097633*       R05 PEDIDO ATIVO DUPLICADO (1000, REGRA 5)                  *
097634*       R06 LISTA DE CANDIDATOS INVALIDA (1000, REGRA 6)            *
097635*       R07 PEDIDO NAO ENCONTRADO (2000/2100/2200/2300/2400)        *
097636*       R08 ACAO NAO PERMITIDA PARA O STATUS ATUAL (2000/2100/2300, *
097637*           E TAMBEM 2200 NO CASO ESPECIFICO DE PEDIDO FILLED)      *
097638*       R09 ATOR SEM PERFIL DE CHEFE (2000/2100)                    *
097639*       R10 PEDIDO JA FOI PREENCHIDO POR OUTRO CANDIDATO (2300)     *
097640*       R11 ATOR NAO TEM PROPOSTA VALIDA NESTE PEDIDO (2300/2400)   *
097641*       R12 CODIGO DE ACAO DESCONHECIDO (0100, EVALUATE WHEN OTHER) *
097642*       R13 ATOR NAO AUTORIZADO A CANCELAR (2200, CHS-071)          *
097643*================================================================*
097644*   12) PENDENCIAS LEVANTADAS NA REVISAO DE COMENTARIOS DA VRS 2.10 *
097645*       (RA-2006-014) - NENHUMA FOI CORRIGIDA, SO DOCUMENTADA, POR  *
097646*       NAO FAZER PARTE DO PEDIDO DA AUDITORIA:                     *
097647*       A) 2000-ACAO-APPROVE/2100-ACAO-HODREJ NAO CONFEREM SE O     *
097648*          CHEFE (TT-HOD-FLAG='Y') E DO MESMO DEPARTAMENTO DO       *
097649*          TITULAR DO PEDIDO - QUALQUER CHEFE DE QUALQUER           *
097650*          DEPARTAMENTO PODE APROVAR/REJEITAR PEDIDO ALHEIO.        *
097651*       B) O TEXTO DE WS-TXT-REJEICAO DA REGRA 4 TEM 46 CARACTERES  *
097652*          E E TRUNCADO EM 45 (VER DR-MOTIVO, LINHA DO CAMPO).      *
097653*       C) WS-AS-OF-DATE-N/WS-AS-OF-DATE-R E WS-COD-REJEICAO-NUM    *
097654*          SAO CAMPOS DECLARADOS E NUNCA LIDOS NEM GRAVADOS POR     *
097655*          NENHUMA ROTINA - CARGA MORTA, CANDIDATOS A REMOCAO NUMA  *
097656*          FUTURA LIMPEZA (NAO FEITA AGORA PARA NAO MEXER EM REGRA).*
097657*================================================================*
