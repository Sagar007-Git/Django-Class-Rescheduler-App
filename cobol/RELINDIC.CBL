000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RELINDIC-COB.
000300 AUTHOR. N. ALMEIDA.
000400 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN. 02/09/1989.
000600 DATE-COMPILED.
000700 SECURITY. USO RESTRITO - DEPARTAMENTO DE PROCESSAMENTO DE DADOS.
000800*================================================================*
000900*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA                *
001000*    ANALISTA       : N. ALMEIDA                                 *
001100*    PROGRAMADOR(A) : N. ALMEIDA                                 *
001200*    FINALIDADE     : EMITE O RELATORIO DE INDICACAO DE           *
001300*                     PROFESSORES SUBSTITUTOS PARA UMA SESSAO E  *
001400*                     DATA INFORMADAS. O CANDIDATO PRECISA SER   *
001500*                     QUALIFICADO NA DISCIPLINA, DO MESMO        *
001600*                     DEPARTAMENTO DO SOLICITANTE, NAO PODE SER  *
001700*                     O PROPRIO SOLICITANTE, NAO PODE ESTAR OCUPADO*
001800*                     NO MESMO HORARIO (MESMO SEMESTRE/TURMA) E  *
001900*                     NAO PODE TER FALTA NA MESMA DATA. A ORDEM  *
002000*                     DE INDICACAO E PELO ESCORE, DO MAIOR PARA  *
002100*                     O MENOR (MENOR CARGA HORARIA GANHA).       *
002200*    ARQUIVOS       : TEACHERS, SUBJECTS, QUALIFS, SESSIONS,     *
002300*                     REQUESTS (ENTRADA) - RECOMMEND (SAIDA,     *
002400*                     IMPRESSORA)                                *
002410*    OBSERVACAO     : RODA SOB DEMANDA, UMA SESSAO/DATA POR VEZ - *
002420*                     NAO E UM LOTE NOTURNO COMO O ENTSUBST. O    *
002430*                     PARAMETRO VEM DO CARTAO/TERMINAL (ACCEPT). *
002500*------------------------------------------------------------------*
002600*    VRS    DATA        PROG      DESCRICAO                       *
002700*    1.0    02/09/1989  N.ALMEIDA IMPLANTACAO DO RELATORIO DE     RIN1000
002800*                                 INDICACAO (SO QUALIFICADO X     *
002900*                                 MESMO DEPARTAMENTO)             *
003000*    1.1    14/01/1990  N.ALMEIDA INCLUIDO FILTRO DE OCUPADO POR  RIN1100
003100*                                 SOBREPOSICAO DE HORARIO         *
003200*    1.2    20/06/1990  VPEREIRA  INCLUIDO FILTRO DE FALTA NA     RIN1200
003300*                                 MESMA DATA (CHS-022)            *
003400*    1.3    03/03/1991  N.ALMEIDA FORMULA DE ESCORE REVISADA -    RIN1300
003500*                                 100/(CARGA+1) COM ARREDONDAMENTO*
003600*    1.4    18/11/1991  VPEREIRA  DESEMPATE POR MATRICULA DO      RIN1400
003700*                                 PROFESSOR (ORDEM CRESCENTE)     *
003800*    1.5    07/05/1992  N.ALMEIDA RODAPE GANHOU CONTADOR DE       RIN1500
003900*                                 QUALIFICADOS/OCUPADOS/DE FALTA  *
004000*    1.6    30/01/1995  VPEREIRA  REVISAO GERAL DO LAYOUT DO      RIN1600
004100*                                 RELATORIO                       *
004200*    1.7    12/03/1997  ENZO19    CORRIGIDO CALCULO DE CARGA      RIN1700
004300*                                 ESTATICA (CONTAVA SESSAO 2X)    *
004400*    1.8    04/11/1998  ENZO19    CORRECAO ANO 2000 - CAMPO DE    RIN1800
004500*                                 DATA DO PARAMETRO JA EM 4       *
004600*                                 DIGITOS (Y2K)                  *
004700*    1.9    17/08/2000  FABIO     REVISAO DE LAYOUT - SUFIXO -SES RIN1900
004800*                                 NO PARAMETRO DE ENTRADA          *
004900*    2.0    19/06/2002  JAMILE26  RODAPE PASSA A SOMAR QUALIFI-   RIN2000
005000*                                 CADOS INDEPENDENTE DE EXCLUSAO   *
005010*    2.1    14/09/2005  FABIO     REVISAO DE AUDITORIA (RA-2006-  RIN2100
005020*                                 014): CAMPOS DE ESCORE CONFIR-  *
005030*                                 MADOS EM DISPLAY, SEM COMP-3 -  *
005040*                                 PADRAO DA CASA PARA CAMPO       *
005050*                                 NUMERICO, CONSISTENTE COM OS    *
005060*                                 DEMAIS PROGRAMAS DO SISTEMA     *
005070*    2.2    09/10/2006  FABIO     FECHAMENTO DA RA-2006-014 -     RIN2200
005071*                                 COMENTARIOS REFORCADOS NAS      *
005072*                                 SECOES QUE AINDA ESTAVAM RASAS. *
005073*                                 SEM MUDANCA DE REGRA.           *
005074*================================================================*
005075*    REFERENCIAS CRUZADAS DE REGRA DE NEGOCIO (CHS - CHAMADOS DE   *
005076*    HELP-DESK QUE ORIGINARAM OU ALTERARAM UMA REGRA):             *
005077*    CHS-012 - QUALIFICACAO PROFESSOR/DISCIPLINA (VALIDADA AQUI,   *
005078*              PARAGRAFO 0425 - E O UNICO DOS TRES RELATORIOS DA  *
005079*              FAMILIA QUE DE FATO CONSULTA QUALIFS.DAT)           *
005080*    CHS-018 - LIMITE DE TABELA EM MEMORIA (NAO SE APLICA AQUI -   *
005081*              ESTE FONTE USA SORT PARA O RANKING)                 *
005082*    CHS-022 - EXCLUSAO DO CANDIDATO DE FALTA NA MESMA DATA DA     *
005083*              SESSAO-ALVO (PARAGRAFO 0440/0445)                   *
005084*    CHS-026 - NAO SE APLICA A ESTE RELATORIO (E REGRA DO RELHORAR/*
005085*              ENTSUBST SOBRE SUPRESSAO DE SESSAO REGULAR)         *
005086*================================================================*
005087*----------------------------------------------------------------*
005088*    HISTORICO DE VOLUME DAS TABELAS EM MEMORIA (MESMOS LIMITES   *
005089*    DO ENTSUBST/RELHORAR, VRS 1.4): TEACHERS 300, SUBJECTS 300,  *
005090*    QUALIFS 2000, SESSIONS 900, REQUESTS 5000. SE A FESP ALGUM   *
005091*    DIA PASSAR DESTES VOLUMES, O PROGRAMA ABORTA POR OVERFLOW    *
005092*    DE OCCURS (SEM MENSAGEM DE ERRO TRATADA - A FALHA E DO       *
005093*    COMPILADOR/RUNTIME, NAO DESTE FONTE).                       *
005094*----------------------------------------------------------------*
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005310*    C01 CONTROLA O SALTO DE FOLHA NO RELATORIO DE INDICACAO.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005610*----------------------------------------------------------------*
005620*    OS CINCO ARQUIVOS ABAIXO (TEACHERS/SUBJECTS/QUALIFS/         *
005630*    SESSIONS/REQUESTS) SAO OS MESMOS MESTRES COMPARTILHADOS      *
005640*    PELO ENTSUBST E PELO RELHORAR - ESTE RELATORIO E O UNICO DOS *
005650*    TRES QUE ABRE QUALIFS.DAT (SO ELE VALIDA QUALIFICACAO).      *
005660*    TODOS OS CINCO SAO ABERTOS SO EM INPUT - NUNCA GRAVADOS.     *
005670*----------------------------------------------------------------*
005700     SELECT TEACHERS ASSIGN TO DISK
005800                 ORGANIZATION LINE SEQUENTIAL
005900                 FILE STATUS STATUS-TEA.
006000     SELECT SUBJECTS ASSIGN TO DISK
006100                 ORGANIZATION LINE SEQUENTIAL
006200                 FILE STATUS STATUS-SUB.
006300     SELECT QUALIFS ASSIGN TO DISK
006400                 ORGANIZATION LINE SEQUENTIAL
006500                 FILE STATUS STATUS-QUA.
006600     SELECT SESSIONS ASSIGN TO DISK
006700                 ORGANIZATION LINE SEQUENTIAL
006800                 FILE STATUS STATUS-SES.
006900     SELECT REQUESTS ASSIGN TO DISK
007000                 ORGANIZATION LINE SEQUENTIAL
007100                 FILE STATUS FS-REQ.
007150*    CANDSORT NAO TEM FILE STATUS PROPRIO - TRABALHO INTERNO DO   *
007160*    VERBO SORT, A CASA NUNCA CONTROLOU STATUS DE SORT AQUI.       *
007200     SELECT CANDSORT ASSIGN TO DISK.
007250*    RECOMMEND E IMPRESSORA (ASSIGN TO PRINTER) - ENTREGUE A       *
007260*    CHEFIA DO DEPARTAMENTO, SEM GRAVACAO EM DISCO.                *
007300     SELECT RECOMMEND ASSIGN TO PRINTER
007400                 FILE STATUS STATUS-REC.
007500 DATA DIVISION.
007600 FILE SECTION.
007610*    MESTRES DE ENTRADA - CARGA IDENTICA A DO ENTSUBST (MESMOS    *
007620*    COPYBOOKS, MESMAS TABELAS EM MEMORIA).                       *
007700 FD  TEACHERS
007800     LABEL RECORD STANDARD
007900     VALUE OF FILE-ID 'TEACHERS.DAT'
008000     RECORD CONTAINS 52 CHARACTERS.
008100 COPY TEACHER.
008110*    TEACHER-ID-TEA E A CHAVE DE BUSCA (SEARCH ALL) EM TT-ENTRY -  *
008120*    USADA TANTO PARA O CANDIDATO (0415) QUANTO PARA O             *
008130*    SOLICITANTE (0080, PARA ACHAR WS-ALVO-DEPT-CODE).             *
008200 FD  SUBJECTS
008300     LABEL RECORD STANDARD
008400     VALUE OF FILE-ID 'SUBJECTS.DAT'
008500     RECORD CONTAINS 50 CHARACTERS.
008600 COPY SUBJECT.
008610*    TS-ENTRY NAO E CONSULTADA POR NENHUM PARAGRAFO DESTE         *
008620*    RELATORIO - A DISCIPLINA-ALVO E IDENTIFICADA SO PELO ID       *
008630*    (WS-ALVO-SUBJECT-ID), NUNCA PRECISA DO NOME/CODIGO IMPRESSO.  *
008700 FD  QUALIFS
008800     LABEL RECORD STANDARD
008900     VALUE OF FILE-ID 'QUALIFS.DAT'
009000     RECORD CONTAINS 20 CHARACTERS.
009100 COPY QUALIF.
009110*    QUALIFS.DAT E UM PAR (PROFESSOR/DISCIPLINA) POR LINHA, SEM    *
009120*    CAMPO ALEM DISSO - A CHAVE DO RELATORIO (CHS-012).            *
009200 FD  SESSIONS
009300     LABEL RECORD STANDARD
009400     VALUE OF FILE-ID 'SESSIONS.DAT'
009500     RECORD CONTAINS 30 CHARACTERS.
009600 COPY SESSION.
009610*    TAB-SESSIONS SERVE A DOIS PROPOSITOS AQUI: LOCALIZAR A        *
009620*    SESSAO-ALVO (0080) E TESTAR OCUPACAO DE CADA CANDIDATO        *
009630*    (0430/0435) - AMBOS PERCORREM A MESMA TABELA EM MEMORIA.      *
009700 FD  REQUESTS
009800     LABEL RECORD STANDARD
009900     VALUE OF FILE-ID 'REQUESTS.DAT'
010000     RECORD CONTAINS 100 CHARACTERS.
010100 COPY REQUEST.
010110*    SO OS TRES STATUS 'ATIVOS' (PENDING-HOD/APPROVED-OPEN/        *
010120*    FILLED) EXCLUEM UM CANDIDATO POR FALTA (0440/0445) -          *
010130*    REJECTED/CANCELLED NAO IMPEDEM A INDICACAO.                   *
010150*----------------------------------------------------------------*
010160*    CANDSORT - ARQUIVO DE TRABALHO DO SORT QUE CLASSIFICA OS     *
010170*    CANDIDATOS SOBREVIVENTES POR ESCORE DECRESCENTE. O ESCORE    *
010180*    (CS-SCORE) E SEMPRE NUMERICO ZONADO (DISPLAY) - A CASA NUNCA *
010190*    EMPACOTA CAMPO DE CALCULO, SO CHAVE DE CLASSIFICACAO MESMO.  *
010200 SD  CANDSORT.
010300 01  REG-CANDSORT.
010310*    CS-SCORE E A CHAVE DO SORT (DESCENDING) - CS-SCORE-R E USADA *
010320*    SO QUANDO A ROTINA DE IMPRESSAO PRECISA DO VALOR INTEIRO DE   *
010330*    7 DIGITOS, NUNCA PARA COMPARACAO NO SORT.                     *
010400     05  CS-SCORE                PIC 9(05)V99.
010500     05  CS-SCORE-R REDEFINES CS-SCORE
010600                              PIC 9(07).
010610*    CS-TEACHER-ID E A SEGUNDA CHAVE (ASCENDING) - DESEMPATA        *
010620*    CANDIDATOS DE MESMO ESCORE PELA MATRICULA, EM ORDEM CRESCENTE  *
010630*    (VRS 1.4).                                                    *
010700     05  CS-TEACHER-ID            PIC 9(05).
010800     05  CS-FULL-NAME             PIC X(30).
010900     05  CS-WORKLOAD              PIC 9(03).
010910*----------------------------------------------------------------*
010920*    RECOMMEND - RELATORIO FINAL DE INDICACAO DE SUBSTITUTOS       *
010930*----------------------------------------------------------------*
011000 FD  RECOMMEND
011010*    LABEL RECORD OMITTED PORQUE O ARQUIVO E IMPRESSORA (SPOOL),   *
011020*    NAO FITA/DISCO - MESMO TRATAMENTO DOS DEMAIS RELATORIOS.      *
011100     LABEL RECORD OMITTED.
011110*    132 COLUNAS - LARGURA PADRAO DE IMPRESSORA DE LINHA DA CASA.  *
011200 01  REG-RECOMMEND                PIC X(132).
011300 WORKING-STORAGE SECTION.
011310*----------------------------------------------------------------*
011320*    ITENS DE NIVEL 77 - CHAVES/CONTADORES AVULSOS, SEM LIGACAO   *
011330*    COM NENHUMA TABELA OU REGISTRO - CADA UM E UM ITEM SOLTO     *
011340*----------------------------------------------------------------*
011345*    WS-FLAG-FIM, ASSIM COMO O 88 FIM-DE-LOTE ABAIXO, NAO E         *
011346*    TESTADO POR NENHUM PARAGRAFO ATIVO DESTE FONTE - VIDE NOTA.    *
011350 77  WS-FLAG-FIM              PIC X(01) VALUE 'N'.
011355*    RESERVADO PARA UMA FUTURA VERSAO QUE PROCESSE VARIAS SESSOES *
011356*    NUM SO CARTAO DE PARAMETRO (HOJE O PROGRAMA SO ACEITA UMA)   *
011360     88  FIM-DE-LOTE              VALUE 'Y'.
011365*    IDEM PARA WS-CONT-QUALIFICADOS ABAIXO - NENHUM MOVE/ADD O      *
011366*    ALIMENTA HOJE, SO FOI DEIXADO DECLARADO DURANTE A AUDITORIA.   *
011370 77  WS-CONT-QUALIFICADOS     PIC 9(03) COMP VALUE ZERO.
011375*    CONTADOR AVULSO DE CONFERENCIA, IGUAL AO WS-CNT-QUALIFICADOS *
011376*    DE 01-LEVEL MAIS ABAIXO - MANTIDO SEPARADO PARA NAO MEXER NA *
011377*    TOTALIZACAO OFICIAL DO RODAPE ENQUANTO SE AUDITA O RELATORIO *
011400 01  STATUS-TEA              PIC X(02) VALUE SPACES.
011500 01  STATUS-SUB              PIC X(02) VALUE SPACES.
011600 01  STATUS-QUA              PIC X(02) VALUE SPACES.
011700 01  STATUS-SES              PIC X(02) VALUE SPACES.
011710*    FS-REQ SEGUE O MESMO PADRAO DE NOME CURTO QUE O ENTSUBST E O  *
011720*    RELHORAR JA USAM PARA O FILE STATUS DE REQUESTS - OS DEMAIS   *
011730*    STATUS-XXX SAO DO PADRAO MAIS ANTIGO (STATUS-<SUFIXO DE 3     *
011740*    LETRAS>).                                                    *
011800 01  FS-REQ              PIC X(02) VALUE SPACES.
011900 01  STATUS-REC              PIC X(02) VALUE SPACES.
012000*----------------------------------------------------------------*
012100*    CARTAO DE PARAMETROS DA RODADA (SESSAO / DATA / SOLICITANTE)*
012110*    RECEBIDO POR ACCEPT EM 0010-ABRE-MESTRES - UMA RODADA SO     *
012120*    ATENDE UMA SESSAO/DATA/SOLICITANTE POR VEZ                   *
012200*----------------------------------------------------------------*
012300 01  PARM-INDICACAO.
012400     05  PARM-SESSION-ID          PIC 9(05).
012500     05  PARM-LEAVE-DATE          PIC 9(08).
012600     05  PARM-LEAVE-DATE-R REDEFINES PARM-LEAVE-DATE.
012700         10  PARM-LV-ANO          PIC 9(04).
012800         10  PARM-LV-MES          PIC 9(02).
012900         10  PARM-LV-DIA          PIC 9(02).
012910*    PARM-REQUESTER-ID E O PROFESSOR QUE PEDIU A FALTA - USADO     *
012920*    SO PARA EXCLUI-LO DA LISTA DE CANDIDATOS (0420) E PARA         *
012930*    RESOLVER O DEPARTAMENTO-ALVO (0080), NUNCA SAI IMPRESSO.       *
013000     05  PARM-REQUESTER-ID        PIC 9(05).
013100*----------------------------------------------------------------*
013200*    TABELAS MESTRES EM MEMORIA (CARGA IGUAL A DO ENTSUBST)       *
013300*----------------------------------------------------------------*
013400 01  QTDE-TEA                PIC 9(04) COMP VALUE ZERO.
013410*    QTDE-TEA/QTDE-SUB/QTDE-QUA/QTDE-SES/QTDE-REQ SAO OS LIMITES    *
013420*    REAIS DE CADA TABELA APOS A CARGA - USADOS EM TODO VARYING    *
013430*    ... UNTIL DESTE FONTE PARA NAO PASSAR DO FIM DOS DADOS LIDOS.  *
013500 01  TAB-TEACHERS.
013600     05  TT-ENTRY OCCURS 300 TIMES
013700                  ASCENDING KEY IS TT-ID
013800                  INDEXED BY IX-TEA.
013900         10  TT-ID                PIC 9(05).
014000         10  TT-EMPLOYEE-ID       PIC X(10).
014010*    TT-EMPLOYEE-ID NAO E USADO POR ESTE RELATORIO - SO VEM JUNTO  *
014020*    NO MESTRE.                                                    *
014100         10  TT-FULL-NAME         PIC X(30).
014200         10  TT-DEPT-CODE         PIC X(05).
014210*    TT-DEPT-CODE E COMPARADO CONTRA WS-ALVO-DEPT-CODE EM 0420 -    *
014220*    PRIMEIRA EXCLUSAO DA BATERIA (CANDIDATO TEM QUE SER DO MESMO   *
014230*    DEPARTAMENTO DO SOLICITANTE).                                 *
014300         10  TT-HOD-FLAG          PIC X(01).
014310*    TT-HOD-FLAG NAO E USADO POR ESTE RELATORIO (SO O ENTSUBST O    *
014320*    CONSULTA, NA APROVACAO DO CHEFE DE DEPARTAMENTO).              *
014400         10  TT-ON-ROLL-FLAG      PIC X(01).
014410*    TT-ON-ROLL-FLAG = 'Y' E EXIGIDO EM 0420 - PROFESSOR INATIVO    *
014420*    NUNCA E INDICADO COMO SUBSTITUTO.                              *
014500         10  TT-STATIC-LOAD       PIC 9(03) COMP.
014510*    TT-STATIC-LOAD E CALCULADO POR ESTE PROGRAMA (0072/0074), NAO  *
014520*    VEM DO MESTRE - ZERADO NA CARGA (0020) E ACUMULADO DEPOIS.     *
014600 01  QTDE-SUB                PIC 9(04) COMP VALUE ZERO.
014700 01  TAB-SUBJECTS.
014800     05  TS-ENTRY OCCURS 300 TIMES
014900                  ASCENDING KEY IS TS-ID
015000                  INDEXED BY IX-SUB.
015100         10  TS-ID                PIC 9(05).
015200         10  TS-CODE              PIC X(10).
015300         10  TS-NAME              PIC X(30).
015400         10  TS-DEPT-CODE         PIC X(05).
015410*    NENHUM CAMPO DE TAB-SUBJECTS E REALMENTE USADO NESTE FONTE -   *
015420*    A DISCIPLINA-ALVO E TRATADA SO PELO ID (VIDE NOTA NA FD        *
015430*    SUBJECTS) - TABELA CARREGADA POR SIMETRIA COM O ENTSUBST.      *
015500 01  QTDE-QUA                PIC 9(05) COMP VALUE ZERO.
015600 01  TAB-QUALIFS.
015610*    TAB-QUALIFS NAO TEM ASCENDING KEY/INDEXED-BY COM SEARCH ALL    *
015620*    PORQUE 0425 FAZ VARREDURA SEQUENCIAL (O PAR PROFESSOR/         *
015630*    DISCIPLINA NAO VEM ORDENADO NO ARQUIVO POR NENHUM DOS DOIS).   *
015700     05  TQ-ENTRY OCCURS 2000 TIMES INDEXED BY IX-QUA.
015800         10  TQ-TEACHER-ID        PIC 9(05).
015900         10  TQ-SUBJECT-ID        PIC 9(05).
016000 01  QTDE-SES                PIC 9(04) COMP VALUE ZERO.
016100 01  TAB-SESSIONS.
016200     05  TN-ENTRY OCCURS 900 TIMES
016300                  ASCENDING KEY IS TN-ID
016400                  INDEXED BY IX-SES.
016500         10  TN-ID                PIC 9(05).
016600         10  TN-SUBJECT-ID        PIC 9(05).
016700         10  TN-TEACHER-ID        PIC 9(05).
016800         10  TN-DAY-OF-WEEK       PIC 9(01).
016900         10  TN-START-TIME        PIC 9(04).
017000         10  TN-END-TIME          PIC 9(04).
017010*    TN-START-TIME/TN-END-TIME SAO COMPARADOS EM 0435 CONTRA OS     *
017020*    WS-ALVO-* CORRESPONDENTES PARA DETECTAR SOBREPOSICAO DE       *
017030*    HORARIO (INICIO < FIM-ALVO E FIM > INICIO-ALVO).               *
017100         10  TN-SEMESTER          PIC 9(01).
017200         10  TN-SECTION           PIC X(01).
017210*    TR-SUBSTITUTE-ID NAO E CONSULTADO POR ESTE RELATORIO - ESTE   *
017220*    CAMPO SO INTERESSA DEPOIS QUE O PEDIDO JA FOI ACEITO, O QUE    *
017230*    E PAPEL DO ENTSUBST, NAO DO RELINDIC.                          *
017300 01  QTDE-REQ                PIC 9(05) COMP VALUE ZERO.
017310*    TAB-REQUESTS E PERCORRIDA NA INTEGRA EM 0445 PARA CADA          *
017320*    CANDIDATO SOBREVIVENTE ATE 0430 (0440) - ACEITAVEL NO VOLUME   *
017330*    ATUAL, SEM BUSCA INDEXADA POR PROFESSOR/DATA.                  *
017400 01  TAB-REQUESTS.
017410*    TAB-REQUESTS NAO TEM ASCENDING KEY/INDEXED-BY COM SEARCH ALL   *
017420*    PORQUE ESTE RELATORIO SO FAZ VARREDURA SEQUENCIAL NELA         *
017430*    (0445), NUNCA BUSCA BINARIA.                                   *
017500     05  TR-ENTRY OCCURS 5000 TIMES INDEXED BY IX-REQ.
017600         10  TR-ID                PIC 9(07).
017700         10  TR-REQUESTER-ID      PIC 9(05).
017800         10  TR-SESSION-ID        PIC 9(05).
017900         10  TR-LEAVE-DATE        PIC 9(08).
018000         10  TR-REASON            PIC X(50).
018010*    TR-REASON NAO APARECE NO RELATORIO DE INDICACAO - SO INTERESSA *
018020*    NA HORA DE ACEITAR/REJEITAR O PEDIDO (VIDE ENTSUBST).          *
018100         10  TR-STATUS            PIC X(13).
018110*    OS TRES STATUS 'ATIVOS' TESTADOS EM 0445 (PENDING-HOD/         *
018120*    APPROVED-OPEN/FILLED) SAO OS MESMOS QUE O ENTSUBST TRATA COMO  *
018130*    "PEDIDO EM ABERTO OU JA ACEITO" - NUNCA REJECTED/CANCELLED.    *
018200         10  TR-SUBSTITUTE-ID     PIC 9(05).
018300*----------------------------------------------------------------*
018400*    DADOS DA SESSAO-ALVO, APOS LOCALIZADA                       *
018410*    ESTES CAMPOS SAO PREENCHIDOS UMA UNICA VEZ, POR              *
018420*    0080-LOCALIZA-SESSAO-ALVO, E DEPOIS TRATADOS COMO SOMENTE    *
018430*    LEITURA POR TODO O RESTO DO PROGRAMA - SAO A "FOTOGRAFIA"    *
018440*    DA SESSAO QUE SE QUER SUBSTITUIR, USADA COMO REFERENCIA EM   *
018450*    TODA A BATERIA DE EXCLUSAO DE 0400-SELECIONA-CANDIDATOS.     *
018500*----------------------------------------------------------------*
018600 01  WS-ALVO-SUBJECT-ID      PIC 9(05) VALUE ZERO.
018700 01  WS-ALVO-DAY-OF-WEEK     PIC 9(01) VALUE ZERO.
018800 01  WS-ALVO-START-TIME      PIC 9(04) VALUE ZERO.
018900 01  WS-ALVO-END-TIME        PIC 9(04) VALUE ZERO.
018910*    WS-ALVO-START-TIME/WS-ALVO-END-TIME SAO USADOS SOMENTE POR   *
018920*    0435-TESTA-SESSAO-OCUPADA, NO TESTE DE SOBREPOSICAO DE       *
018930*    HORARIO CONTRA CADA TN-START-TIME/TN-END-TIME DA TABELA.     *
019000 01  WS-ALVO-SEMESTER        PIC 9(01) VALUE ZERO.
019100 01  WS-ALVO-SECTION         PIC X(01) VALUE SPACES.
019200 01  WS-ALVO-DEPT-CODE       PIC X(05) VALUE SPACES.
019210*    WS-ALVO-DEPT-CODE GUARDA O DEPARTAMENTO DO REQUISITANTE      *
019220*    (NAO O DA SESSAO-ALVO) - E O PRIMEIRO FILTRO APLICADO EM     *
019230*    0420-TESTA-CANDIDATO, CONTRA TT-DEPT-CODE DE CADA PROFESSOR. *
019300 01  WS-IND-ALVO             PIC 9(04) COMP VALUE ZERO.
019310*    WS-IND-ALVO E O INDICE, EM TAB-SESSIONS, DA SESSAO-ALVO      *
019320*    JA LOCALIZADA - EVITA REPETIR A BUSCA SEQUENCIAL A CADA      *
019330*    CHAMADA DE 0435, QUE PRECISA DOS DADOS DE HORARIO DELA.      *
019400*----------------------------------------------------------------*
019500*    CAMPOS DE TRABALHO / CONTADORES                             *
019600*----------------------------------------------------------------*
019700 01  WS-ACHOU                 PIC X(01) VALUE 'N'.
019800     88  ACHOU                     VALUE 'S'.
019900     88  NAO-ACHOU                 VALUE 'N'.
019910*    WS-ACHOU E REUTILIZADO POR MAIS DE UMA BUSCA SEQUENCIAL AO   *
019920*    LONGO DO PROGRAMA (0080 E 0445) - SEMPRE REARMADO COM 'N'    *
019930*    ANTES DE CADA NOVA BUSCA, NUNCA CARREGA VALOR ENTRE ELAS.    *
020000 01  WS-I                     PIC 9(04) COMP VALUE ZERO.
020100 01  WS-J                     PIC 9(04) COMP VALUE ZERO.
020110*    WS-I E O INDICE PRINCIPAL DE VARYING DAS SECOES 0020/0030/   *
020120*    0040/0050/0060 (CARGA DE MESTRES) E DE 0070 (ACUMULO DE      *
020130*    CARGA ESTATICA); WS-J E RESERVADO PARA BUSCAS INTERNAS DE    *
020140*    SEGUNDO NIVEL (POR EXEMPLO, A VARREDURA DE TAB-QUALIFS       *
020150*    DENTRO DE 0425, QUANDO WS-I JA ESTA EM USO PELO CHAMADOR).   *
020200 01  WS-RANK                  PIC 9(03) COMP VALUE ZERO.
020210*    WS-RANK E IMPRESSO EM DR-RANK SOMENTE PARA ORIENTACAO VISUAL *
020220*    DO USUARIO NA LISTAGEM - NAO E GRAVADO EM NENHUM ARQUIVO E   *
020230*    NAO PARTICIPA DA CHAVE DE SORT (QUEM ORDENA E CS-SCORE).     *
020300 01  WS-WORKLOAD              PIC 9(03) COMP VALUE ZERO.
020400 01  WS-SCORE-CALC            PIC 9(05)V99 VALUE ZERO.
020410*    WS-SCORE-CALC RECEBE O RESULTADO DA DIVISAO ANTES DE SER     *
020420*    MOVIDO PARA CS-SCORE (QUE E QUEM REALMENTE VAI PARA O SORT) -*
020430*    EXISTE SEPARADO PARA PERMITIR O ROUNDED SEM TOCAR O REGISTRO.*
020500 01  WS-DIVISOR               PIC 9(05) COMP VALUE ZERO.
020510*    WS-DIVISOR = TT-STATIC-LOAD + 1, CALCULADO EM CAMPO PROPRIO  *
020520*    PARA QUE A DIVISAO DO ESCORE NUNCA TENTE DIVIDIR POR ZERO    *
020530*    (UM PROFESSOR SEM NENHUMA CARGA ESTATICA AINDA RECEBE +1).   *
020600 01  WS-CNT-QUALIFICADOS      PIC 9(05) COMP VALUE ZERO.
020700 01  WS-CNT-OCUPADOS          PIC 9(05) COMP VALUE ZERO.
020800 01  WS-CNT-DE-FALTA          PIC 9(05) COMP VALUE ZERO.
020900 01  WS-CNT-INDICADOS         PIC 9(05) COMP VALUE ZERO.
020910*    OS QUATRO WS-CNT-* ACIMA SO SAO IMPRESSOS NO RODAPE, PELOS   *
020920*    CAMPOS TRAILER-REC1 A TRAILER-REC4, APOS O FIM DO SORT -     *
020930*    SAO ACUMULADOS DURANTE A BATERIA DE 0400-SELECIONA-          *
020940*    CANDIDATOS, UM INCREMENTO POR MOTIVO DE EXCLUSAO DETECTADO.  *
020950*----------------------------------------------------------------*
020960*    FORMULA DO ESCORE (VRS 1.3) - ESCORE = 100 / (CARGA + 1),    *
020970*    ARREDONDADO A 2 CASAS. QUANTO MENOR A CARGA HORARIA ESTATICA *
020980*    DO PROFESSOR (TT-STATIC-LOAD), MAIOR O ESCORE E MAIS CEDO    *
020990*    ELE APARECE NO RANKING (SORT DESCENDING KEY CS-SCORE).       *
020995*----------------------------------------------------------------*
020996*    CABE-REC1/CABE-REC2/CABE-REC3 SAO IMPRESSOS UMA UNICA VEZ,     *
020997*    POR 0510, LOGO NO INICIO DO RELATORIO - NAO HA QUEBRA DE      *
020998*    CONTROLE NEM REPETICAO DE CABECALHO NESTE PROGRAMA, POIS A    *
020999*    INDICACAO E SEMPRE PARA UMA UNICA SESSAO-ALVO POR RODADA.     *
021000 01  CABE-REC1.
021100     05  FILLER                PIC X(33) VALUE SPACES.
021200     05  FILLER                PIC X(40) VALUE
021300         'FESP - SUBSTITUICAO DE PROFESSORES'.
021400     05  FILLER                PIC X(22) VALUE SPACES.
021500     05  FILLER                PIC X(37) VALUE
021600         'RELATORIO DE INDICACAO DE SUBSTITUTOS'.
021700 01  CABE-REC2.
021800     05  FILLER                PIC X(12) VALUE 'SESSAO..: '.
021900     05  CR2-SESSAO             PIC 9(05).
022000     05  FILLER                PIC X(06) VALUE SPACES.
022100     05  FILLER                PIC X(12) VALUE 'DATA....: '.
022200     05  CR2-DATA               PIC 9(08).
022300     05  CR2-DATA-R REDEFINES CR2-DATA.
022400         10  CR2-DATA-ANO        PIC 9(04).
022500         10  CR2-DATA-MES        PIC 9(02).
022600         10  CR2-DATA-DIA        PIC 9(02).
022700     05  FILLER                PIC X(84) VALUE SPACES.
022800 01  CABE-REC3.
022900     05  FILLER                PIC X(06) VALUE 'RANK'.
023000     05  FILLER                PIC X(11) VALUE 'MATRICULA'.
023100     05  FILLER                PIC X(32) VALUE 'NOME DO PROFESSOR'.
023200     05  FILLER                PIC X(10) VALUE 'CARGA'.
023300     05  FILLER                PIC X(09) VALUE 'ESCORE'.
023400     05  FILLER                PIC X(64) VALUE SPACES.
023410*    DET-REC E IMPRESSO UMA VEZ PARA CADA REG-CANDSORT LIDO DE     *
023420*    VOLTA DO SORT (0520-LE-SORT), JA NA ORDEM FINAL DE INDICACAO  *
023430*    (MAIOR ESCORE PRIMEIRO); DR-RANK E CALCULADO NA LEITURA, NAO  *
023440*    EXISTE NO REG-CANDSORT GRAVADO PELO RELEASE.                  *
023500 01  DET-REC.
023600     05  DR-RANK               PIC ZZ9.
023700     05  FILLER                PIC X(05) VALUE SPACES.
023800     05  DR-TEACHER-ID         PIC 9(05).
023900     05  FILLER                PIC X(04) VALUE SPACES.
024000     05  DR-FULL-NAME          PIC X(30).
024100     05  FILLER                PIC X(04) VALUE SPACES.
024200     05  DR-WORKLOAD           PIC ZZ9.
024300     05  FILLER                PIC X(07) VALUE SPACES.
024400     05  DR-SCORE              PIC ZZ9.99.
024500     05  FILLER                PIC X(57) VALUE SPACES.
024510*    OS QUATRO TRAILER-REC1 A TRAILER-REC4 SAO IMPRESSOS EM        *
024520*    SEQUENCIA, UMA UNICA VEZ, APOS O FIM DO SORT (0590-FIM) - NAO *
024530*    HA QUEBRA INTERMEDIARIA, SAO LINHAS DE RODAPE DO RELATORIO    *
024540*    INTEIRO, NA MESMA VOZ DOS CONTADORES DE RELHORAR/RELCARGA.    *
024600 01  TRAILER-REC1.
024700     05  FILLER                PIC X(30) VALUE SPACES.
024800     05  FILLER                PIC X(20) VALUE 'QUALIFICADOS...: '.
024900     05  TR1-QUALIFICADOS      PIC ZZ.ZZ9.
025000     05  FILLER                PIC X(62) VALUE SPACES.
025100 01  TRAILER-REC2.
025200     05  FILLER                PIC X(30) VALUE SPACES.
025300     05  FILLER                PIC X(20) VALUE 'EXCL-OCUPADOS..: '.
025400     05  TR2-OCUPADOS          PIC ZZ.ZZ9.
025500     05  FILLER                PIC X(62) VALUE SPACES.
025600 01  TRAILER-REC3.
025700     05  FILLER                PIC X(30) VALUE SPACES.
025800     05  FILLER                PIC X(20) VALUE 'EXCL-DE-FALTA..: '.
025900     05  TR3-DE-FALTA          PIC ZZ.ZZ9.
026000     05  FILLER                PIC X(62) VALUE SPACES.
026100 01  TRAILER-REC4.
026200     05  FILLER                PIC X(30) VALUE SPACES.
026300     05  FILLER                PIC X(20) VALUE 'INDICADOS......: '.
026400     05  TR4-INDICADOS         PIC ZZ.ZZ9.
026500     05  FILLER                PIC X(62) VALUE SPACES.
026600 PROCEDURE DIVISION.
026601*----------------------------------------------------------------*
026602*    ROTEIRO GERAL DO PROGRAMA (VRS 1.0, AJUSTADO NA VRS 1.4)     *
026603*    0010 - ABRE MESTRES E LE O PARM-INDICACAO                    *
026604*    0020/0030/0040/0050/0060 - CARREGA TAB-TEACHERS/SUBJECTS/    *
026605*         QUALIFS/SESSIONS/REQUESTS EM MEMORIA                    *
026606*    0070/0072/0074 - ACUMULA TT-STATIC-LOAD POR PROFESSOR        *
026607*    0080 - LOCALIZA A SESSAO-ALVO E O DEPTO DO REQUISITANTE      *
026608*    0090 - SORT CANDSORT, ALIMENTADO PELA BATERIA DE 0400        *
026609*    0400/0410/0415/0420/0425/0430/0435/0440/0445 - BATERIA DE    *
026610*         EXCLUSAO DE CANDIDATOS, UM TESTE POR REGRA DE NEGOCIO   *
026611*    0500/0510/0520/0590/0599 - LE O SORT E EMITE O RELATORIO     *
026612*----------------------------------------------------------------*
026615*----------------------------------------------------------------*
026620*    0010 - ABRE OS CINCO ARQUIVOS DE ENTRADA E RECEBE O CARTAO   *
026630*    DE PARAMETROS DA RODADA (ACCEPT) - QUALQUER STATUS DE        *
026640*    ABERTURA DIFERENTE DE '00' DERRUBA O JOB.                    *
026650*----------------------------------------------------------------*
026700 0010-ABRE-MESTRES.
026800     OPEN INPUT TEACHERS
026900     IF STATUS-TEA NOT = '00'
027000        DISPLAY 'RELINDIC: TEACHERS.DAT NAO ABRIU - ' STATUS-TEA
027100        STOP RUN.
027200     OPEN INPUT SUBJECTS
027300     IF STATUS-SUB NOT = '00'
027400        DISPLAY 'RELINDIC: SUBJECTS.DAT NAO ABRIU - ' STATUS-SUB
027500        STOP RUN.
027600     OPEN INPUT QUALIFS
027700     IF STATUS-QUA NOT = '00'
027800        DISPLAY 'RELINDIC: QUALIFS.DAT NAO ABRIU - ' STATUS-QUA
027900        STOP RUN.
028000     OPEN INPUT SESSIONS
028100     IF STATUS-SES NOT = '00'
028200        DISPLAY 'RELINDIC: SESSIONS.DAT NAO ABRIU - ' STATUS-SES
028300        STOP RUN.
028400     OPEN INPUT REQUESTS
028500     IF FS-REQ NOT = '00'
028600        DISPLAY 'RELINDIC: REQUESTS.DAT NAO ABRIU - ' FS-REQ
028700        STOP RUN.
028800     ACCEPT PARM-INDICACAO.
028810*----------------------------------------------------------------*
028820*    0020/0030/0040/0050/0060 - CARGA SEQUENCIAL DOS CINCO        *
028830*    ARQUIVOS PARA AS TABELAS EM MEMORIA - MESMA CADEIA DE GO TO   *
028840*    USADA NO ENTSUBST (PADRAO DA CASA PARA CARGA DE MESTRE).      *
028850*----------------------------------------------------------------*
028900 0020-CARGA-TEACHERS.
029000     READ TEACHERS NEXT RECORD
029100          AT END GO TO 0030-CARGA-SUBJECTS.
029200     ADD 1 TO QTDE-TEA
029300     SET IX-TEA TO QTDE-TEA
029400     MOVE TEACHER-ID-TEA  TO TT-ID (IX-TEA)
029500     MOVE EMPLOYEE-ID     TO TT-EMPLOYEE-ID (IX-TEA)
029600     MOVE FULL-NAME       TO TT-FULL-NAME (IX-TEA)
029700     MOVE DEPT-CODE-TEA   TO TT-DEPT-CODE (IX-TEA)
029800     MOVE HOD-FLAG        TO TT-HOD-FLAG (IX-TEA)
029900     MOVE ON-ROLL-FLAG    TO TT-ON-ROLL-FLAG (IX-TEA)
030000     MOVE ZERO            TO TT-STATIC-LOAD (IX-TEA)
030100     GO TO 0020-CARGA-TEACHERS.
030200 0030-CARGA-SUBJECTS.
030300     CLOSE TEACHERS.
030400     READ SUBJECTS NEXT RECORD
030500          AT END GO TO 0040-CARGA-QUALIFS.
030600     ADD 1 TO QTDE-SUB
030700     SET IX-SUB TO QTDE-SUB
030800     MOVE SUBJECT-ID-SUB  TO TS-ID (IX-SUB)
030900     MOVE SUBJECT-CODE    TO TS-CODE (IX-SUB)
031000     MOVE SUBJECT-NAME    TO TS-NAME (IX-SUB)
031100     MOVE DEPT-CODE-SUB   TO TS-DEPT-CODE (IX-SUB)
031200     GO TO 0030-CARGA-SUBJECTS.
031300 0040-CARGA-QUALIFS.
031400     CLOSE SUBJECTS.
031500     READ QUALIFS NEXT RECORD
031600          AT END GO TO 0050-CARGA-SESSIONS.
031700     ADD 1 TO QTDE-QUA
031800     SET IX-QUA TO QTDE-QUA
031900     MOVE TEACHER-ID-QUA  TO TQ-TEACHER-ID (IX-QUA)
032000     MOVE SUBJECT-ID-QUA  TO TQ-SUBJECT-ID (IX-QUA)
032100     GO TO 0040-CARGA-QUALIFS.
032200 0050-CARGA-SESSIONS.
032300     CLOSE QUALIFS.
032400     READ SESSIONS NEXT RECORD
032500          AT END GO TO 0060-CARGA-REQUESTS.
032600     ADD 1 TO QTDE-SES
032700     SET IX-SES TO QTDE-SES
032800     MOVE SESSION-ID-SES  TO TN-ID (IX-SES)
032900     MOVE SUBJECT-ID-SES  TO TN-SUBJECT-ID (IX-SES)
033000     MOVE TEACHER-ID-SES  TO TN-TEACHER-ID (IX-SES)
033100     MOVE DAY-OF-WEEK     TO TN-DAY-OF-WEEK (IX-SES)
033200     MOVE START-TIME      TO TN-START-TIME (IX-SES)
033300     MOVE END-TIME        TO TN-END-TIME (IX-SES)
033400     MOVE SEMESTER        TO TN-SEMESTER (IX-SES)
033500     MOVE SECTION         TO TN-SECTION (IX-SES)
033600     GO TO 0050-CARGA-SESSIONS.
033700 0060-CARGA-REQUESTS.
033800     CLOSE SESSIONS.
033900     READ REQUESTS NEXT RECORD
034000          AT END GO TO 0070-FIM-CARGA.
034100     ADD 1 TO QTDE-REQ
034200     SET IX-REQ TO QTDE-REQ
034300     MOVE REQUEST-ID-REQ    TO TR-ID (IX-REQ)
034400     MOVE REQUESTER-ID      TO TR-REQUESTER-ID (IX-REQ)
034500     MOVE SESSION-ID-REQ    TO TR-SESSION-ID (IX-REQ)
034600     MOVE LEAVE-DATE-REQ    TO TR-LEAVE-DATE (IX-REQ)
034700     MOVE REASON-REQ        TO TR-REASON (IX-REQ)
034800     MOVE STATUS-REQ        TO TR-STATUS (IX-REQ)
034900     MOVE SUBSTITUTE-ID     TO TR-SUBSTITUTE-ID (IX-REQ)
035000     GO TO 0060-CARGA-REQUESTS.
035010*----------------------------------------------------------------*
035020*    0070/0072/0074 - FIM DA CARGA: ACUMULA A CARGA HORARIA       *
035030*    ESTATICA DE CADA PROFESSOR (QUANTAS SESSOES FIXAS POR        *
035040*    SEMANA) PARA ALIMENTAR A FORMULA DE ESCORE MAIS ABAIXO.      *
035050*----------------------------------------------------------------*
035100 0070-FIM-CARGA.
035200     CLOSE REQUESTS.
035250*----------------------------------------------------------------*
035260*    A PARTIR DAQUI AS CINCO TABELAS JA ESTAO TODAS EM MEMORIA -   *
035270*    OS CINCO ARQUIVOS DE ENTRADA JA FORAM FECHADOS, NENHUMA       *
035280*    LEITURA DE DISCO ACONTECE DEPOIS DESTE PONTO (SO O SORT E A   *
035290*    IMPRESSORA CONTINUAM ABERTOS MAIS ADIANTE).                  *
035300*    CARGA DA CARGA HORARIA ESTATICA DE CADA PROFESSOR
035400     PERFORM 0072-ACUMULA-CARGA-SESSAO
035500             VARYING WS-I FROM 1 BY 1 UNTIL WS-I > QTDE-SES.
035600 0072-ACUMULA-CARGA-SESSAO.
035700     SET IX-SES TO WS-I
035800     PERFORM 0074-ACUMULA-CARGA-PROFESSOR
035900             VARYING WS-J FROM 1 BY 1 UNTIL WS-J > QTDE-TEA.
036000 0074-ACUMULA-CARGA-PROFESSOR.
036100     SET IX-TEA TO WS-J
036200     IF TN-TEACHER-ID (IX-SES) = TT-ID (IX-TEA)
036300        ADD 1 TO TT-STATIC-LOAD (IX-TEA)
036400     END-IF.
036410*----------------------------------------------------------------*
036420*    0080 - LOCALIZA A SESSAO-ALVO (PARM-SESSION-ID) NA GRADE E   *
036430*    COPIA SEUS DADOS PARA OS CAMPOS WS-ALVO-* USADOS NO FILTRO   *
036440*    DE CANDIDATOS (0420/0430) - TAMBEM RESOLVE O DEPARTAMENTO DO *
036450*    SOLICITANTE (WS-ALVO-DEPT-CODE).                             *
036460*----------------------------------------------------------------*
036500 0080-LOCALIZA-SESSAO-ALVO.
036600     MOVE 'N' TO WS-ACHOU
036700     SET IX-SES TO 1
036800     SEARCH ALL TN-ENTRY
036900         AT END MOVE 'N' TO WS-ACHOU
037000         WHEN TN-ID (IX-SES) = PARM-SESSION-ID
037100              MOVE 'S' TO WS-ACHOU
037200              SET WS-IND-ALVO TO IX-SES
037300     END-SEARCH
037400     IF NAO-ACHOU
037500        DISPLAY 'RELINDIC: SESSAO INFORMADA NAO EXISTE'
037600        STOP RUN
037700     END-IF
037800     MOVE TN-SUBJECT-ID (WS-IND-ALVO)  TO WS-ALVO-SUBJECT-ID
037900     MOVE TN-DAY-OF-WEEK (WS-IND-ALVO) TO WS-ALVO-DAY-OF-WEEK
038000     MOVE TN-START-TIME (WS-IND-ALVO)  TO WS-ALVO-START-TIME
038100     MOVE TN-END-TIME (WS-IND-ALVO)    TO WS-ALVO-END-TIME
038200     MOVE TN-SEMESTER (WS-IND-ALVO)    TO WS-ALVO-SEMESTER
038300     MOVE TN-SECTION (WS-IND-ALVO)     TO WS-ALVO-SECTION
038400     MOVE 'N' TO WS-ACHOU
038500     SET IX-TEA TO 1
038600     SEARCH ALL TT-ENTRY
038700         AT END MOVE 'N' TO WS-ACHOU
038800         WHEN TT-ID (IX-TEA) = PARM-REQUESTER-ID
038900              MOVE 'S' TO WS-ACHOU
039000              MOVE TT-DEPT-CODE (IX-TEA) TO WS-ALVO-DEPT-CODE
039100     END-SEARCH.
039110*----------------------------------------------------------------*
039120*    0090 - DISPARA O SORT: ENTRADA SELECIONA E PONTUA OS         *
039130*    CANDIDATOS (0400 SECTION), SAIDA IMPRIME O RELATORIO JA EM   *
039140*    ORDEM DE ESCORE DECRESCENTE (0500 SECTION).                  *
039150*----------------------------------------------------------------*
039200 0090-MONTA-RELATORIO.
039300     SORT CANDSORT DESCENDING KEY CS-SCORE
039400                   ASCENDING  KEY CS-TEACHER-ID
039500          INPUT  PROCEDURE 0400-SELECIONA-CANDIDATOS
039600          OUTPUT PROCEDURE 0500-EMITE-RELATORIO.
039650*    O STOP RUN ABAIXO SO EXECUTA DEPOIS QUE O VERBO SORT DEVOLVE  *
039660*    O CONTROLE, OU SEJA, DEPOIS QUE AS DUAS PROCEDURES (ENTRADA   *
039670*    E SAIDA) JA TERMINARAM POR COMPLETO - NAO HA CODIGO NENHUM    *
039680*    DEPOIS DESTE PONTO NO PROGRAMA.                               *
039700     STOP RUN.
039800*================================================================*
039900*    0400 - PROCEDIMENTO DE ENTRADA DO SORT: APLICA A REGRA DE   *
040000*    CONJUNTO QUALIFICADO - MESMO-DEPTO - SOLICITANTE - OCUPADO  *
040100*    - DE-FALTA, E CALCULA O ESCORE DO SOBREVIVENTE               *
040200*================================================================*
040300 0400-SELECIONA-CANDIDATOS SECTION.
040310*    0410 - VARRE TODOS OS PROFESSORES DO CADASTRO, UM A UM        *
040400 0410-PERCORRE-PROFESSORES.
040500     PERFORM 0415-TESTA-UM-PROFESSOR
040600             VARYING WS-I FROM 1 BY 1 UNTIL WS-I > QTDE-TEA.
040700 0410-EXIT.
040750*    PARAGRAFO-FANTASMA, EXIGIDO PELO PERFORM ... THRU ... DO      *
040760*    PADRAO DA CASA - NUNCA E ALCANCADO POR GO TO, SO PELO FLUXO   *
040770*    NATURAL DE QUEDA (FALL-THROUGH) DO PERFORM THRU.              *
040800     EXIT.
040900 0415-TESTA-UM-PROFESSOR.
041000     SET IX-TEA TO WS-I
041100     PERFORM 0420-TESTA-CANDIDATO.
041200*    0420 - BATERIA DE EXCLUSOES DO CANDIDATO IX-TEA, NESTA ORDEM: *
041210*    DEPARTAMENTO DIFERENTE / E O PROPRIO SOLICITANTE / INATIVO /  *
041220*    NAO QUALIFICADO / OCUPADO / COM FALTA NA DATA - SO QUEM        *
041230*    PASSA POR TODAS GANHA ESCORE E VAI PRO SORT (RELEASE)          *
041300 0420-TESTA-CANDIDATO.
041400     IF TT-DEPT-CODE (IX-TEA) NOT = WS-ALVO-DEPT-CODE
041500        GO TO 0420-EXIT
041600     END-IF
041700     IF TT-ID (IX-TEA) = PARM-REQUESTER-ID
041800        GO TO 0420-EXIT
041900     END-IF
042000     IF TT-ON-ROLL-FLAG (IX-TEA) NOT = 'Y'
042100        GO TO 0420-EXIT
042200     END-IF
042300*    QUALIFICADO NA DISCIPLINA DA SESSAO-ALVO ?
042400     MOVE 'N' TO WS-ACHOU
042500     PERFORM 0425-TESTA-QUALIFICACAO
042600             VARYING WS-J FROM 1 BY 1
042700             UNTIL WS-J > QTDE-QUA OR ACHOU
042800     IF NAO-ACHOU
042900        GO TO 0420-EXIT
043000     END-IF
043100     ADD 1 TO WS-CNT-QUALIFICADOS
043200*    OCUPADO NO MESMO DIA/HORARIO/SEMESTRE/TURMA ?
043300     PERFORM 0430-TESTA-OCUPADO
043400     IF WS-ACHOU = 'S'
043500        ADD 1 TO WS-CNT-OCUPADOS
043600        GO TO 0420-EXIT
043700     END-IF
043800*    DE FALTA NA MESMA DATA (PENDING-HOD/APPROVED-OPEN/FILLED) ?
043900     PERFORM 0440-TESTA-DE-FALTA
044000     IF WS-ACHOU = 'S'
044100        ADD 1 TO WS-CNT-DE-FALTA
044200        GO TO 0420-EXIT
044300     END-IF
044400*    SOBREVIVEU A TODAS AS EXCLUSOES - CALCULA O ESCORE E LIBERA
044410*    PARA O SORT (ESCORE = 100 / (CARGA+1), VRS 1.3)
044500     MOVE TT-STATIC-LOAD (IX-TEA) TO WS-WORKLOAD
044600     COMPUTE WS-DIVISOR = WS-WORKLOAD + 1
044700     COMPUTE WS-SCORE-CALC ROUNDED = 100 / WS-DIVISOR
044800     MOVE WS-SCORE-CALC          TO CS-SCORE
044900     MOVE TT-ID (IX-TEA)         TO CS-TEACHER-ID
045000     MOVE TT-FULL-NAME (IX-TEA)  TO CS-FULL-NAME
045100     MOVE WS-WORKLOAD            TO CS-WORKLOAD
045150*    RELEASE GRAVA O REGISTRO NO ARQUIVO DE TRABALHO DO SORT -     *
045160*    NAO E WRITE, PORQUE O ARQUIVO NAO EXISTE FISICAMENTE, E O     *
045170*    PROPRIO VERBO SORT QUEM GERENCIA A CLASSIFICACAO EM DISCO.    *
045200     RELEASE REG-CANDSORT
045300     ADD 1 TO WS-CNT-INDICADOS.
045400 0420-EXIT.
045450*    DESTINO COMUM DE TODOS OS GO TO DA BATERIA DE EXCLUSAO - UM  *
045460*    PROFESSOR QUE CAI AQUI SIMPLESMENTE NAO E LIBERADO (RELEASE) *
045470*    PARA O SORT, OU SEJA, NAO APARECE NA LISTAGEM FINAL.          *
045500     EXIT.
045510*    0425 - TESTE DE QUALIFICACAO: EXISTE LINHA NA TABELA DE       *
045520*    QUALIFS PARA O PAR (PROFESSOR IX-TEA / DISCIPLINA-ALVO) ?    *
045600 0425-TESTA-QUALIFICACAO.
045700     SET IX-QUA TO WS-J
045800     IF TQ-TEACHER-ID (IX-QUA) = TT-ID (IX-TEA)
045900        AND TQ-SUBJECT-ID (IX-QUA) = WS-ALVO-SUBJECT-ID
046000        MOVE 'S' TO WS-ACHOU
046100     END-IF.
046200*----------------------------------------------------------------*
046300*    0430 - TESTE DE OCUPADO: EXISTE SESSAO DO CANDIDATO NO       *
046400*    MESMO DIA DA SEMANA, MESMO SEMESTRE E TURMA, COM SOBREPOSICAO*
046500*    DE HORARIO (INICIO < FIM-ALVO E FIM > INICIO-ALVO)           *
046600*----------------------------------------------------------------*
046700 0430-TESTA-OCUPADO.
046800     MOVE 'N' TO WS-ACHOU
046900     PERFORM 0435-TESTA-SESSAO-OCUPADA
047000             VARYING WS-J FROM 1 BY 1
047100             UNTIL WS-J > QTDE-SES OR ACHOU.
047110*    0435 - TESTA SE A SESSAO WS-J DO CANDIDATO SOBREPOE, EM       *
047120*    HORARIO, A SESSAO-ALVO NO MESMO DIA/SEMESTRE/TURMA             *
047200 0435-TESTA-SESSAO-OCUPADA.
047300     SET IX-SES TO WS-J
047400     IF TN-TEACHER-ID (IX-SES) = TT-ID (IX-TEA)
047500        AND TN-DAY-OF-WEEK (IX-SES) = WS-ALVO-DAY-OF-WEEK
047600        AND TN-SEMESTER (IX-SES) = WS-ALVO-SEMESTER
047700        AND TN-SECTION (IX-SES) = WS-ALVO-SECTION
047800        AND TN-START-TIME (IX-SES) < WS-ALVO-END-TIME
047900        AND TN-END-TIME (IX-SES) > WS-ALVO-START-TIME
048000        MOVE 'S' TO WS-ACHOU
048100     END-IF.
048200*----------------------------------------------------------------*
048300*    0440 - TESTE DE FALTA: PEDIDO ATIVO DO CANDIDATO NA MESMA    *
048400*    DATA DA FALTA-ALVO                                           *
048500*----------------------------------------------------------------*
048600 0440-TESTA-DE-FALTA.
048700     MOVE 'N' TO WS-ACHOU
048800     PERFORM 0445-TESTA-PEDIDO-ATIVO
048900             VARYING WS-J FROM 1 BY 1
049000             UNTIL WS-J > QTDE-REQ OR ACHOU.
049010*    0445 - TESTA SE O PEDIDO WS-J E DO CANDIDATO, NA MESMA DATA  *
049020*    DA FALTA-ALVO, E AINDA ESTA EM STATUS ATIVO                  *
049100 0445-TESTA-PEDIDO-ATIVO.
049200     SET IX-REQ TO WS-J
049300     IF TR-REQUESTER-ID (IX-REQ) = TT-ID (IX-TEA)
049400        AND TR-LEAVE-DATE (IX-REQ) = PARM-LEAVE-DATE
049500        AND (TR-STATUS (IX-REQ) = 'PENDING-HOD' OR
049600             TR-STATUS (IX-REQ) = 'APPROVED-OPEN' OR
049700             TR-STATUS (IX-REQ) = 'FILLED')
049800        MOVE 'S' TO WS-ACHOU
049900     END-IF.
050000*================================================================*
050100*    0500 - PROCEDIMENTO DE SAIDA DO SORT: IMPRIME RANK/MATRICULA*
050200*    /NOME/CARGA/ESCORE EM ORDEM DE ESCORE DECRESCENTE             *
050300*================================================================*
050400 0500-EMITE-RELATORIO SECTION.
050410*    0510 - ABRE O RELATORIO E IMPRIME OS TRES CABECALHOS          *
050500 0510-ABRE-IMPRIME-CABECALHO.
050600     OPEN OUTPUT RECOMMEND
050700     WRITE REG-RECOMMEND FROM CABE-REC1 AFTER C01
050800     MOVE PARM-SESSION-ID TO CR2-SESSAO
050900     MOVE PARM-LEAVE-DATE TO CR2-DATA
051000     WRITE REG-RECOMMEND FROM CABE-REC2 AFTER 2
051100     WRITE REG-RECOMMEND FROM CABE-REC3 AFTER 2
051200     MOVE SPACES TO REG-RECOMMEND
051300     WRITE REG-RECOMMEND AFTER 1.
051310*    0520 - LE CADA CANDIDATO JA ORDENADO PELO SORT E IMPRIME A    *
051320*    LINHA DE DETALHE, NUMERANDO O RANK NA ORDEM DE LEITURA        *
051400 0520-LE-SORT.
051500     RETURN CANDSORT
051600         AT END GO TO 0590-FIM.
051700     ADD 1 TO WS-RANK
051800     MOVE WS-RANK         TO DR-RANK
051900     MOVE CS-TEACHER-ID   TO DR-TEACHER-ID
052000     MOVE CS-FULL-NAME    TO DR-FULL-NAME
052100     MOVE CS-WORKLOAD     TO DR-WORKLOAD
052200     MOVE CS-SCORE        TO DR-SCORE
052300     WRITE REG-RECOMMEND FROM DET-REC AFTER 1
052400     GO TO 0520-LE-SORT.
052410*    0590 - FIM DO RELATORIO: IMPRIME O RODAPE DE TOTAIS E FECHA   *
052500 0590-FIM.
052600     MOVE WS-CNT-QUALIFICADOS TO TR1-QUALIFICADOS
052700     MOVE WS-CNT-OCUPADOS     TO TR2-OCUPADOS
052800     MOVE WS-CNT-DE-FALTA     TO TR3-DE-FALTA
052900     MOVE WS-CNT-INDICADOS    TO TR4-INDICADOS
053000     MOVE SPACES TO REG-RECOMMEND
053100     WRITE REG-RECOMMEND AFTER 2
053200     WRITE REG-RECOMMEND FROM TRAILER-REC1 AFTER 1
053300     WRITE REG-RECOMMEND FROM TRAILER-REC2 AFTER 1
053400     WRITE REG-RECOMMEND FROM TRAILER-REC3 AFTER 1
053500     WRITE REG-RECOMMEND FROM TRAILER-REC4 AFTER 1
053600     CLOSE RECOMMEND.
053700 0599-EXIT.
053750*    PARAGRAFO-FANTASMA DO PERFORM THRU DA SECAO 0500 - MESMO      *
053760*    PAPEL DE 0410-EXIT NA SECAO 0400, SO ALCANCADO POR FALL-      *
053770*    THROUGH VINDO DE 0590-FIM, NUNCA POR GO TO EXPLICITO.         *
053800     EXIT.
053810*================================================================*
053820*    NOTAS DE OPERACAO                                            *
053830*================================================================*
053840*    1) RODA UMA SESSAO/DATA POR VEZ (ACCEPT PARM-INDICACAO) - SE  *
053850*       A CHEFIA PRECISAR DE INDICACAO PARA VARIOS PEDIDOS NO      *
053860*       MESMO DIA, O OPERADOR SUBMETE O JOB UMA VEZ PARA CADA UM.  *
053870*    2) O RELATORIO E SO CONSULTIVO - NAO GRAVA NADA EM REQUESTS   *
053880*       OU PROPOSALS. QUEM EFETIVAMENTE CRIA O PEDIDO E AS         *
053890*       PROPOSTAS E O ENTSUBST (ACTION-CODE = CREATE).             *
053900*    3) SE NENHUM CANDIDATO SOBREVIVER AS EXCLUSOES, O RELATORIO   *
053910*       SAI SO COM CABECALHO E RODAPE ZERADO - NAO E ERRO, E UM    *
053920*       RESULTADO VALIDO (NENHUM SUBSTITUTO DISPONIVEL NO DIA).    *
053930*    4) O ESCORE E SO UM CRITERIO DE ORDENACAO, NAO UMA NOTA - A    *
053940*       CHEFIA ESCOLHE LIVREMENTE QUALQUER NOME DA LISTA, NAO SO   *
053950*       O PRIMEIRO COLOCADO (VER NOTA CORRESPONDENTE NO RELHORAR). *
053960*    5) TAB-QUALIFS (CHS-012) E TAB-SESSIONS SAO PERCORRIDAS NA    *
053970*       INTEGRA PARA CADA CANDIDATO - CUSTO ACEITAVEL PARA OS      *
053980*       VOLUMES DA FESP, NAO RECOMENDADO SE O CADASTRO CRESCER.    *
053990*    6) TR-ID/TQ-TEACHER-ID E DEMAIS CHAVES INTERNAS NUNCA SAO      *
054000*       IMPRESSAS - SO SERVEM PARA AS COMPARACOES DA BATERIA DE    *
054010*       EXCLUSAO, IGUAL AO CRITERIO JA ADOTADO NO RELHORAR/        *
054020*       RELCARGA PARA CAMPOS PURAMENTE DE CONTROLE.                *
054030*    7) NAO HA CONTROLE DE PAGINA ALEM DO CABECALHO INICIAL - A     *
054040*       LISTAGEM DE CANDIDATOS DE UMA UNICA SESSAO-ALVO NUNCA       *
054050*       CHEGA A OCUPAR MAIS DE UMA PAGINA NA PRATICA DA FESP.       *
054060*    8) QUALIFS.DAT SO E ABERTO POR ESTE PROGRAMA ENTRE OS TRES     *
054070*       RELATORIOS (RELCARGA E RELHORAR NAO PRECISAM DELE) - SE O   *
054080*       ARQUIVO ESTIVER FALTANDO, SO A INDICACAO PARA.              *
054090*    9) A RODADA NAO GRAVA NENHUM ARQUIVO DE SAIDA ALEM DO          *
054100*       RELATORIO IMPRESSO (RECOMMEND) - NAO HA RISCO DE DEIXAR     *
054110*       MESTRE ABERTO OU PARCIALMENTE ATUALIZADO SE O JOB CAIR NO   *
054120*       MEIO, DIFERENTE DO ENTSUBST, QUE GRAVA REQUESTS/PROPOSALS.  *
054130*    10) O PARAMETRO PARM-REQUESTER-ID NAO E VALIDADO CONTRA O      *
054140*       CADASTRO ANTES DA BUSCA DE DEPARTAMENTO EM 0080 - SE O      *
054150*       SOLICITANTE INFORMADO NAO EXISTIR, WS-ALVO-DEPT-CODE FICA   *
054160*       EM SPACES E NENHUM CANDIDATO PASSA PELA PRIMEIRA EXCLUSAO.  *
