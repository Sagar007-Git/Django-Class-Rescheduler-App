000100*================================================================*
000200*  FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA                  *
000300*  PEDIDO DE FALTA/SUBSTITUICAO (ARQUIVO REQUESTS) - ESTADO DA   *
000400*  TRANSACAO, REGRAVADO A CADA RODADA DO ENTSUBST.               *
000500*  STATUS-REQ: PENDING-HOD / APPROVED-OPEN / FILLED / REJECTED / *
000600*              CANCELLED                                        *
000700*  100 CARACTERES POR REGISTRO.                                 *
000800*================================================================*
000900 01  REG-REQUEST.
001000     05  REQUEST-ID-REQ          PIC 9(07).
001100     05  REQUESTER-ID            PIC 9(05).
001200     05  SESSION-ID-REQ          PIC 9(05).
001300     05  LEAVE-DATE-REQ          PIC 9(08).
001400     05  REASON-REQ              PIC X(50).
001500     05  STATUS-REQ              PIC X(13).
001600         88  REQ-PENDENTE-CHEFIA     VALUE 'PENDING-HOD'.
001700         88  REQ-APROVADO-ABERTO     VALUE 'APPROVED-OPEN'.
001800         88  REQ-PREENCHIDO          VALUE 'FILLED'.
001900         88  REQ-REJEITADO           VALUE 'REJECTED'.
002000         88  REQ-CANCELADO           VALUE 'CANCELLED'.
002100     05  SUBSTITUTE-ID           PIC 9(05).
002200*    RESERVADO PARA EXPANSAO FUTURA (POR EX.: DATA/HORA DA        *
002300*    DECISAO DA CHEFIA, HOJE SO GRAVADA NO REJECTS) - ZERADO/     *
002400*    BRANCO, NAO LIDO POR NENHUM PROGRAMA ATUAL                   *
002500     05  FILLER                  PIC X(07).
