000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RELHORAR-COB.
000300 AUTHOR. V. PEREIRA.
000400 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN. 19/11/1990.
000600 DATE-COMPILED.
000700 SECURITY. USO RESTRITO - DEPARTAMENTO DE PROCESSAMENTO DE DADOS.
000800*================================================================*
000900*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA                *
001000*    ANALISTA       : VPEREIRA - JAMILE 26                       *
001100*    PROGRAMADOR(A) : VPEREIRA - JAMILE 26                       *
001200*    FINALIDADE     : EMITE O RELATORIO DA GRADE HORARIA         *
001300*                     EFETIVA DE UM PROFESSOR PARA UMA SEMANA,   *
001400*                     A PARTIR DA SEGUNDA-FEIRA INFORMADA. JUNTA *
001500*                     AS SESSOES FIXAS DO PROFESSOR (MENOS AS    *
001600*                     QUE ELE TEM FALTA PREENCHIDA) COM AS       *
001700*                     SUBSTITUICOES QUE ELE ACEITOU NA SEMANA.   *
001800*    ARQUIVOS       : TEACHERS, SUBJECTS, SESSIONS, REQUESTS     *
001900*                     (ENTRADA) - SCHEDULE (SAIDA, IMPRESSORA)   *
001910*    OBSERVACAO     : RODA SOB DEMANDA, UM PROFESSOR/SEMANA POR   *
001920*                     VEZ - O PARAMETRO VEM DO CARTAO/TERMINAL    *
001930*                     (ACCEPT), NAO E UM LOTE NOTURNO.            *
001940*    REGRA DE NEGOCIO: A SESSAO REGULAR DE UM DIA SO APARECE NO   *
001950*                     RELATORIO SE O PROFESSOR-ALVO NAO TIVER     *
001960*                     PEDIDO FILLED NAQUELA SESSAO/DATA (CHS-026).*
001970*                     QUANDO TEM, ELA E SUBSTITUIDA PELA LINHA DE *
001980*                     SUBSTITUICAO DE QUEM ACEITOU O PEDIDO NAQUEL*
001990*                     A DATA (CHS-033) - NUNCA AS DUAS JUNTAS.    *
002000*------------------------------------------------------------------*
002100*    VRS    DATA        PROG      DESCRICAO                       *
002200*    1.0    19/11/1990  VPEREIRA  IMPLANTACAO DO RELATORIO DE     RHO1000
002300*                                 GRADE HORARIA SEMANAL            *
002400*    1.1    03/03/1991  JAMILE26  INCLUIDA SUPRESSAO DE AULA COM  RHO1100
002500*                                 FALTA PREENCHIDA (CHS-026)       *
002600*    1.2    18/11/1991  VPEREIRA  INCLUIDA LINHA DE SUBSTITUICAO  RHO1200
002700*                                 ACEITA PELO PROFESSOR (CHS-033) *
002800*    1.3    07/05/1992  JAMILE26  SORT DO ARQUIVO DE TRABALHO POR RHO1300
002900*                                 DATA E HORA DE INICIO            *
003000*    1.4    30/01/1995  VPEREIRA  REVISAO GERAL - QUEBRA DE       RHO1400
003100*                                 CONTROLE POR DIA                 *
003200*    1.5    12/03/1997  ENZO19    CORRIGIDA ROTINA DE SOMA DE     RHO1500
003300*                                 DIAS NA VIRADA DE MES            *
003400*    1.6    04/11/1998  ENZO19    CORRECAO ANO 2000 - TABELA DE   RHO1600
003500*                                 MESES REVISADA PARA ANO BISSEXTO*
003600*                                 COM 4 DIGITOS (Y2K)              *
003700*    1.7    17/08/2000  FABIO     RODAPE GANHOU TOTAL DE MINUTOS  RHO1700
003800*                                 LECIONADOS NA SEMANA             *
003900*    1.8    05/02/2004  JORGEK    CORRIGIDO NOME DO PROFESSOR     RHO1800
004000*                                 ORIGINAL NA LINHA DE SUBSTITUICAO*
004010*    1.9    14/09/2005  FABIO     REVISAO DE AUDITORIA (RA-2006-  RHO1900
004020*                                 014): COMENTARIOS DO FONTE       *
004030*                                 REFORCADOS, SEM MUDANCA DE      *
004040*                                 REGRA ALGUMA                    *
004050*    1.10   09/10/2006  FABIO     FECHAMENTO DA RA-2006-014 -     RHO2000
004060*                                 RENOMEADO O ARQUIVO DE TRABALHO*
004070*                                 DO SORT (ERA GRADESORT/GS-, SEM*
004080*                                 NENHUMA LIGACAO COM ESTE        *
004090*                                 RELATORIO) PARA SORTHOR/SH-,    *
004095*                                 NO PADRAO SORT+ENTIDADE JA      *
004096*                                 USADO PELO SORTALU DO RELNOTAS; *
004097*                                 COMENTARIOS REFORCADOS DE NOVO  *
004098*                                 NAS SECOES QUE AINDA ESTAVAM    *
004099*                                 RASAS. SEM MUDANCA DE REGRA.    *
004101*================================================================*
004102*    REFERENCIAS CRUZADAS DE REGRA DE NEGOCIO (CHS - CHAMADOS DE   *
004103*    HELP-DESK QUE ORIGINARAM OU ALTERARAM UMA REGRA):             *
004104*    CHS-012 - QUALIFICACAO PROFESSOR/DISCIPLINA (NAO VALIDADA     *
004105*              NESTE RELATORIO - VIDE ENTSUBST PARA A VALIDACAO)   *
004106*    CHS-018 - LIMITE DE TABELA EM MEMORIA PARA INSERCAO SEM SORT  *
004107*              (NAO SE APLICA AQUI - ESTE FONTE USA SORT MESMO)    *
004108*    CHS-026 - SUPRESSAO DA SESSAO REGULAR QUANDO HA FALTA FILLED  *
004109*              NA MESMA SESSAO/DATA (PARAGRAFO 0430/0432)          *
004111*    CHS-033 - LINHA DE SUBSTITUICAO ACEITA ENTRA NO LUGAR DA      *
004112*              SESSAO REGULAR SUPRIMIDA (PARAGRAFO 0440/0442/0450) *
004113*    CHS-041 - BATIMENTO DE CONTADORES DE RODAPE (CONFERIDO SO NO  *
004115*              RELCARGA - AQUI OS CONTADORES SO SE ACUMULAM)       *
004116*================================================================*
004118*    HISTORICO DE VOLUME DAS TABELAS EM MEMORIA (TAB-TEACHERS/      *
004119*    TAB-SUBJECTS/TAB-SESSIONS/TAB-REQUESTS): 300/300/900/5000      *
004120*    ENTRADAS, MESMOS LIMITES DO ENTSUBST E DO RELINDIC - OS TRES   *
004121*    RELATORIOS DESTA FAMILIA FORAM DIMENSIONADOS JUNTOS QUANDO A    *
004122*    FESP PASSOU A MANTER TRES SEMESTRES DE HISTORICO EM DISCO      *
004123*    (VRS 1.4) - SE UM DOS TRES CRESCER, OS OUTROS DOIS DEVEM       *
004124*    CRESCER JUNTO PARA NAO DIVERGIR NO VOLUME SUPORTADO.           *
004125*================================================================*
004126 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004310*    C01 CONTROLA O SALTO DE FOLHA NO RELATORIO DE GRADE HORARIA.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004610*----------------------------------------------------------------*
004620*    OS QUATRO ARQUIVOS ABAIXO (TEACHERS/SUBJECTS/SESSIONS/       *
004630*    REQUESTS) SAO OS MESMOS MESTRES COMPARTILHADOS PELO          *
004640*    ENTSUBST E PELO RELINDIC - MESMO LAYOUT, MESMA ORGANIZACAO   *
004650*    LINE SEQUENTIAL, MESMO PADRAO DE FILE STATUS DE 2 POSICOES.  *
004660*    ESTE RELATORIO OS ABRE SO EM INPUT - NUNCA GRAVA NELES.      *
004670*----------------------------------------------------------------*
004700     SELECT TEACHERS ASSIGN TO DISK
004800                 ORGANIZATION LINE SEQUENTIAL
004900                 FILE STATUS STATUS-TEA.
005000     SELECT SUBJECTS ASSIGN TO DISK
005100                 ORGANIZATION LINE SEQUENTIAL
005200                 FILE STATUS STATUS-SUB.
005300     SELECT SESSIONS ASSIGN TO DISK
005400                 ORGANIZATION LINE SEQUENTIAL
005500                 FILE STATUS STATUS-SES.
005600     SELECT REQUESTS ASSIGN TO DISK
005700                 ORGANIZATION LINE SEQUENTIAL
005800                 FILE STATUS FS-REQ.
005810*    SORTHOR NAO TEM FILE STATUS PROPRIO - O COMPILADOR GERA O    *
005820*    TRABALHO INTERNO DO VERBO SORT, A CASA NUNCA CONTROLOU       *
005830*    STATUS DE ARQUIVO DE SORT NESTES RELATORIOS.                 *
005900     SELECT SORTHOR ASSIGN TO DISK.
005910*    SCHEDULE E IMPRESSORA (ASSIGN TO PRINTER) - RELATORIO FINAL   *
005920*    ENTREGUE NA GRAFICA DA SECRETARIA, SEM GRAVACAO EM DISCO.    *
006000     SELECT SCHEDULE ASSIGN TO PRINTER
006100                 FILE STATUS STATUS-SCH.
006200 DATA DIVISION.
006300 FILE SECTION.
006310*    MESTRES DE ENTRADA - CARGA IDENTICA A DO ENTSUBST/RELINDIC    *
006320*    RECORD CONTAINS DE CADA FD BATE COM O TAMANHO FIXO DO          *
006330*    COPYBOOK CORRESPONDENTE (TEACHER/SUBJECT/SESSION/REQUEST) -    *
006340*    NENHUM DOS QUATRO TEM CAMPO VARIAVEL.                          *
006400 FD  TEACHERS
006500     LABEL RECORD STANDARD
006600     VALUE OF FILE-ID 'TEACHERS.DAT'
006700     RECORD CONTAINS 52 CHARACTERS.
006800 COPY TEACHER.
006810*    TEACHER-ID-TEA E A CHAVE DE BUSCA (SEARCH ALL) NA TABELA      *
006820*    TAB-TEACHERS, MONTADA MAIS ADIANTE EM 0020-CARGA-TEACHERS.    *
006900 FD  SUBJECTS
007000     LABEL RECORD STANDARD
007100     VALUE OF FILE-ID 'SUBJECTS.DAT'
007200     RECORD CONTAINS 50 CHARACTERS.
007300 COPY SUBJECT.
007310*    SUBJECT-CODE E O QUE APARECE NA COLUNA 'DISCIPLINA' DO       *
007320*    DETALHE (DS-DISCIPLINA) - NUNCA O NOME POR EXTENSO.           *
007400 FD  SESSIONS
007500     LABEL RECORD STANDARD
007600     VALUE OF FILE-ID 'SESSIONS.DAT'
007700     RECORD CONTAINS 30 CHARACTERS.
007800 COPY SESSION.
007810*    SESSIONS.DAT E A GRADE FIXA DO SEMESTRE - A BASE DE TODA      *
007820*    SESSAO 'REGULAR' DESTE RELATORIO (CHS-012).                   *
007900 FD  REQUESTS
008000     LABEL RECORD STANDARD
008100     VALUE OF FILE-ID 'REQUESTS.DAT'
008200     RECORD CONTAINS 100 CHARACTERS.
008300 COPY REQUEST.
008305*    O STATUS 'FILLED' E O UNICO QUE INTERESSA A ESTE RELATORIO -  *
008306*    PENDING/REJECTED/CANCELLED NUNCA MUDAM A GRADE EFETIVA.       *
008310*----------------------------------------------------------------*
008320*    SORTHOR - ARQUIVO DE TRABALHO DO SORT QUE JUNTA, NUMA SO     *
008325*    CHAVE DATA/HORA, AS SESSOES REGULARES (SH-SUB-FLAG = 'R')    *
008330*    E AS SUBSTITUICOES ACEITAS (SH-SUB-FLAG = 'S') DA SEMANA.    *
008335*    NOME SEGUE O PADRAO DA CASA PARA ARQUIVO DE SORT - PREFIXO   *
008340*    SORT SEGUIDO DA ENTIDADE (VIDE SORTALU NO RELNOTAS, CHS-026).*
008400 SD  SORTHOR.
008500 01  REG-SORTHOR.
008510*    SH-DATA E A PRIMEIRA CHAVE DO SORT - REDEFINIDA LOGO ABAIXO   *
008520*    SO PARA EXTRAIR O ANO NA HORA DE CALCULAR O NOME DO DIA.      *
008600     05  SH-DATA                  PIC 9(08).
008700     05  SH-DATA-R REDEFINES SH-DATA.
008800         10  SH-DT-ANO             PIC 9(04).
008900         10  SH-DT-MES             PIC 9(02).
009000         10  SH-DT-DIA             PIC 9(02).
009100     05  SH-START-TIME            PIC 9(04).
009110*    SH-START-TIME E A SEGUNDA CHAVE DO SORT - GARANTE QUE, DENTRO *
009120*    DO MESMO DIA, AS SESSOES SAIAM EM ORDEM CRONOLOGICA.          *
009200     05  SH-END-TIME              PIC 9(04).
009300     05  SH-SUBJECT-CODE          PIC X(10).
009400     05  SH-SEMESTER              PIC 9(01).
009500     05  SH-SECTION               PIC X(01).
009600     05  SH-SUB-FLAG              PIC X(01).
009610*    'R' = LINHA REGULAR (MONTADA EM 0430), 'S' = LINHA DE         *
009620*    SUBSTITUICAO ACEITA (MONTADA EM 0450) - NUNCA OUTRO VALOR.    *
009700         88  SH-E-REGULAR             VALUE 'R'.
009800         88  SH-E-SUBSTITUICAO        VALUE 'S'.
009900     05  SH-ORIG-TEACHER          PIC X(30).
010000 FD  SCHEDULE
010050*    LABEL RECORD OMITTED PORQUE O ARQUIVO E IMPRESSORA (SPOOL),   *
010060*    NAO FITA/DISCO - MESMO TRATAMENTO DADO A TODO RELATORIO DESTA *
010070*    CASA NESTE PERIODO.                                          *
010100     LABEL RECORD OMITTED.
010110*    132 COLUNAS - LARGURA PADRAO DE IMPRESSORA DE LINHA DA CASA,  *
010120*    A MESMA USADA PELOS DEMAIS RELATORIOS DESTA FAMILIA.           *
010200 01  REG-SCHEDULE                 PIC X(132).
010300 WORKING-STORAGE SECTION.
010310*----------------------------------------------------------------*
010320*    ITENS DE NIVEL 77 - CHAVES/CONTADORES AVULSOS, SEM LIGACAO   *
010330*    COM NENHUMA TABELA OU REGISTRO - CADA UM E UM ITEM SOLTO     *
010340*----------------------------------------------------------------*
010350 77  WS-FLAG-FIM              PIC X(01) VALUE 'N'.
010355*    RESERVADO - O PROGRAMA HOJE TERMINA PELO STOP RUN APOS O     *
010356*    SORT (0300-MONTA-GRADE), NAO CONSULTA ESTE FLAG              *
010360     88  FIM-DE-LOTE              VALUE 'Y'.
010370 77  WS-CONT-DIAS             PIC 9(02) COMP VALUE ZERO.
010375*    CONTADOR AVULSO DE CONFERENCIA DOS 7 DIAS DA SEMANA - USO    *
010376*    SO EM DEPURACAO, NAO ENTRA NO RODAPE DO RELATORIO            *
010400 01  STATUS-TEA              PIC X(02) VALUE SPACES.
010500 01  STATUS-SUB              PIC X(02) VALUE SPACES.
010600 01  STATUS-SES              PIC X(02) VALUE SPACES.
010700 01  FS-REQ              PIC X(02) VALUE SPACES.
010710*    FS-REQ SEGUE O MESMO PADRAO DE NOME CURTO QUE O ENTSUBST JA    *
010720*    USA PARA O FILE STATUS DE REQUESTS - OS DEMAIS STATUS-XXX      *
010730*    SAO DO PADRAO MAIS ANTIGO (STATUS-<SUFIXO DE 3 LETRAS>).       *
010800 01  STATUS-SCH              PIC X(02) VALUE SPACES.
010900*----------------------------------------------------------------*
011000*    CARTAO DE PARAMETROS DA RODADA (PROFESSOR / SEGUNDA-FEIRA)  *
011010*    RECEBIDO POR ACCEPT EM 0010-ABRE-MESTRES                    *
011100*----------------------------------------------------------------*
011200 01  PARM-HORARIO.
011210*    PARM-TEACHER-ID E O MESMO CHS-012 DA TABELA TEACHERS -        *
011220*    IDENTICO FORMATO AO CAMPO TT-ID USADO NA SEARCH ALL DE 0060.  *
011300     05  PARM-TEACHER-ID          PIC 9(05).
011310*    PARM-WEEK-START DEVE SER SEMPRE UMA SEGUNDA-FEIRA - O         *
011320*    PROGRAMA NAO VALIDA ISSO, CONFIA NO OPERADOR/CARTAO.          *
011400     05  PARM-WEEK-START          PIC 9(08).
011500*----------------------------------------------------------------*
011600*    TABELAS MESTRES EM MEMORIA (CARGA IGUAL A DO ENTSUBST, SEM   *
011610*    A PARTE DE QUALIFICACAO - ESTE RELATORIO NAO VALIDA QUALIF.) *
011700*----------------------------------------------------------------*
011800 01  QTDE-TEA                PIC 9(04) COMP VALUE ZERO.
011810*    QTDE-TEA/QTDE-SUB/QTDE-SES/QTDE-REQ SAO OS LIMITES REAIS DE   *
011820*    CADA TABELA APOS A CARGA - USADOS EM TODO VARYING ... UNTIL    *
011830*    DESTE FONTE PARA NAO PASSAR DO FIM DOS DADOS REALMENTE LIDOS. *
011900 01  TAB-TEACHERS.
011910*    TT-HOD-FLAG E TT-ON-ROLL-FLAG NAO SAO USADOS POR ESTE         *
011920*    RELATORIO (SO O ENTSUBST OS CONSULTA) - FICAM CARREGADOS      *
011930*    AQUI SO PORQUE O LAYOUT DO MESTRE E O MESMO NOS TRES FONTES.  *
012000     05  TT-ENTRY OCCURS 300 TIMES
012100                  ASCENDING KEY IS TT-ID
012200                  INDEXED BY IX-TEA.
012300         10  TT-ID                PIC 9(05).
012310*        TT-EMPLOYEE-ID E TT-DEPT-CODE SO VEM JUNTO NO MESTRE -    *
012320*        ESTE RELATORIO NAO OS IMPRIME EM NENHUM LUGAR.            *
012400         10  TT-EMPLOYEE-ID       PIC X(10).
012500         10  TT-FULL-NAME         PIC X(30).
012510*        TT-FULL-NAME (IX-TEA) E REAPROVEITADO EM DOIS PONTOS DO   *
012520*        RELATORIO: SH-ORIG-TEACHER (0452, LINHA DE SUBSTITUICAO)  *
012530*        E CS2-FULL-NAME (0510, CABECALHO) - SEMPRE PELO INDICE    *
012540*        IX-TEA, NUNCA POR WS-IND-TEA-ALVO, NESTE SEGUNDO USO.     *
012600         10  TT-DEPT-CODE         PIC X(05).
012700         10  TT-HOD-FLAG          PIC X(01).
012800         10  TT-ON-ROLL-FLAG      PIC X(01).
012900 01  QTDE-SUB                PIC 9(04) COMP VALUE ZERO.
013000 01  TAB-SUBJECTS.
013010*    TS-DEPT-CODE TAMBEM NAO E USADO AQUI - ESTE RELATORIO NUNCA   *
013020*    FILTRA POR DEPARTAMENTO, SO PELO PROFESSOR-ALVO DO PARAMETRO.*
013100     05  TS-ENTRY OCCURS 300 TIMES
013200                  ASCENDING KEY IS TS-ID
013300                  INDEXED BY IX-SUB.
013400         10  TS-ID                PIC 9(05).
013500         10  TS-CODE              PIC X(10).
013600         10  TS-NAME              PIC X(30).
013700         10  TS-DEPT-CODE         PIC X(05).
013800 01  QTDE-SES                PIC 9(04) COMP VALUE ZERO.
013900 01  TAB-SESSIONS.
013910*    TN-ID E A CHAVE BUSCADA POR TR-SESSION-ID QUANDO UM PEDIDO     *
013920*    DE SUBSTITUICAO E LOCALIZADO NA SESSAO ORIGINAL (0450).        *
014000     05  TN-ENTRY OCCURS 900 TIMES
014100                  ASCENDING KEY IS TN-ID
014200                  INDEXED BY IX-SES.
014300         10  TN-ID                PIC 9(05).
014400         10  TN-SUBJECT-ID        PIC 9(05).
014500         10  TN-TEACHER-ID        PIC 9(05).
014600         10  TN-DAY-OF-WEEK       PIC 9(01).
014610*    TN-DAY-OF-WEEK USA O MESMO OFFSET (0=SEGUNDA...6=DOMINGO) DO   *
014620*    WS-OFFSET DO LACO PRINCIPAL - COMPARADOS DIRETO EM 0425.       *
014700         10  TN-START-TIME        PIC 9(04).
014800         10  TN-END-TIME          PIC 9(04).
014900         10  TN-SEMESTER          PIC 9(01).
015000         10  TN-SECTION           PIC X(01).
015100 01  QTDE-REQ                PIC 9(05) COMP VALUE ZERO.
015110*    TAB-REQUESTS E PERCORRIDA NA INTEGRA DUAS VEZES POR DIA DA    *
015120*    SEMANA (0432 E 0442) - ACEITAVEL NO VOLUME ATUAL DE 5000      *
015130*    PEDIDOS, SEM BUSCA INDEXADA POR DATA/PROFESSOR.                *
015200 01  TAB-REQUESTS.
015210*    TAB-REQUESTS NAO TEM ASCENDING KEY/INDEXED-BY COM SEARCH ALL  *
015220*    PORQUE ESTE RELATORIO SO FAZ VARREDURA SEQUENCIAL NELA         *
015230*    (0432/0442), NUNCA BUSCA BINARIA - A ORDEM DE ENTRADA DO       *
015240*    ARQUIVO (POR TR-ID) NAO IMPORTA PARA ESTAS DUAS ROTINAS.       *
015300     05  TR-ENTRY OCCURS 5000 TIMES INDEXED BY IX-REQ.
015400         10  TR-ID                PIC 9(07).
015500         10  TR-REQUESTER-ID      PIC 9(05).
015600         10  TR-SESSION-ID        PIC 9(05).
015700         10  TR-LEAVE-DATE        PIC 9(08).
015800         10  TR-REASON            PIC X(50).
015810*    TR-REASON NAO APARECE NO RELATORIO DE GRADE - SO INTERESSA    *
015820*    NA HORA DE ACEITAR/REJEITAR O PEDIDO (VIDE ENTSUBST).         *
015900         10  TR-STATUS            PIC X(13).
015910*    UNICO STATUS QUE IMPORTA AQUI E 'FILLED' - OS DEMAIS          *
015920*    (PENDING/REJECTED/CANCELLED) NUNCA ENTRAM NA GRADE EFETIVA.   *
016000         10  TR-SUBSTITUTE-ID     PIC 9(05).
016100*----------------------------------------------------------------*
016200*    TABELA DE TAMANHO DO MES (PARA A SOMA DE DIAS NA VIRADA)     *
016300*----------------------------------------------------------------*
016400 01  TAB-DIAS-MES.
016500     05  FILLER   PIC 9(02) VALUE 31.
016600     05  FILLER   PIC 9(02) VALUE 28.
016700     05  FILLER   PIC 9(02) VALUE 31.
016800     05  FILLER   PIC 9(02) VALUE 30.
016900     05  FILLER   PIC 9(02) VALUE 31.
017000     05  FILLER   PIC 9(02) VALUE 30.
017100     05  FILLER   PIC 9(02) VALUE 31.
017200     05  FILLER   PIC 9(02) VALUE 31.
017300     05  FILLER   PIC 9(02) VALUE 30.
017400     05  FILLER   PIC 9(02) VALUE 31.
017500     05  FILLER   PIC 9(02) VALUE 30.
017600     05  FILLER   PIC 9(02) VALUE 31.
017700 01  TAB-DIAS-MES-R REDEFINES TAB-DIAS-MES.
017800     05  DM-QTDE-DIAS OCCURS 12 TIMES PIC 9(02).
017900*----------------------------------------------------------------*
018000*    CAMPOS DE TRABALHO / DATA CORRENTE DO LACO DE 7 DIAS         *
018100*----------------------------------------------------------------*
018200 01  WS-ACHOU                 PIC X(01) VALUE 'N'.
018210*    FLAG COMPARTILHADO POR TODAS AS BUSCAS DESTE PROGRAMA - CADA *
018220*    ROTINA DE BUSCA ZERA E TESTA O SEU PROPRIO RESULTADO ANTES   *
018230*    DE CHAMAR OUTRA BUSCA (NUNCA EMPILHAR DUAS SEM TESTAR)       *
018300     88  ACHOU                     VALUE 'S'.
018400     88  NAO-ACHOU                 VALUE 'N'.
018500 01  WS-I                     PIC 9(04) COMP VALUE ZERO.
018510*    WS-I FAZ DUPLO PAPEL NESTE FONTE: INDICE DE TAB-SESSIONS EM   *
018520*    0425-TESTA-SESSAO-DO-DIA E, SEPARADAMENTE, INDICE DE          *
018530*    TAB-TEACHERS EM 0452-TESTA-PROF-ORIGINAL - NUNCA OS DOIS AO    *
018540*    MESMO TEMPO, POIS AS DUAS ROTINAS NUNCA SE CHAMAM UMA A OUTRA.*
018600 01  WS-J                     PIC 9(04) COMP VALUE ZERO.
018610*    WS-J E SEMPRE INDICE DE TAB-REQUESTS (IX-REQ) NOS PARAGRAFOS  *
018620*    0432/0442 - NUNCA REUTILIZADO PARA OUTRA TABELA NESTE FONTE.  *
018700 01  WS-OFFSET                PIC 9(01) COMP VALUE ZERO.
018710*    OFFSET DO DIA DENTRO DA SEMANA (0=SEGUNDA ... 6=DOMINGO) -   *
018720*    USADO TANTO NO LACO PRINCIPAL QUANTO NO RECALCULO DE 5900B   *
018750*    WS-IND-TEA-ALVO E O INDICE (NAO O ID) DO PROFESSOR-ALVO EM     *
018760*    TAB-TEACHERS - CALCULADO UMA UNICA VEZ EM 0060, REUTILIZADO    *
018770*    SO EM 0510 PARA MONTAR O NOME NO CABECALHO.                    *
018800 01  WS-IND-TEA-ALVO          PIC 9(04) COMP VALUE ZERO.
018900 01  WS-DATA-CORRENTE         PIC 9(08) VALUE ZERO.
018910*    WS-DATA-CORRENTE TEM DUPLO USO NESTE FONTE: NO LACO PRINCIPAL *
018920*    (0410/0420) E A DATA DO DIA SENDO MONTADO; JA EM 5900-CALC-   *
018930*    OFFSET-SEMANA ELA E REAPROVEITADA COMO VARIAVEL DE VARREDURA  *
018940*    PARA RECALCULAR O OFFSET DE UMA DATA JA LIBERADA - NAO        *
018950*    CONFUNDIR OS DOIS USOS AO MEXER NESTA ROTINA.                 *
019000 01  WS-DATA-CORRENTE-R REDEFINES WS-DATA-CORRENTE.
019100     05  WS-DC-ANO             PIC 9(04).
019200     05  WS-DC-MES             PIC 9(02).
019300     05  WS-DC-DIA             PIC 9(02).
019400 01  WS-BISSEXTO              PIC X(01) VALUE 'N'.
019500     88  ANO-BISSEXTO              VALUE 'S'.
019600 01  WS-CNT-REGULARES         PIC 9(05) COMP VALUE ZERO.
019610*    ACUMULA QUANTAS LINHAS REGULARES (SH-E-REGULAR) SAIRAM NA     *
019620*    SEMANA - VAI PARA O RODAPE EM TS1-REGULARES (0590).           *
019700 01  WS-CNT-SUBSTITUICOES     PIC 9(05) COMP VALUE ZERO.
019710*    ACUMULA QUANTAS LINHAS DE SUBSTITUICAO (SH-E-SUBSTITUICAO)    *
019720*    SAIRAM NA SEMANA - VAI PARA O RODAPE EM TS2-SUBSTITUICOES.    *
019800 01  WS-TOT-MINUTOS           PIC 9(07) COMP VALUE ZERO.
019810*    TOTAL DE MINUTOS LECIONADOS NA SEMANA (VRS 1.7) - SOMA DE     *
019820*    WS-MINUTOS-SESSAO LINHA A LINHA, SAI EM TS3-MINUTOS.          *
019900 01  WS-MINUTOS-SESSAO        PIC 9(05) COMP VALUE ZERO.
020000 01  WS-HORA-PARTE            PIC 9(05) COMP VALUE ZERO.
020010*    WS-HORA-PARTE/WS-MIN-PARTE SAO REAPROVEITADOS EM DOIS LUGARES *
020020*    SEM RELACAO ENTRE SI: O QUOCIENTE/RESTO DA DIVISAO HHMM EM     *
020030*    MINUTOS (0520) E O QUOCIENTE/RESTO DA DIVISAO DE ANO POR       *
020040*    400/100/4 EM 5910-VERIFICA-BISSEXTO - NUNCA USADOS AO MESMO    *
020050*    TEMPO, POIS AS DUAS ROTINAS NAO SE CHAMAM UMA A OUTRA.         *
020100 01  WS-MIN-PARTE             PIC 9(05) COMP VALUE ZERO.
020200 01  WS-MIN-INICIO            PIC 9(05) COMP VALUE ZERO.
020300 01  WS-MIN-FIM               PIC 9(05) COMP VALUE ZERO.
020400 01  WS-RESTO-BISSEXTO        PIC 9(03) COMP VALUE ZERO.
020500 01  WS-DIA-ANT               PIC 9(08) VALUE ZERO.
020600 01  WS-PRIMEIRA-LINHA        PIC X(01) VALUE 'S'.
020700 01  WS-DIA-SEMANA-NOME.
020800     05  FILLER   PIC X(10) VALUE 'SEGUNDA'.
020900     05  FILLER   PIC X(10) VALUE 'TERCA'.
021000     05  FILLER   PIC X(10) VALUE 'QUARTA'.
021100     05  FILLER   PIC X(10) VALUE 'QUINTA'.
021200     05  FILLER   PIC X(10) VALUE 'SEXTA'.
021300     05  FILLER   PIC X(10) VALUE 'SABADO'.
021400     05  FILLER   PIC X(10) VALUE 'DOMINGO'.
021500 01  WS-DIA-SEMANA-NOME-R REDEFINES WS-DIA-SEMANA-NOME.
021600     05  WS-DS-NOME OCCURS 7 TIMES PIC X(10).
021610*----------------------------------------------------------------*
021620*    LAYOUT DO RELATORIO SCHEDULE: TRES CABECALHOS (TITULO/        *
021630*    PROFESSOR+SEMANA/COLUNA), UMA LINHA DE DETALHE, UMA QUEBRA    *
021640*    POR DIA E TRES LINHAS DE RODAPE (REGULARES/SUBSTITUICOES/     *
021650*    TOTAL DE MINUTOS) - MESMO ESQUELETO DE 3+1+3 DOS DEMAIS       *
021660*    RELATORIOS DESTA FAMILIA (ENTSUBST/RELINDIC/RELCARGA).        *
021670*----------------------------------------------------------------*
021680*    CABE-SCH1/2/3: TITULO FIXO, DADOS DO PROFESSOR/SEMANA E       *
021690*    TITULOS DE COLUNA - OS TRES SAO ESCRITOS EM SEQUENCIA POR     *
021695*    0510 ANTES DE QUALQUER LINHA DE DETALHE.                      *
021700 01  CABE-SCH1.
021800     05  FILLER                PIC X(33) VALUE SPACES.
021900     05  FILLER                PIC X(40) VALUE
022000         'FESP - SUBSTITUICAO DE PROFESSORES'.
022100     05  FILLER                PIC X(22) VALUE SPACES.
022200     05  FILLER                PIC X(37) VALUE
022300         'GRADE HORARIA EFETIVA DA SEMANA'.
022310*    CABE-SCH2 TRAZ O PROFESSOR-ALVO E A SEGUNDA-FEIRA DA SEMANA - *
022320*    OS DOIS VALORES VEM DIRETO DO PARM-HORARIO/TAB-TEACHERS.      *
022400 01  CABE-SCH2.
022500     05  FILLER                PIC X(12) VALUE 'PROFESSOR: '.
022550*    CS2-TEACHER-ID/CS2-FULL-NAME/CS2-WEEK-START SAO MOVIDOS DE    *
022560*    PARM-TEACHER-ID, TT-FULL-NAME(WS-IND-TEA-ALVO) E              *
022570*    PARM-WEEK-START RESPECTIVAMENTE, TODOS EM 0510.                *
022600     05  CS2-TEACHER-ID         PIC 9(05).
022700     05  FILLER                PIC X(02) VALUE SPACES.
022800     05  CS2-FULL-NAME          PIC X(30).
022900     05  FILLER                PIC X(06) VALUE SPACES.
023000     05  FILLER                PIC X(12) VALUE 'SEMANA DE: '.
023100     05  CS2-WEEK-START         PIC 9(08).
023200     05  FILLER                PIC X(57) VALUE SPACES.
023210*    CABE-SCH3 SAO OS TITULOS DE COLUNA - TIPO CASA COM 'REGULAR' *
023220*    OU 'SUBSTITUTE' (DS-TIPO), NUNCA TRADUZIDO PARA PORTUGUES     *
023230*    PORQUE O LAYOUT DE REQUEST.STATUS TAMBEM VEM EM INGLES.       *
023300 01  CABE-SCH3.
023400     05  FILLER                PIC X(10) VALUE 'DATA'.
023500     05  FILLER                PIC X(10) VALUE 'DIA'.
023600     05  FILLER                PIC X(08) VALUE 'INICIO'.
023700     05  FILLER                PIC X(07) VALUE 'FIM'.
023800     05  FILLER                PIC X(12) VALUE 'DISCIPLINA'.
023900     05  FILLER                PIC X(08) VALUE 'SEM/TUR'.
024000     05  FILLER                PIC X(12) VALUE 'TIPO'.
024100     05  FILLER                PIC X(30) VALUE 'PROF. ORIGINAL'.
024200     05  FILLER                PIC X(35) VALUE SPACES.
024210*    DET-SCH E A LINHA DE DETALHE - UMA POR SESSAO LIBERADA PELO   *
024220*    PROCEDIMENTO DE ENTRADA DO SORT, REGULAR OU SUBSTITUICAO.     *
024300 01  DET-SCH.
024310*    DS-DATA USA EDICAO 99/99/9999 (BARRAS) - O UNICO CAMPO DE     *
024320*    DATA DESTE RELATORIO QUE SAI EDITADO, OS DEMAIS FICAM SO      *
024330*    EM TRABALHO (WS-DATA-CORRENTE, SH-DATA) SEM EDICAO.           *
024400     05  DS-DATA               PIC 99/99/9999.
024500     05  FILLER                PIC X(02) VALUE SPACES.
024600     05  DS-DIA-NOME           PIC X(08).
024700     05  FILLER                PIC X(02) VALUE SPACES.
024750*    DS-INICIO/DS-FIM FICAM EM HHMM SEM EDICAO (EX.: 0800, 1750) - *
024760*    O MESMO FORMATO JA USADO EM TN-START-TIME/TN-END-TIME.        *
024800     05  DS-INICIO             PIC 9999.
024900     05  FILLER                PIC X(04) VALUE SPACES.
025000     05  DS-FIM                PIC 9999.
025100     05  FILLER                PIC X(03) VALUE SPACES.
025200     05  DS-DISCIPLINA         PIC X(10).
025300     05  FILLER                PIC X(02) VALUE SPACES.
025350*    DS-SEM/DS-TUR SAO IMPRESSOS JUNTOS COMO 'SEMESTRE/TURMA'      *
025360*    (EX.: '1/A'), SEPARADOS SO POR UM FILLER COM VALUE '/'.        *
025400     05  DS-SEM                PIC 9(01).
025500     05  FILLER                PIC X(01) VALUE '/'.
025600     05  DS-TUR                PIC X(01).
025700     05  FILLER                PIC X(04) VALUE SPACES.
025750*    DS-TIPO: 'REGULAR' OU 'SUBSTITUTE' - MOVIDO DIRETO DE DS-TIPO *
025760*    CONFORME SH-E-SUBSTITUICAO EM 0520, NUNCA OUTRO VALOR.        *
025800     05  DS-TIPO               PIC X(11).
025900     05  FILLER                PIC X(01) VALUE SPACES.
025950*    DS-ORIGINAL SO VEM PREENCHIDO NUMA LINHA 'SUBSTITUTE' - NA    *
025960*    LINHA 'REGULAR' FICA EM BRANCO (VIDE SH-ORIG-TEACHER EM 0430).*
026000     05  DS-ORIGINAL           PIC X(30).
026100     05  FILLER                PIC X(05) VALUE SPACES.
026110*    QUEBRA-DIA SEPARA VISUALMENTE OS DIAS DA SEMANA NO RELATORIO *
026120*    - IMPRESSA TODA VEZ QUE SH-DATA MUDA EM 0520-LE-SORT.         *
026200 01  QUEBRA-DIA.
026300     05  FILLER                PIC X(02) VALUE SPACES.
026400     05  QD-DATA               PIC 99/99/9999.
026500     05  FILLER                PIC X(02) VALUE SPACES.
026600     05  QD-DIA-NOME           PIC X(10).
026700     05  FILLER                PIC X(108) VALUE SPACES.
026710*    TRAILER-SCH1/2/3: RODAPE COM A CONTAGEM DE REGULARES, DE      *
026720*    SUBSTITUICOES E O TOTAL DE MINUTOS LECIONADOS NA SEMANA       *
026730*    (VRS 1.7) - OS TRES CAMPOS VEM DE WS-CNT-REGULARES/           *
026740*    WS-CNT-SUBSTITUICOES/WS-TOT-MINUTOS, ACUMULADOS EM 0520.      *
026800 01  TRAILER-SCH1.
026900     05  FILLER                PIC X(30) VALUE SPACES.
027000     05  FILLER                PIC X(20) VALUE 'AULAS REGULARES: '.
027105*    TS1-REGULARES/TS2-SUBSTITUICOES/TS3-MINUTOS USAM A MESMA PIC   *
027110*    ZZ.ZZ9 (ATE 99999) DOS DEMAIS RODAPES DA CASA - SUFICIENTE     *
027115*    PARA UMA SEMANA DE UM UNICO PROFESSOR.                        *
027117     05  TS1-REGULARES          PIC ZZ.ZZ9.
027200     05  FILLER                PIC X(62) VALUE SPACES.
027300 01  TRAILER-SCH2.
027400     05  FILLER                PIC X(30) VALUE SPACES.
027500     05  FILLER                PIC X(20) VALUE 'SUBSTITUICOES..: '.
027600     05  TS2-SUBSTITUICOES      PIC ZZ.ZZ9.
027700     05  FILLER                PIC X(62) VALUE SPACES.
027800 01  TRAILER-SCH3.
027900     05  FILLER                PIC X(30) VALUE SPACES.
028000     05  FILLER                PIC X(20) VALUE 'TOTAL DE MINUTOS: '.
028100     05  TS3-MINUTOS            PIC ZZ.ZZ9.
028200     05  FILLER                PIC X(62) VALUE SPACES.
028290*    FIM DA WORKING-STORAGE - A PARTIR DAQUI, LOGICA DO RELATORIO. *
028300 PROCEDURE DIVISION.
028305*================================================================*
028306*    ROTEIRO GERAL DO PROGRAMA (NESTA ORDEM):                     *
028307*    0010/0020/0030/0040/0050/0060 - ABRE E CARREGA OS QUATRO     *
028308*                                    MESTRES EM TABELA             *
028309*    0300/0400                      - SELECIONA E LIBERA AS       *
028310*                                    LINHAS PARA O SORT            *
028311*    0500                           - LE O SORT E IMPRIME A GRADE *
028312*    5900/5905/5910                 - SUB-ROTINAS DE DATA USADAS  *
028313*                                    TANTO PELO LACO PRINCIPAL     *
028314*                                    QUANTO PELA IMPRESSAO         *
028315*================================================================*
028316*----------------------------------------------------------------*
028320*    0010 - ABRE OS QUATRO ARQUIVOS DE ENTRADA E RECEBE O CARTAO  *
028330*    DE PARAMETROS (ACCEPT) - ABERTURA COM STATUS DIFERENTE DE    *
028340*    '00' DERRUBA O JOB (MESMO PADRAO DOS DEMAIS RELATORIOS).     *
028350*----------------------------------------------------------------*
028400 0010-ABRE-MESTRES.
028500     OPEN INPUT TEACHERS
028600     IF STATUS-TEA NOT = '00'
028700        DISPLAY 'RELHORAR: TEACHERS.DAT NAO ABRIU - ' STATUS-TEA
028800        STOP RUN.
028900     OPEN INPUT SUBJECTS
029000     IF STATUS-SUB NOT = '00'
029100        DISPLAY 'RELHORAR: SUBJECTS.DAT NAO ABRIU - ' STATUS-SUB
029200        STOP RUN.
029300     OPEN INPUT SESSIONS
029400     IF STATUS-SES NOT = '00'
029500        DISPLAY 'RELHORAR: SESSIONS.DAT NAO ABRIU - ' STATUS-SES
029600        STOP RUN.
029700     OPEN INPUT REQUESTS
029800     IF FS-REQ NOT = '00'
029900        DISPLAY 'RELHORAR: REQUESTS.DAT NAO ABRIU - ' FS-REQ
030000        STOP RUN.
030050*    O ACCEPT ABAIXO VEM DEPOIS DOS QUATRO OPEN DE PROPOSITO -     *
030060*    SE ALGUM ARQUIVO ESTIVER FALTANDO, O JOB CAI ANTES DE PEDIR   *
030070*    O PARAMETRO, ECONOMIZANDO UMA INTERACAO INUTIL COM O OPERADOR*
030100     ACCEPT PARM-HORARIO.
030110*----------------------------------------------------------------*
030120*    0020/0030/0040/0050 - CARGA SEQUENCIAL DOS QUATRO ARQUIVOS   *
030130*    PARA AS TABELAS EM MEMORIA (MESMA CADEIA DE GO TO DO          *
030140*    ENTSUBST/RELINDIC - PADRAO DA CASA PARA CARGA DE MESTRE).     *
030150*----------------------------------------------------------------*
030200 0020-CARGA-TEACHERS.
030210*    NAO MUDAR A ORDEM DESTA CADEIA DE GO TO SEM REVISAR OS        *
030220*    DEMAIS RELATORIOS DA FAMILIA - TODOS CARREGAM NESTA MESMA     *
030230*    ORDEM (TEACHERS/SUBJECTS/SESSIONS/REQUESTS).                  *
030300     READ TEACHERS NEXT RECORD
030400          AT END GO TO 0030-CARGA-SUBJECTS.
030500     ADD 1 TO QTDE-TEA
030600     SET IX-TEA TO QTDE-TEA
030700     MOVE TEACHER-ID-TEA  TO TT-ID (IX-TEA)
030800     MOVE EMPLOYEE-ID     TO TT-EMPLOYEE-ID (IX-TEA)
030900     MOVE FULL-NAME       TO TT-FULL-NAME (IX-TEA)
031000     MOVE DEPT-CODE-TEA   TO TT-DEPT-CODE (IX-TEA)
031100     MOVE HOD-FLAG        TO TT-HOD-FLAG (IX-TEA)
031200     MOVE ON-ROLL-FLAG    TO TT-ON-ROLL-FLAG (IX-TEA)
031300     GO TO 0020-CARGA-TEACHERS.
031400 0030-CARGA-SUBJECTS.
031410*    FECHA TEACHERS ANTES DE ABRIR A CARGA SEGUINTE - SO SUBJECTS  *
031420*    E TEACHERS FICAM AMBOS FECHADOS, ECONOMIZANDO HANDLE DE        *
031430*    ARQUIVO (HABITO ANTIGO, DE QUANDO O MIPS ERA CARO).            *
031500     CLOSE TEACHERS.
031600     READ SUBJECTS NEXT RECORD
031700          AT END GO TO 0040-CARGA-SESSIONS.
031800     ADD 1 TO QTDE-SUB
031900     SET IX-SUB TO QTDE-SUB
032000     MOVE SUBJECT-ID-SUB  TO TS-ID (IX-SUB)
032100     MOVE SUBJECT-CODE    TO TS-CODE (IX-SUB)
032200     MOVE SUBJECT-NAME    TO TS-NAME (IX-SUB)
032250*    TS-NAME CARREGA MAS NUNCA VAI PARA O DETALHE - DS-DISCIPLINA   *
032260*    SAI SEMPRE DE TS-CODE, NUNCA DO NOME POR EXTENSO.              *
032300     MOVE DEPT-CODE-SUB   TO TS-DEPT-CODE (IX-SUB)
032400     GO TO 0030-CARGA-SUBJECTS.
032500 0040-CARGA-SESSIONS.
032510*    TAB-SESSIONS E A GRADE FIXA INTEIRA DO SEMESTRE, NAO SO DO    *
032520*    PROFESSOR-ALVO - O FILTRO POR PROFESSOR SO ACONTECE DEPOIS,   *
032530*    EM 0425-TESTA-SESSAO-DO-DIA.                                  *
032600     CLOSE SUBJECTS.
032700     READ SESSIONS NEXT RECORD
032800          AT END GO TO 0050-CARGA-REQUESTS.
032900     ADD 1 TO QTDE-SES
033000     SET IX-SES TO QTDE-SES
033100     MOVE SESSION-ID-SES  TO TN-ID (IX-SES)
033200     MOVE SUBJECT-ID-SES  TO TN-SUBJECT-ID (IX-SES)
033300     MOVE TEACHER-ID-SES  TO TN-TEACHER-ID (IX-SES)
033400     MOVE DAY-OF-WEEK     TO TN-DAY-OF-WEEK (IX-SES)
033500     MOVE START-TIME      TO TN-START-TIME (IX-SES)
033600     MOVE END-TIME        TO TN-END-TIME (IX-SES)
033700     MOVE SEMESTER        TO TN-SEMESTER (IX-SES)
033800     MOVE SECTION         TO TN-SECTION (IX-SES)
033900     GO TO 0040-CARGA-SESSIONS.
034000 0050-CARGA-REQUESTS.
034010*    TAB-REQUESTS TAMBEM CARREGA TODOS OS PEDIDOS, NAO SO OS DO    *
034020*    PROFESSOR-ALVO - ELE PODE APARECER COMO REQUESTER-ID (PEDIU   *
034030*    FALTA) OU COMO SUBSTITUTE-ID (ACEITOU COBRIR OUTRO).          *
034100     CLOSE SESSIONS.
034200     READ REQUESTS NEXT RECORD
034300          AT END GO TO 0060-FIM-CARGA.
034400     ADD 1 TO QTDE-REQ
034500     SET IX-REQ TO QTDE-REQ
034550*    TR-ID SO SERVE DE CHAVE INTERNA DO PEDIDO - NAO SAI EM NENHUM  *
034560*    CAMPO DO SCHEDULE (VIDE NOTA DE OPERACAO 8, MAIS ABAIXO).     *
034600     MOVE REQUEST-ID-REQ    TO TR-ID (IX-REQ)
034700     MOVE REQUESTER-ID      TO TR-REQUESTER-ID (IX-REQ)
034800     MOVE SESSION-ID-REQ    TO TR-SESSION-ID (IX-REQ)
034900     MOVE LEAVE-DATE-REQ    TO TR-LEAVE-DATE (IX-REQ)
035000     MOVE REASON-REQ        TO TR-REASON (IX-REQ)
035100     MOVE STATUS-REQ        TO TR-STATUS (IX-REQ)
035200     MOVE SUBSTITUTE-ID     TO TR-SUBSTITUTE-ID (IX-REQ)
035300     GO TO 0050-CARGA-REQUESTS.
035310*----------------------------------------------------------------*
035320*    0060 - FIM DA CARGA: LOCALIZA O PROFESSOR-ALVO (PARM-        *
035330*    TEACHER-ID) NA TABELA JA CARREGADA PARA IMPRIMIR SEU NOME NO *
035340*    CABECALHO MAIS ADIANTE (0510).                               *
035350*----------------------------------------------------------------*
035400 0060-FIM-CARGA.
035410*    TEACHERS.DAT CHEGA ORDENADO POR TEACHER-ID, ENTAO TT-ENTRY JA  *
035420*    NASCE ORDENADA NA CARGA - SEARCH ALL PODE RODAR DIRETO, SEM    *
035430*    PRECISAR DE SORT SEPARADO SO PARA ESTA BUSCA.                  *
035500     CLOSE REQUESTS.
035600     MOVE 'N' TO WS-ACHOU
035700     SET IX-TEA TO 1
035800     SEARCH ALL TT-ENTRY
035900         AT END MOVE 'N' TO WS-ACHOU
036000         WHEN TT-ID (IX-TEA) = PARM-TEACHER-ID
036100              MOVE 'S' TO WS-ACHOU
036200              SET WS-IND-TEA-ALVO TO IX-TEA
036300     END-SEARCH
036350*    SE O PROFESSOR-ALVO NAO EXISTE, NAO HA RELATORIO ALGUM A      *
036360*    EMITIR - MELHOR DERRUBAR O JOB AQUI DO QUE GERAR UM SCHEDULE  *
036370*    VAZIO COM CABECALHO EM BRANCO.                                *
036400     IF NAO-ACHOU
036500        DISPLAY 'RELHORAR: PROFESSOR INFORMADO NAO EXISTE'
036600        STOP RUN
036700     END-IF.
036800*================================================================*
036900*    0300 - MONTA UMA ENTRADA POR DIA DA SEMANA (REGULAR) E UMA  *
037000*    POR SUBSTITUICAO ACEITA, LIBERANDO TUDO PARA O SORT          *
037100*================================================================*
037200 0300-MONTA-GRADE.
037210*    SORT POR DATA E DEPOIS POR HORA DE INICIO - E ISSO QUE DA A   *
037220*    ORDEM CRONOLOGICA DO RELATORIO, INDEPENDENTE DA ORDEM EM QUE  *
037230*    AS LINHAS FORAM LIBERADAS PELO PROCEDIMENTO DE ENTRADA.        *
037300     SORT SORTHOR ASCENDING KEY SH-DATA
037400                     ASCENDING KEY SH-START-TIME
037500          INPUT  PROCEDURE 0400-SELECIONA-ENTRADAS
037600          OUTPUT PROCEDURE 0500-EMITE-RELATORIO.
037610*    O STOP RUN FICA AQUI PORQUE O PROGRAMA TERMINA QUANDO O SORT  *
037620*    TERMINA - NAO HA PROCESSAMENTO ALGUM DEPOIS DELE.              *
037700     STOP RUN.
037710*----------------------------------------------------------------*
037720*    0400 - PROCEDIMENTO DE ENTRADA DO SORT: PERCORRE OS 7 DIAS   *
037730*    DA SEMANA A PARTIR DA SEGUNDA-FEIRA INFORMADA (PARM-WEEK-    *
037740*    START), LIBERANDO UMA LINHA REGULAR POR SESSAO DO DIA E UMA  *
037750*    LINHA DE SUBSTITUICAO PARA CADA PEDIDO FILLED DAQUELE DIA.   *
037800 0400-SELECIONA-ENTRADAS SECTION.
037810*    0410 - LACO PRINCIPAL DE 7 ITERACOES, UMA POR DIA DA SEMANA   *
037900 0410-PERCORRE-SEMANA.
038000     MOVE PARM-WEEK-START TO WS-DATA-CORRENTE
038100     MOVE ZERO TO WS-OFFSET
038200     PERFORM 0420-PROCESSA-UM-DIA 7 TIMES.
038300 0410-EXIT.
038400     EXIT.
038410*    0420 - PARA O DIA CORRENTE: LIBERA AS SESSOES REGULARES NAO   *
038420*    SUPRIMIDAS POR FALTA, DEPOIS AS SUBSTITUICOES ACEITAS, E      *
038430*    AVANCA A DATA CORRENTE EM UM DIA (EXCETO NA ULTIMA ITERACAO). *
038500 0420-PROCESSA-UM-DIA.
038600     PERFORM 0425-TESTA-SESSAO-DO-DIA
038700             VARYING WS-I FROM 1 BY 1 UNTIL WS-I > QTDE-SES
038800     PERFORM 0440-LIBERA-SUBSTITUICOES-DO-DIA
038850*    SO AVANCA A DATA/OFFSET SE AINDA NAO FOR O SETIMO DIA (WS-     *
038860*    OFFSET < 6) - NA ULTIMA ITERACAO DO PERFORM 7 TIMES A DATA     *
038870*    CORRENTE FICA PARADA NO DOMINGO, SEM NECESSIDADE DE AVANCAR.   *
038900     IF WS-OFFSET < 6
039000        PERFORM 5900-SOMA-UM-DIA
039100        ADD 1 TO WS-OFFSET
039200     END-IF.
039300 0425-TESTA-SESSAO-DO-DIA.
039400     SET IX-SES TO WS-I
039500     IF TN-TEACHER-ID (IX-SES) = PARM-TEACHER-ID
039600        AND TN-DAY-OF-WEEK (IX-SES) = WS-OFFSET
039700        PERFORM 0430-LIBERA-SE-NAO-SUPRIMIDA
039800     END-IF.
039900*----------------------------------------------------------------*
040000*    0430 - UMA SESSAO REGULAR E SUPRIMIDA QUANDO O PROFESSOR    *
040100*    TEM PEDIDO FILLED NAQUELA SESSAO E DATA                     *
040200*----------------------------------------------------------------*
040300 0430-LIBERA-SE-NAO-SUPRIMIDA.
040310*    PRIMEIRO TESTA SE HA PEDIDO FILLED PARA ESTA SESSAO/DATA - SO *
040320*    DEPOIS DE CONFIRMAR QUE NAO HA E QUE A SESSAO REGULAR E       *
040330*    LIBERADA PARA O SORT (CHS-026).                                *
040400     MOVE 'N' TO WS-ACHOU
040500     PERFORM 0432-TESTA-REQ-FILLED
040600             VARYING WS-J FROM 1 BY 1
040700             UNTIL WS-J > QTDE-REQ OR ACHOU
040800     IF ACHOU
040900        GO TO 0430-EXIT
041000     END-IF
041100     MOVE WS-DATA-CORRENTE        TO SH-DATA
041200     MOVE TN-START-TIME (IX-SES)  TO SH-START-TIME
041300     MOVE TN-END-TIME (IX-SES)    TO SH-END-TIME
041400     PERFORM 0460-BUSCA-SUBJECT
041500     MOVE TN-SEMESTER (IX-SES)    TO SH-SEMESTER
041600     MOVE TN-SECTION (IX-SES)     TO SH-SECTION
041700     MOVE 'R'                     TO SH-SUB-FLAG
041750*    SH-ORIG-TEACHER FICA EM BRANCO NA LINHA REGULAR - SO A LINHA  *
041760*    DE SUBSTITUICAO (0450) PREENCHE O NOME DO PROFESSOR ORIGINAL. *
041800     MOVE SPACES                  TO SH-ORIG-TEACHER
041900     RELEASE REG-SORTHOR.
042000 0430-EXIT.
042100     EXIT.
042110*    0432 - TESTA SE O PROFESSOR TEM PEDIDO FILLED NESTA SESSAO/   *
042120*    DATA (SE TEM, A SESSAO REGULAR NAO VAI PARA O RELATORIO -     *
042130*    QUEM APARECE NO LUGAR DELA E A LINHA DE SUBSTITUICAO DE 0440) *
042200 0432-TESTA-REQ-FILLED.
042300     SET IX-REQ TO WS-J
042400     IF TR-SESSION-ID (IX-REQ) = TN-ID (IX-SES)
042500        AND TR-REQUESTER-ID (IX-REQ) = PARM-TEACHER-ID
042600        AND TR-LEAVE-DATE (IX-REQ) = WS-DATA-CORRENTE
042700        AND TR-STATUS (IX-REQ) = 'FILLED'
042800        MOVE 'S' TO WS-ACHOU
042900     END-IF.
043000*----------------------------------------------------------------*
043100*    0440 - UMA LINHA DE SUBSTITUICAO PARA TODO PEDIDO FILLED    *
043200*    NA DATA CORRENTE ONDE O PROFESSOR-ALVO E O SUBSTITUTO       *
043300*----------------------------------------------------------------*
043400 0440-LIBERA-SUBSTITUICOES-DO-DIA.
043410*    PERCORRE TODOS OS PEDIDOS (NAO SO OS DA SESSAO DO DIA) PORQUE *
043420*    UMA SUBSTITUICAO PODE TER SIDO ACEITA PARA QUALQUER SESSAO DO *
043430*    PROFESSOR ORIGINAL, NAO NECESSARIAMENTE UMA JA TESTADA EM     *
043440*    0425 - POR ISSO ESTA ROTINA RODA INDEPENDENTE DO 0425.        *
043500     PERFORM 0442-TESTA-REQ-SUBSTITUICAO
043600             VARYING WS-J FROM 1 BY 1 UNTIL WS-J > QTDE-REQ.
043610*    0442 - PARA CADA PEDIDO, TESTA SE O PROFESSOR-ALVO FOI O      *
043620*    SUBSTITUTO ACEITO NAQUELA DATA (STATUS FILLED)                *
043700 0442-TESTA-REQ-SUBSTITUICAO.
043800     SET IX-REQ TO WS-J
043900     IF TR-SUBSTITUTE-ID (IX-REQ) = PARM-TEACHER-ID
044000        AND TR-LEAVE-DATE (IX-REQ) = WS-DATA-CORRENTE
044100        AND TR-STATUS (IX-REQ) = 'FILLED'
044200        PERFORM 0450-LIBERA-SUBSTITUICAO
044300     END-IF.
044310*    0450 - MONTA A LINHA DE SUBSTITUICAO: LOCALIZA A SESSAO       *
044320*    ORIGINAL PELO REQUEST, RESOLVE A DISCIPLINA E O NOME DO       *
044330*    PROFESSOR ORIGINAL (QUE ESTAVA DE FALTA), E LIBERA PARA SORT  *
044400 0450-LIBERA-SUBSTITUICAO.
044410*    SEARCH ALL EXIGE TN-ENTRY ORDENADA POR TN-ID - GARANTIDO AQUI *
044420*    PORQUE SESSIONS.DAT JA CHEGA ORDENADO POR SESSION-ID NO ARQUIVO.*
044500     MOVE 'N' TO WS-ACHOU
044600     SET IX-SES TO 1
044700     SEARCH ALL TN-ENTRY
044800         AT END MOVE 'N' TO WS-ACHOU
044900         WHEN TN-ID (IX-SES) = TR-SESSION-ID (IX-REQ)
045000              MOVE 'S' TO WS-ACHOU
045100     END-SEARCH
045150*    SESSAO NAO ENCONTRADA E SITUACAO ANOMALA (REQUEST REFERENCIA  *
045160*    SESSAO INEXISTENTE) - O FONTE SO IGNORA A LINHA, NAO ABORTA.  *
045200     IF NAO-ACHOU
045300        GO TO 0450-EXIT
045400     END-IF
045500     MOVE WS-DATA-CORRENTE        TO SH-DATA
045600     MOVE TN-START-TIME (IX-SES)  TO SH-START-TIME
045700     MOVE TN-END-TIME (IX-SES)    TO SH-END-TIME
045800     PERFORM 0460-BUSCA-SUBJECT
045900     MOVE TN-SEMESTER (IX-SES)    TO SH-SEMESTER
046000     MOVE TN-SECTION (IX-SES)     TO SH-SECTION
046100     MOVE 'S'                     TO SH-SUB-FLAG
046200     MOVE 'N' TO WS-ACHOU
046300     PERFORM 0452-TESTA-PROF-ORIGINAL
046400             VARYING WS-I FROM 1 BY 1
046500             UNTIL WS-I > QTDE-TEA OR ACHOU
046600     RELEASE REG-SORTHOR.
046700 0450-EXIT.
046800     EXIT.
046810*    0452 - LOCALIZA O NOME DO PROFESSOR DONO ORIGINAL DA SESSAO   *
046820*    (CORRIGIDO NA VRS 1.8 - ANTES SAIA EM BRANCO NUM CASO RARO)   *
046900 0452-TESTA-PROF-ORIGINAL.
047000     SET IX-TEA TO WS-I
047100     IF TT-ID (IX-TEA) = TN-TEACHER-ID (IX-SES)
047200        MOVE 'S' TO WS-ACHOU
047300        MOVE TT-FULL-NAME (IX-TEA) TO SH-ORIG-TEACHER
047400     END-IF.
047410*    ESTA E UMA VARREDURA SEQUENCIAL EM TAB-TEACHERS (NAO SEARCH   *
047420*    ALL) PORQUE A CHAVE DE BUSCA AQUI E TN-TEACHER-ID, NAO TT-ID  *
047430*    DIRETAMENTE - SO EXISTE UMA LIGACAO INDIRETA PELA SESSAO.     *
047440*----------------------------------------------------------------*
047450*    0460 - RESOLVE O CODIGO DA DISCIPLINA DA SESSAO CORRENTE     *
047460*    (MESMA ROTINA CHAMADA PELA LINHA REGULAR E PELA LINHA DE     *
047470*    SUBSTITUICAO - A DISCIPLINA NUNCA MUDA ENTRE UMA E OUTRA)    *
047480*----------------------------------------------------------------*
047800 0460-BUSCA-SUBJECT.
047900     MOVE 'N' TO WS-ACHOU
048000     SET IX-SUB TO 1
048100     SEARCH ALL TS-ENTRY
048200         AT END MOVE SPACES TO SH-SUBJECT-CODE
048300         WHEN TS-ID (IX-SUB) = TN-SUBJECT-ID (IX-SES)
048400              MOVE TS-CODE (IX-SUB) TO SH-SUBJECT-CODE
048500     END-SEARCH.
048600*================================================================*
048700*    0500 - SAIDA DO SORT: IMPRIME A GRADE EM ORDEM DE DATA/HORA *
048800*    COM QUEBRA DE CONTROLE POR DIA                               *
048900*================================================================*
049000 0500-EMITE-RELATORIO SECTION.
049010*    0510 - ABRE O RELATORIO E IMPRIME OS DOIS PRIMEIROS           *
049020*    CABECALHOS - O TERCEIRO (TITULOS DE COLUNA) TAMBEM AQUI       *
049100 0510-ABRE-IMPRIME-CABECALHO.
049110*    WS-IND-TEA-ALVO FOI CALCULADO LA EM 0060-FIM-CARGA (ANTES DO  *
049120*    SORT COMECAR) - E O UNICO JEITO DE TER O NOME DO PROFESSOR    *
049130*    PRONTO PARA O CABECALHO, JA QUE A PROCEDURE DE SAIDA DO SORT  *
049140*    SO VE AS LINHAS JA LIBERADAS, NAO A TABELA TAB-TEACHERS TODA. *
049200     OPEN OUTPUT SCHEDULE
049300     WRITE REG-SCHEDULE FROM CABE-SCH1 AFTER C01
049400     MOVE PARM-TEACHER-ID TO CS2-TEACHER-ID
049500     MOVE TT-FULL-NAME (WS-IND-TEA-ALVO) TO CS2-FULL-NAME
049600     MOVE PARM-WEEK-START TO CS2-WEEK-START
049700     WRITE REG-SCHEDULE FROM CABE-SCH2 AFTER 2
049800     WRITE REG-SCHEDULE FROM CABE-SCH3 AFTER 2
049900     MOVE SPACES TO REG-SCHEDULE
050000     WRITE REG-SCHEDULE AFTER 1
050100     MOVE ZERO TO WS-DIA-ANT
050150*    WS-PRIMEIRA-LINHA FORCA A PRIMEIRA QUEBRA DE DIA MESMO QUANDO *
050160*    A DATA DA PRIMEIRA LINHA FOR ZERO (WS-DIA-ANT AINDA NAO TEM   *
050170*    DATA NENHUMA PARA COMPARAR NA PRIMEIRA PASSADA DE 0520).      *
050200     MOVE 'S' TO WS-PRIMEIRA-LINHA.
050210*    0520 - LE CADA LINHA JA ORDENADA PELO SORT, QUEBRANDO PAGINA  *
050220*    A CADA MUDANCA DE DATA (0530) E ACUMULANDO MINUTOS LECIONADOS*
050300 0520-LE-SORT.
050400     RETURN SORTHOR
050500         AT END GO TO 0590-FIM.
050600     IF WS-PRIMEIRA-LINHA = 'S' OR SH-DATA NOT = WS-DIA-ANT
050700        PERFORM 0530-QUEBRA-DE-DIA
050800     END-IF
050900     MOVE SH-DATA          TO DS-DATA
051000     MOVE SH-START-TIME    TO DS-INICIO
051100     MOVE SH-END-TIME      TO DS-FIM
051200     MOVE SH-SUBJECT-CODE  TO DS-DISCIPLINA
051300     MOVE SH-SEMESTER      TO DS-SEM
051400     MOVE SH-SECTION       TO DS-TUR
051500     MOVE SH-ORIG-TEACHER  TO DS-ORIGINAL
051600     IF SH-E-SUBSTITUICAO
051700        MOVE 'SUBSTITUTE' TO DS-TIPO
051800        ADD 1 TO WS-CNT-SUBSTITUICOES
051900     ELSE
052000        MOVE 'REGULAR'    TO DS-TIPO
052100        ADD 1 TO WS-CNT-REGULARES
052200     END-IF
052300     PERFORM 0460-BUSCA-DIA-NOME-DET
052310*    CONVERTE HHMM EM MINUTOS CORRIDOS PARA PODER SUBTRAIR E       *
052320*    SOMAR NO TOTAL DO RODAPE (WS-TOT-MINUTOS, VRS 1.7)            *
052400     DIVIDE SH-START-TIME BY 100 GIVING WS-HORA-PARTE
052500            REMAINDER WS-MIN-PARTE
052600     COMPUTE WS-MIN-INICIO = WS-HORA-PARTE * 60 + WS-MIN-PARTE
052700     DIVIDE SH-END-TIME BY 100 GIVING WS-HORA-PARTE
052800            REMAINDER WS-MIN-PARTE
052900     COMPUTE WS-MIN-FIM = WS-HORA-PARTE * 60 + WS-MIN-PARTE
053000     COMPUTE WS-MINUTOS-SESSAO = WS-MIN-FIM - WS-MIN-INICIO
053100     ADD WS-MINUTOS-SESSAO TO WS-TOT-MINUTOS
053150*    NAO HA CONTROLE DE MEIA-NOITE AQUI - NENHUMA SESSAO DESTA    *
053160*    FESP ATRAVESSA A VIRADA DO DIA, ENTAO WS-MIN-FIM SEMPRE E    *
053170*    MAIOR QUE WS-MIN-INICIO.                                    *
053200     WRITE REG-SCHEDULE FROM DET-SCH AFTER 1
053300     GO TO 0520-LE-SORT.
053310*    0530 - IMPRIME A LINHA DE QUEBRA COM A DATA E O NOME DO DIA   *
053400 0530-QUEBRA-DE-DIA.
053410*    QUEBRA SO PELA DATA (SH-DATA), NUNCA PELA HORA - TODAS AS     *
053420*    SESSOES DO MESMO DIA FICAM JUNTAS SOB A MESMA LINHA DE QUEBRA.*
053500     MOVE SH-DATA TO WS-DIA-ANT
053600     MOVE 'N' TO WS-PRIMEIRA-LINHA
053700     MOVE SH-DATA TO QD-DATA
053800     PERFORM 0460-BUSCA-DIA-NOME-QUEBRA
053900     WRITE REG-SCHEDULE FROM QUEBRA-DIA AFTER 2.
053910*    0460B/0460C - TRADUZEM O OFFSET (0-6) CALCULADO EM 5900B      *
053920*    PARA O NOME DO DIA EM PORTUGUES (TABELA WS-DIA-SEMANA-NOME)   *
054000 0460-BUSCA-DIA-NOME-DET.
054100     COMPUTE WS-DC-ANO = SH-DT-ANO OF SH-DATA-R
054200     MOVE ZERO TO DS-DIA-NOME
054300     PERFORM 5900-CALC-OFFSET-SEMANA
054400     MOVE WS-DS-NOME (WS-OFFSET + 1) TO DS-DIA-NOME.
054500 0460-BUSCA-DIA-NOME-QUEBRA.
054600     PERFORM 5900-CALC-OFFSET-SEMANA
054700     MOVE WS-DS-NOME (WS-OFFSET + 1) TO QD-DIA-NOME.
054710*    0590 - FIM DO RELATORIO: IMPRIME O RODAPE DE TOTAIS E FECHA   *
054800 0590-FIM.
054810*    0590 E ALCANCADA SO PELO AT END DO RETURN EM 0520 - NUNCA     *
054820*    HA UM CAMINHO DE ERRO SEPARADO NESTE RELATORIO, PORQUE O      *
054830*    SORT JA GARANTE QUE TODA LINHA LIBERADA SERA LIDA DE VOLTA.   *
054900     MOVE WS-CNT-REGULARES     TO TS1-REGULARES
055000     MOVE WS-CNT-SUBSTITUICOES TO TS2-SUBSTITUICOES
055100     MOVE WS-TOT-MINUTOS       TO TS3-MINUTOS
055200     MOVE SPACES TO REG-SCHEDULE
055300     WRITE REG-SCHEDULE AFTER 2
055400     WRITE REG-SCHEDULE FROM TRAILER-SCH1 AFTER 1
055500     WRITE REG-SCHEDULE FROM TRAILER-SCH2 AFTER 1
055600     WRITE REG-SCHEDULE FROM TRAILER-SCH3 AFTER 1
055700     CLOSE SCHEDULE.
055710*    0599-EXIT E O RETORNO DA SECTION 0500 PARA O SORT - NAO E     *
055720*    CHAMADO POR PERFORM, SO EXISTE PARA FECHAR A SECTION.          *
055800 0599-EXIT.
055900     EXIT.
056000*----------------------------------------------------------------*
056100*    5900 - SOMA UM DIA A WS-DATA-CORRENTE, RESPEITANDO VIRADA   *
056200*    DE MES E ANO BISSEXTO (TABELA DE TAMANHO DE MES)             *
056300*----------------------------------------------------------------*
056400 5900-SOMA-UM-DIA.
056405*    CORRIGIDA NA VRS 1.5 (BUG DE VIRADA DE MES QUE PULAVA UM DIA  *
056407*    EM MESES DE 30 DIAS) - NAO MEXER SEM REVISAR A TABELA ABAIXO. *
056410*    SO CHECA FEVEREIRO BISSEXTO (WS-DC-MES = 2) SEPARADO - NOS    *
056420*    DEMAIS MESES A TABELA TAB-DIAS-MES JA TEM O TAMANHO CERTO.    *
056500     PERFORM 5910-VERIFICA-BISSEXTO
056600     ADD 1 TO WS-DC-DIA
056700     IF ANO-BISSEXTO AND WS-DC-MES = 2
056800        IF WS-DC-DIA > 29
056900           MOVE 1 TO WS-DC-DIA
057000           ADD 1 TO WS-DC-MES
057100        END-IF
057200     ELSE
057300        IF WS-DC-DIA > DM-QTDE-DIAS (WS-DC-MES)
057400           MOVE 1 TO WS-DC-DIA
057500           ADD 1 TO WS-DC-MES
057600        END-IF
057700     END-IF
057750*    A VIRADA DE ANO (DEZEMBRO PARA JANEIRO) CAI AQUI, FORA DO     *
057760*    IF DE FEVEREIRO - NAO IMPORTA SE O ANO QUE TERMINOU ERA       *
057770*    BISSEXTO OU NAO PARA ESTA PARTE DO CALCULO.                   *
057800     IF WS-DC-MES > 12
057900        MOVE 1 TO WS-DC-MES
058000        ADD 1 TO WS-DC-ANO
058100     END-IF.
058110*    5910 - ANO BISSEXTO: DIVISIVEL POR 400 SEMPRE; SE NAO, SO SE  *
058120*    DIVISIVEL POR 4 E NAO POR 100 (REGRA GREGORIANA COMPLETA,     *
058130*    REVISADA NA VRS 1.6 PARA O ANO 2000, QUE E BISSEXTO)          *
058200 5910-VERIFICA-BISSEXTO.
058300     MOVE 'N' TO WS-BISSEXTO
058400     DIVIDE WS-DC-ANO BY 400 GIVING WS-HORA-PARTE
058500            REMAINDER WS-RESTO-BISSEXTO
058600     IF WS-RESTO-BISSEXTO = 0
058700        MOVE 'S' TO WS-BISSEXTO
058800     ELSE
058900        DIVIDE WS-DC-ANO BY 100 GIVING WS-HORA-PARTE
059000               REMAINDER WS-RESTO-BISSEXTO
059100        IF WS-RESTO-BISSEXTO = 0
059200           MOVE 'N' TO WS-BISSEXTO
059300        ELSE
059400           DIVIDE WS-DC-ANO BY 4 GIVING WS-HORA-PARTE
059500                  REMAINDER WS-RESTO-BISSEXTO
059600           IF WS-RESTO-BISSEXTO = 0
059700              MOVE 'S' TO WS-BISSEXTO
059800           END-IF
059900        END-IF
060000     END-IF.
060100*----------------------------------------------------------------*
060200*    5900B - RECALCULA O OFFSET (0-6) DE UMA DATA JA PRESENTE NA *
060300*    GRADE, POR DIFERENCA DE DIAS CONTADA A PARTIR DA SEGUNDA    *
060400*    DA SEMANA INFORMADA NO PARAMETRO                             *
060500*----------------------------------------------------------------*
060600 5900-CALC-OFFSET-SEMANA.
060610*    REAPROVEITA O MESMO 5900-SOMA-UM-DIA DO LACO PRINCIPAL - A    *
060620*    UNICA DIFERENCA E QUE AQUI WS-DATA-CORRENTE PARTE DA SEGUNDA  *
060630*    DA SEMANA (NAO DA DATA-ALVO) E O OFFSET E CONTADO ATE BATER.  *
060700     MOVE ZERO TO WS-OFFSET
060800     MOVE PARM-WEEK-START TO WS-DATA-CORRENTE
060900     PERFORM 5905-AVANCA-OFFSET
061000             UNTIL WS-DATA-CORRENTE = SH-DATA.
061010*    5905 - UM PASSO DO RECALCULO: AVANCA A DATA CORRENTE E DEIXA  *
061020*    O 5900-SOMA-UM-DIA CONTAR O OFFSET ATE BATER COM A DATA-ALVO  *
061100 5905-AVANCA-OFFSET.
061200     PERFORM 5900-SOMA-UM-DIA.
061210*================================================================*
061220*    NOTAS DE OPERACAO                                            *
061230*================================================================*
061240*    1) RODA UM PROFESSOR/SEMANA POR VEZ (ACCEPT PARM-HORARIO) -  *
061250*       SE A SECRETARIA PRECISAR DA GRADE DE VARIOS PROFESSORES,  *
061260*       O OPERADOR SUBMETE O JOB UMA VEZ PARA CADA UM.            *
061270*    2) O RELATORIO E SOMENTE DE LEITURA - NAO REGRAVA NENHUM DOS *
061280*       QUATRO ARQUIVOS DE ENTRADA (ABERTOS SO EM INPUT).         *
061290*    3) O OFFSET DO DIA E RECALCULADO DUAS VEZES (5900-CALC-       *
061300*       OFFSET-SEMANA) PORQUE O SORT NAO PRESERVA A ORDEM DE       *
061310*       GERACAO - MAIS BARATO RECALCULAR NA SAIDA DO QUE CARREGAR *
061320*       O OFFSET JUNTO NA CHAVE DE SORTHOR (CHS-026).              *
061330*    4) O RELATORIO NAO VALIDA QUALIFICACAO DO PROFESSOR PARA A   *
061340*       DISCIPLINA (DIFERENTE DO ENTSUBST) - ELE SO REPRODUZ A    *
061350*       GRADE JA MONTADA EM SESSIONS.DAT MAIS AS SUBSTITUICOES    *
061360*       JA ACEITAS, NUNCA DECIDE SE UMA TROCA PODE OCORRER.       *
061370*    5) SE O PROFESSOR-ALVO NAO TIVER NENHUMA SESSAO NEM           *
061380*       SUBSTITUICAO NA SEMANA, O RELATORIO SAI SO COM OS         *
061390*       CABECALHOS E O RODAPE ZERADO - NAO E CONSIDERADO ERRO.    *
061400*    6) UMA SUBSTITUICAO ACEITA (TR-STATUS = 'FILLED') SEMPRE      *
061410*       OCUPA O MESMO HORARIO DA SESSAO ORIGINAL (TR-SESSION-ID)  *
061420*       - ESTE RELATORIO NAO TRATA TROCA DE HORARIO, SO DE DOCENTE*
061430*    7) SORTHOR E DESCARTADO PELO PROPRIO SORT AO FIM DO JOB -    *
061440*       NAO HA PURGE/ROTINA DE LIMPEZA NESTE FONTE.               *
061450*    8) O RELATORIO NUNCA IMPRIME O CHS-TICKET DE NENHUM PEDIDO -  *
061460*       TR-ID SO SERVE DE CHAVE INTERNA, NAO APARECE NO SCHEDULE.  *
061470*    9) NAO EXISTE CONTROLE DE PAGINA ALEM DO C01 DO PRIMEIRO      *
061480*       CABECALHO - A GRADE DE UMA SEMANA DE UM SO PROFESSOR NUNCA *
061490*       PASSOU DE UMA FOLHA NA PRATICA DESTA CASA.                 *
061500*================================================================*
