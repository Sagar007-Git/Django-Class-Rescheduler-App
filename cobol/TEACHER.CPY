000100*================================================================*
000200*  FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA                  *
000300*  LAYOUT DO CADASTRO MESTRE DE PROFESSORES (ARQUIVO TEACHERS)   *
000400*  USADO POR TODOS OS PROGRAMAS DO SUBSISTEMA DE SUBSTITUICAO.   *
000500*  52 CARACTERES POR REGISTRO - SEM FILLER, LAYOUT FECHADO.      *
000600*  SUFIXO -TEA USADO NOS CAMPOS QUE TAMBEM EXISTEM EM OUTRO      *
000700*  CADASTRO (EX.: DEPT-CODE-TEA X DEPT-CODE-SUB), PRA NAO        *
000800*  CONFLITAR QUANDO OS DOIS CADASTROS FICAM CARREGADOS JUNTOS.   *
000900*================================================================*
001000 01  REG-TEACHER.
001100     05  TEACHER-ID-TEA          PIC 9(05).
001200     05  EMPLOYEE-ID             PIC X(10).
001300     05  FULL-NAME               PIC X(30).
001400     05  DEPT-CODE-TEA           PIC X(05).
001500     05  HOD-FLAG                PIC X(01).
001600         88  TEA-E-CHEFE-DEPTO       VALUE 'Y'.
001700         88  TEA-NAO-E-CHEFE         VALUE 'N'.
001800     05  ON-ROLL-FLAG            PIC X(01).
001900         88  TEA-ATIVO                VALUE 'Y'.
