000100*================================================================*
000200*  FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA                  *
000300*  TRANSACAO DE ENTRADA DO LOTE DE SUBSTITUICAO (ARQUIVO         *
000400*  ACTIONS) - UMA LINHA POR ACAO, NA ORDEM DE CHEGADA.           *
000500*  ACTION-CODE: CREATE / APPROVE / HODREJ / CANCEL / ACCEPT /    *
000600*               REJECT                                          *
000700*  100 CARACTERES POR REGISTRO.                                 *
000800*  VRS 2.5 30/11/2000 JORGEK  INCLUIDO AS-OF-DATE NO LAYOUT -    *
000900*                     A DATA BASE DE PROCESSAMENTO PASSA A VIR   *
001000*                     JUNTO COM A ACAO (NAO DA PRA CONFIAR NA    *
001100*                     DATA DO SISTEMA EM REPROCESSAMENTO DE LOTE *
001200*                     ATRASADO)                                  *
001300*================================================================*
001400 01  REG-ACTION.
001500     05  ACTION-CODE             PIC X(08).
001600         88  ACT-E-CREATE            VALUE 'CREATE'.
001700         88  ACT-E-APPROVE           VALUE 'APPROVE'.
001800         88  ACT-E-HODREJ            VALUE 'HODREJ'.
001900         88  ACT-E-CANCEL            VALUE 'CANCEL'.
002000         88  ACT-E-ACCEPT            VALUE 'ACCEPT'.
002100         88  ACT-E-REJECT            VALUE 'REJECT'.
002200     05  ACTOR-ID                PIC 9(05).
002300     05  REQUEST-ID-ACT          PIC 9(07).
002400     05  SESSION-ID-ACT          PIC 9(05).
002500     05  LEAVE-DATE-ACT          PIC 9(08).
002600     05  REASON-ACT              PIC X(30).
002700     05  CAND-COUNT              PIC 9(01).
002800     05  CAND-IDS                PIC 9(05) OCCURS 5 TIMES.
002900     05  AS-OF-DATE              PIC 9(08).
003000*    RESERVADO PARA EXPANSAO FUTURA (POR EX.: HORA DA TRANSACAO, *
003100*    HOJE SO A DATA VEM NO AS-OF-DATE) - ZERADO/BRANCO, NAO LIDO *
003200*    POR NENHUM PROGRAMA ATUAL                                  *
003300     05  FILLER                  PIC X(03).
